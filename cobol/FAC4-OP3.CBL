000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       OPCION-3.
000300 AUTHOR.           C. RUZ.
000400 INSTALLATION.     DEPTO. DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN.     1988-04-05.
000600 DATE-COMPILED.
000700 SECURITY.         USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
000800*****************************************************************
000900*    PROGRAMA . . . . . .  OPCION-3  (FAC4-OP3)
001000*    SISTEMA  . . . . . .  FACTURACION - CONTROL DE FACTURAS
001100*    FUNCION  . . . . . .  FASE 3 DEL PROCESO BATCH DE FACTURAS.
001200*                          LEE EL MAESTRO DE FACTURAS (ESCRITO
001300*                          POR LA OPCION-1) Y ACUMULA LAS
001400*                          ESTADISTICAS DEL LOTE: CONTADORES
001500*                          GENERALES Y TASA DE EXITO, FACTURAS
001600*                          POR TIPO (ESCANEADA/DIGITAL), POR
001700*                          MES DE EMISION Y LOS EMISORES CON
001800*                          MAYOR MONTO FACTURADO.
001900*-----------------------------------------------------------------
002000*    HISTORIA DE CAMBIOS
002100*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
002200*    1988-04-05  CRR   INIC-001  VERSION INICIAL. TOMADA DEL      INIC-001
002300*                                ESQUELETO DE CONSULTA DE STOCK
002400*                                CRITICO; LA PANTALLA DE AVANCE/
002500*                                RETROCESO SE REEMPLAZA POR LA
002600*                                ACUMULACION BATCH DE CONTADORES
002700*    1990-02-02  CRR   REQ-0081  SE AGREGA EL DESGLOSE POR TIPO   REQ-0081
002800*                                DE FACTURA (ESCANEADA/DIGITAL)
002900*    1993-09-02  MSV   REQ-0145  SE AGREGA EL DESGLOSE POR MES    REQ-0145
003000*                                DE EMISION CON MONTO NETO
003100*                                ACUMULADO POR MES
003200*    1998-11-30  MSV   Y2K-007   EL DESGLOSE POR MES TOMA EL       Y2K-007
003300*                                ANO DE CUATRO DIGITOS DE LA
003400*                                FECHA DE EMISION DEL MAESTRO
003500*    2001-04-19  JPR   REQ-0190  SE AGREGA EL RANKING DE LOS      REQ-0190
003600*                                10 EMISORES CON MAYOR MONTO
003700*                                TOTAL FACTURADO EN EL LOTE
003800*    2004-06-11  JPR   REQ-0211  LA TASA DE EXITO SE CALCULA      REQ-0211
003900*                                SOLO SOBRE FACTURAS LEIDAS CON
004000*                                ALGUN CAMPO EXTRAIDO (SE EXCLUYE
004100*                                EL LOTE VACIO PARA EVITAR
004200*                                DIVISION POR CERO)
004300*    2014-09-10  HGT   REQ-0302  LA ANTIGUA SECCION 3 (DESGLOSE REQ-0302
004400*                                POR MES) PASA A SER LA SECCION 2,
004500*                                AHORA POR ANO-MES EN VEZ DE MES
004600*                                CALENDARIO SOLO; LA ANTIGUA
004700*                                SECCION 2 (FACTURAS POR TIPO) SE
004800*                                INCORPORA AL RESUMEN GENERAL
004900*                                (SECCION 1), JUNTO A LAS FACTURAS
005000*                                DEL MES EN CURSO Y AL MONTO TOTAL
005100*                                COMPLETADO; SE AGREGA LA NUEVA
005200*                                SECCION 3 CON EL RESUMEN DEL MES
005300*                                EN CURSO (EL LOTE NO ES
005400*                                INTERACTIVO, VER MENU4FAC, POR
005500*                                LO QUE EL "PERIODO SOLICITADO" ES
005600*                                SIEMPRE EL MES DE LA FECHA DE
005700*                                PROCESO); LOS EMISORES CON RAZON
005800*                                SOCIAL EN BLANCO YA NO ENTRAN AL
005900*                                RANKING DE LA SECCION 4
006000*    2016-09-12  DCS   INC-0207  SE AGREGA EL CONTADOR DE LINEAS  INC-0207
006100*                                DE DETALLE DE LAS SECCIONES 2 Y
006200*                                4 Y LA RAYA DE SEPARACION ENTRE
006300*                                BLOQUES DEL REPORTE; SE AGREGA AL
006400*                                CIERRE EL STATUS COMBINADO DE
006500*                                AMBOS ARCHIVOS PARA EL DIAGNOSTICO
006600*                                DE OPERACIONES
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT MAESTRO-FACTURAS  ASSIGN TO DISK
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-FS-MAESTRO.
007700
007800     SELECT ESTADISTICAS      ASSIGN TO DISK
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-FS-STATS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  MAESTRO-FACTURAS
008500     LABEL RECORD IS STANDARD
008600     VALUE OF FILE-ID IS "MAESTRO.DAT".
008700     COPY FACREG01.
008800
008900 FD  ESTADISTICAS
009000     LABEL RECORD IS STANDARD
009100     VALUE OF FILE-ID IS "ESTADIST.DAT".
009200*    LINEA DE TRABAJO ES-LINEA
009300 01  ES-LINEA                 PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600     COPY FACDATE.
009700
009800*    CONTADOR DE LINEAS DE DETALLE IMPRESAS (SECCIONES 2 Y 4) Y
009900*    RAYA DE SEPARACION ENTRE BLOQUES DEL REPORTE (INC-0207)
010000 77  WS-NRO-LINEA-STATS        PIC 9(06) COMP VALUE ZERO.
010100 77  WS-LINEA-SEPARADORA       PIC X(132) VALUE ALL "-".
010200
010300*    GRUPO DE TRABAJO WS-STATUS-ARCHIVOS
010400 01  WS-STATUS-ARCHIVOS.
010500*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-MAESTRO
010600     05  WS-FS-MAESTRO        PIC X(02).
010700*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-STATS
010800     05  WS-FS-STATS          PIC X(02).
010900     05  FILLER               PIC X(04).
011000*    VISTA REDEFINIDA CON AMBOS STATUS JUNTOS, PARA EL AVISO DE
011100*    CIERRE DE CONSOLA (INC-0207)
011200 01  WS-STATUS-ARCHIVOS-R REDEFINES WS-STATUS-ARCHIVOS.
011300*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-AMBOS
011400     05  WS-FS-AMBOS          PIC X(04).
011500     05  FILLER               PIC X(04).
011600
011700*    GRUPO DE TRABAJO WS-INDICADORES
011800 01  WS-INDICADORES.
011900*    CAMPO DE TRABAJO WS-FIN-ARCHIVO
012000     05  WS-FIN-ARCHIVO       PIC X(01) VALUE "N".
012100*    CONDICION WS-NO-HAY-MAS-REGISTROS
012200         88  WS-NO-HAY-MAS-REGISTROS VALUE "S".
012300     05  FILLER               PIC X(01).
012400
012500*    CONTADORES GENERALES Y DE TIPO DE FACTURA
012600 01  WS-CONTADORES.
012700*    CONTADOR DE WS-CONT-LEIDAS
012800     05  WS-CONT-LEIDAS       PIC 9(06) COMP VALUE ZERO.
012900*    CONTADOR DE WS-CONT-COMPLETAS
013000     05  WS-CONT-COMPLETAS    PIC 9(06) COMP VALUE ZERO.
013100*    CONTADOR DE WS-CONT-FALLIDAS
013200     05  WS-CONT-FALLIDAS     PIC 9(06) COMP VALUE ZERO.
013300*    PENDIENTES = LEIDAS - COMPLETAS - FALLIDAS (REQ-0302); EN
013400*    ESTE LOTE SIEMPRE QUEDA EN CERO PORQUE TODA FACTURA LEIDA
013500*    TERMINA COMPLETA O FALLIDA, PERO SE CALCULA IGUAL PORQUE
013600*    EL RESUMEN DE ESTADISTICAS LO EXIGE
013700     05  WS-CONT-PENDIENTES   PIC 9(06) COMP VALUE ZERO.
013800*    CONTADOR DE WS-CONT-ESCANEADAS
013900     05  WS-CONT-ESCANEADAS   PIC 9(06) COMP VALUE ZERO.
014000*    CONTADOR DE WS-CONT-DIGITALES
014100     05  WS-CONT-DIGITALES    PIC 9(06) COMP VALUE ZERO.
014200*    FACTURAS CUYA FECHA DE EMISION CAE EN EL MES DE LA FECHA
014300*    DE PROCESO DE LA CORRIDA (REQ-0302)
014400     05  WS-CONT-MES-ACTUAL   PIC 9(06) COMP VALUE ZERO.
014500     05  FILLER               PIC X(04).
014600
014700*    MONTO TOTAL FACTURADO POR LAS FACTURAS COMPLETAS DEL LOTE
014800*    COMPLETO (REQ-0302)
014900 01  WS-TOTAL-COMPLETADO.
015000*    MONTO DE WS-TC-MONTO
015100     05  WS-TC-MONTO          PIC 9(13) VALUE ZERO.
015200     05  FILLER               PIC X(04).
015300
015400*    RESUMEN DEL "PERIODO SOLICITADO" (SECCION 3); EL PERIODO ES
015500*    EL MES DE LA FECHA DE PROCESO DE LA CORRIDA, YA QUE EL LOTE
015600*    NO RECIBE PARAMETROS DEL OPERADOR (REQ-0302)
015700 01  WS-RESUMEN-PERIODO.
015800*    ACUMULADOR DE WS-RP-TOTAL
015900     05  WS-RP-TOTAL          PIC 9(06) COMP VALUE ZERO.
016000*    CAMPO DE TRABAJO WS-RP-COMPLETAS
016100     05  WS-RP-COMPLETAS      PIC 9(06) COMP VALUE ZERO.
016200*    CAMPO DE TRABAJO WS-RP-FALLIDAS
016300     05  WS-RP-FALLIDAS       PIC 9(06) COMP VALUE ZERO.
016400*    CAMPO DE TRABAJO WS-RP-PENDIENTES
016500     05  WS-RP-PENDIENTES     PIC 9(06) COMP VALUE ZERO.
016600*    ACUMULADOR DE WS-RP-MTO-TOTAL
016700     05  WS-RP-MTO-TOTAL      PIC 9(13) VALUE ZERO.
016800*    CAMPO DE TRABAJO WS-RP-MTO-NETO
016900     05  WS-RP-MTO-NETO       PIC 9(13) VALUE ZERO.
017000*    CAMPO DE TRABAJO WS-RP-MTO-IVA
017100     05  WS-RP-MTO-IVA        PIC 9(13) VALUE ZERO.
017200     05  FILLER               PIC X(04).
017300
017400*    TASA DE EXITO DEL LOTE (PORCENTAJE DE COMPLETAS SOBRE
017500*    LEIDAS), REDONDEADA A DOS DECIMALES
017600 01  WS-TASA-EXITO.
017700*    CAMPO DE TRABAJO WS-TE-VALOR
017800     05  WS-TE-VALOR          PIC 9(03)V99 VALUE ZERO.
017900     05  WS-TE-VALOR-R REDEFINES WS-TE-VALOR.
018000*    CAMPO DE TRABAJO WS-TE-ENTERO
018100         10  WS-TE-ENTERO     PIC 9(03).
018200*    CAMPO DE TRABAJO WS-TE-DECIMAL
018300         10  WS-TE-DECIMAL    PIC 9(02).
018400     05  FILLER               PIC X(02).
018500
018600*    ACUMULADOR DE FACTURAS POR ANO-MES DE EMISION (REQ-0302);
018700*    ANTES SE ACUMULABA SOLO POR MES CALENDARIO (1-12) Y SE
018800*    MEZCLABAN FACTURAS DE DISTINTOS ANOS EN EL MISMO CASILLERO.
018900*    LAS FACTURAS SIN FECHA DETECTADA NO SE CUENTAN EN ESTE
019000*    DESGLOSE. SE ARMA Y BUSCA IGUAL QUE LA TABLA DE EMISORES
019100*    (VER 1400-ACUMULAR-POR-EMISOR) Y SE ORDENA ASCENDENTE POR
019200*    ANO-MES ANTES DE IMPRIMIRSE (VER 2150-ORDENAR-TABLA-MESES)
019300 01  WS-TABLA-MESES.
019400*    COMPONENTE MES WS-CANT-MESES
019500     05  WS-CANT-MESES        PIC 9(03) COMP VALUE ZERO.
019600     05  WS-MES-TBL OCCURS 120 TIMES.
019700*    COMPONENTE ANO WS-PM-ANO
019800         10  WS-PM-ANO        PIC 9(04).
019900*    COMPONENTE MES WS-PM-MES
020000         10  WS-PM-MES        PIC 9(02).
020100*    CAMPO DE TRABAJO WS-PM-CANTIDAD
020200         10  WS-PM-CANTIDAD   PIC 9(06).
020300     05  FILLER               PIC X(02).
020400
020500*    TABLA DE EMISORES DISTINTOS VISTOS EN EL LOTE, CON SU
020600*    MONTO TOTAL FACTURADO, PARA EL RANKING DE LOS 10 MAYORES
020700 01  WS-TABLA-EMISORES.
020800*    CAMPO DE TRABAJO WS-CANT-EMISORES
020900     05  WS-CANT-EMISORES     PIC 9(03) COMP VALUE ZERO.
021000     05  WS-EMISOR OCCURS 200 TIMES.
021100*    CAMPO DE RUT WS-EM-RUT
021200         10  WS-EM-RUT        PIC X(12).
021300*    CAMPO DE RAZON SOCIAL WS-EM-NOMBRE
021400         10  WS-EM-NOMBRE     PIC X(40).
021500*    ACUMULADOR DE WS-EM-TOTAL
021600         10  WS-EM-TOTAL      PIC 9(13).
021700     05  FILLER               PIC X(02).
021800
021900*    LINEAS DE IMPRESION DE LAS CUATRO SECCIONES DEL REPORTE
022000*    DE ESTADISTICAS
022100 01  WS-LINEA-TITULO.
022200     05  FILLER               PIC X(01) VALUE SPACE.
022300     05  FILLER               PIC X(50)
022400         VALUE "SISTEMA DE FACTURACION - ESTADISTICAS DEL LOTE   ".
022500     05  FILLER               PIC X(08) VALUE "EMITIDO:".
022600*    COMPONENTE DIA WS-LT-DIA
022700     05  WS-LT-DIA            PIC Z9.
022800     05  FILLER               PIC X(01) VALUE "/".
022900*    COMPONENTE MES WS-LT-MES
023000     05  WS-LT-MES            PIC Z9.
023100     05  FILLER               PIC X(01) VALUE "/".
023200*    COMPONENTE ANO WS-LT-ANO
023300     05  WS-LT-ANO            PIC 9(04).
023400     05  FILLER               PIC X(65).
023500
023600*    GRUPO DE TRABAJO WS-LINEA-SECCION
023700 01  WS-LINEA-SECCION.
023800     05  FILLER               PIC X(01) VALUE SPACE.
023900*    CAMPO DE TRABAJO WS-LS-TITULO
024000     05  WS-LS-TITULO         PIC X(50).
024100     05  FILLER               PIC X(81).
024200
024300*    GRUPO DE TRABAJO WS-LINEA-DATO
024400 01  WS-LINEA-DATO.
024500     05  FILLER               PIC X(03) VALUE SPACES.
024600*    CAMPO DE TRABAJO WS-LDT-ETIQUETA
024700     05  WS-LDT-ETIQUETA      PIC X(30).
024800*    CAMPO DE TRABAJO WS-LDT-VALOR
024900     05  WS-LDT-VALOR         PIC X(20).
025000     05  FILLER               PIC X(79).
025100
025200*    LINEA DE DETALLE DE LA SECCION 2, FORMATO ANO-MES (REQ-0302)
025300 01  WS-LINEA-MES.
025400     05  FILLER               PIC X(03) VALUE SPACES.
025500*    COMPONENTE ANO WS-LM-ANO
025600     05  WS-LM-ANO            PIC 9(04).
025700     05  FILLER               PIC X(01) VALUE "-".
025800*    COMPONENTE MES WS-LM-MES
025900     05  WS-LM-MES            PIC 99.
026000     05  FILLER               PIC X(02) VALUE SPACES.
026100*    CAMPO DE TRABAJO WS-LM-CANTIDAD
026200     05  WS-LM-CANTIDAD       PIC ZZZ,ZZ9.
026300     05  FILLER               PIC X(113).
026400
026500*    GRUPO DE TRABAJO WS-LINEA-RANKING
026600 01  WS-LINEA-RANKING.
026700     05  FILLER               PIC X(03) VALUE SPACES.
026800*    POSICION DE TRABAJO WS-LK-POSICION
026900     05  WS-LK-POSICION       PIC Z9.
027000     05  FILLER               PIC X(02) VALUE SPACES.
027100*    CAMPO DE RUT WS-LK-RUT
027200     05  WS-LK-RUT            PIC X(12).
027300     05  FILLER               PIC X(02) VALUE SPACES.
027400*    CAMPO DE RAZON SOCIAL WS-LK-NOMBRE
027500     05  WS-LK-NOMBRE         PIC X(30).
027600     05  FILLER               PIC X(02) VALUE SPACES.
027700*    ACUMULADOR DE WS-LK-TOTAL
027800     05  WS-LK-TOTAL          PIC X(17).
027900     05  FILLER               PIC X(60).
028000
028100*    AREA DE TRABAJO PARA EL FORMATEO DE MONTOS CON PUNTO DE
028200*    MILES (MISMA LOGICA QUE LA OPCION-2, SIN DECIMAL-POINT
028300*    IS COMMA)
028400 01  WS-FORMATEAR-MONTO.
028500*    CAMPO DE TRABAJO WS-FM-ENTRADA
028600     05  WS-FM-ENTRADA        PIC 9(13).
028700     05  WS-FM-ENTRADA-R REDEFINES WS-FM-ENTRADA.
028800         10  WS-FM-DIGITO OCCURS 13 TIMES PIC 9.
028900*    CAMPO DE TRABAJO WS-FM-SALIDA
029000     05  WS-FM-SALIDA         PIC X(17).
029100*    CAMPO DE TRABAJO WS-FM-I
029200     05  WS-FM-I              PIC 9(02) COMP.
029300*    CAMPO DE TRABAJO WS-FM-J
029400     05  WS-FM-J              PIC 9(02) COMP.
029500*    CAMPO DE TRABAJO WS-FM-GRUPO
029600     05  WS-FM-GRUPO          PIC 9(01) COMP.
029700*    CAMPO DE TRABAJO WS-FM-ARRANCO
029800     05  WS-FM-ARRANCO        PIC X(01) VALUE "N".
029900*    CONDICION WS-FM-YA-ARRANCO
030000         88  WS-FM-YA-ARRANCO VALUE "S".
030100     05  FILLER               PIC X(02).
030200
030300*    CAMPOS VARIOS DE USO GENERAL
030400 01  WS-VARIOS.
030500*    CAMPO DE TRABAJO WS-I
030600     05  WS-I                 PIC 9(04) COMP.
030700*    CAMPO DE TRABAJO WS-J
030800     05  WS-J                 PIC 9(04) COMP.
030900*    ANO DE CUATRO DIGITOS DE LA FECHA DE PROCESO, ARMADO IGUAL
031000*    QUE EL ENCABEZADO DEL REPORTE (VER 3000-IMPRIMIR-ENCABEZADO)
031100     05  WS-ANO-CORRIDA       PIC 9(04).
031200*    CONTADOR DE WS-ENCONTRADO
031300     05  WS-ENCONTRADO        PIC X(01).
031400*    CONDICION WS-EMISOR-ENCONTRADO
031500         88  WS-EMISOR-ENCONTRADO VALUE "S".
031600*    CAMPO TEMPORAL DE TRABAJO WS-EM-TMP-RUT
031700     05  WS-EM-TMP-RUT        PIC X(12).
031800*    CAMPO TEMPORAL DE TRABAJO WS-EM-TMP-NOMBRE
031900     05  WS-EM-TMP-NOMBRE     PIC X(40).
032000*    ACUMULADOR DE WS-EM-TMP-TOTAL
032100     05  WS-EM-TMP-TOTAL      PIC 9(13).
032200*    COMPONENTE MES WS-MES-HALLADO
032300     05  WS-MES-HALLADO       PIC X(01).
032400*    CONDICION WS-MES-ENCONTRADO
032500         88  WS-MES-ENCONTRADO VALUE "S".
032600*    CAMPO TEMPORAL DE TRABAJO WS-PM-TMP-ANO
032700     05  WS-PM-TMP-ANO        PIC 9(04).
032800*    CAMPO TEMPORAL DE TRABAJO WS-PM-TMP-MES
032900     05  WS-PM-TMP-MES        PIC 9(02).
033000*    CAMPO TEMPORAL DE TRABAJO WS-PM-TMP-CANTIDAD
033100     05  WS-PM-TMP-CANTIDAD   PIC 9(06).
033200*    CAMPO DE TRABAJO WS-TOP-N
033300     05  WS-TOP-N             PIC 9(02) COMP VALUE 10.
033400     05  FILLER               PIC X(04).
033500
033600 LINKAGE SECTION.
033700*    GRUPO DE TRABAJO LK-FECHA-SISTEMA
033800 01  LK-FECHA-SISTEMA.
033900*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-ANO
034000     05  LK-FS-ANO            PIC 9(02).
034100*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-MES
034200     05  LK-FS-MES            PIC 9(02).
034300*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-DIA
034400     05  LK-FS-DIA            PIC 9(02).
034500
034600 PROCEDURE DIVISION USING LK-FECHA-SISTEMA.
034700*****************************************************************
034800*    0000  CONTROL GENERAL DE LA ACUMULACION DE ESTADISTICAS
034900*****************************************************************
035000*----------------------------------------------------------------*
035100*  RUTINA:    0000-INICIO                                               *
035200*  PROPOSITO: ARRANQUE DEL PROGRAMA                                     *
035300*----------------------------------------------------------------*
035400 0000-INICIO.
035500     MOVE LK-FS-DIA           TO WS-FP-DIA.
035600*    SE TRASLADA EL VALOR INDICADO HACIA LK-FS-MES / WS-FP-MES
035700     MOVE LK-FS-MES           TO WS-FP-MES.
035800*    SE TRASLADA EL VALOR INDICADO HACIA LK-FS-ANO / WS-FP-ANO
035900     MOVE LK-FS-ANO           TO WS-FP-ANO.
036000*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-ANO-SIGLO / WS-AN
036100     MOVE WS-FPR-ANO-SIGLO    TO WS-ANO-CORRIDA (1:2).
036200*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-ANO-CORTO / WS-AN
036300     MOVE WS-FPR-ANO-CORTO    TO WS-ANO-CORRIDA (3:2).
036400*    SE INVOCA LA RUTINA 0100-ABRIR-ARCHIVOS
036500     PERFORM 0100-ABRIR-ARCHIVOS         THRU 0100-EXIT.
036600*    SE INVOCA LA RUTINA 0200-LEER-MAESTRO-ESTADISTICAS
036700     PERFORM 0200-LEER-MAESTRO-ESTADISTICAS THRU 0200-EXIT.
036800*    SE INVOCA LA RUTINA 1000-PROCESO-PRINCIPAL
036900     PERFORM 1000-PROCESO-PRINCIPAL       THRU 1000-EXIT
037000*    CONDICION DE TERMINO DEL CICLO
037100         UNTIL WS-NO-HAY-MAS-REGISTROS.
037200*    SE CALCULA WS-CONT-PENDIENTES / WS-CONT-LEIDAS CON LA EXPRES
037300     COMPUTE WS-CONT-PENDIENTES = WS-CONT-LEIDAS - WS-CONT-COMPLETAS
037400             - WS-CONT-FALLIDAS.
037500*    SE CALCULA WS-RP-PENDIENTES / WS-RP-TOTAL CON LA EXPRESION S
037600     COMPUTE WS-RP-PENDIENTES = WS-RP-TOTAL - WS-RP-COMPLETAS
037700             - WS-RP-FALLIDAS.
037800*    SE INVOCA LA RUTINA 2000-CALCULAR-TASA-EXITO
037900     PERFORM 2000-CALCULAR-TASA-EXITO     THRU 2000-EXIT.
038000*    SE INVOCA LA RUTINA 2100-ORDENAR-TOP-EMISORES
038100     PERFORM 2100-ORDENAR-TOP-EMISORES    THRU 2100-EXIT.
038200*    SE INVOCA LA RUTINA 2150-ORDENAR-TABLA-MESES
038300     PERFORM 2150-ORDENAR-TABLA-MESES     THRU 2150-EXIT.
038400*    SE INVOCA LA RUTINA 3000-IMPRIMIR-ENCABEZADO
038500     PERFORM 3000-IMPRIMIR-ENCABEZADO     THRU 3000-EXIT.
038600*    SE INVOCA LA RUTINA 3100-IMPRIMIR-SECCION-1
038700     PERFORM 3100-IMPRIMIR-SECCION-1      THRU 3100-EXIT.
038800*    SE INVOCA LA RUTINA 3200-IMPRIMIR-SECCION-2
038900     PERFORM 3200-IMPRIMIR-SECCION-2      THRU 3200-EXIT.
039000*    SE INVOCA LA RUTINA 3300-IMPRIMIR-SECCION-3
039100     PERFORM 3300-IMPRIMIR-SECCION-3      THRU 3300-EXIT.
039200*    SE INVOCA LA RUTINA 3400-IMPRIMIR-SECCION-4
039300     PERFORM 3400-IMPRIMIR-SECCION-4      THRU 3400-EXIT.
039400*    SE INVOCA LA RUTINA 9000-FIN-PROCESO
039500     PERFORM 9000-FIN-PROCESO             THRU 9000-EXIT.
039600     GOBACK.
039700
039800*----------------------------------------------------------------*
039900*  RUTINA:    0100-ABRIR-ARCHIVOS                                       *
040000*  PROPOSITO: APERTURA DE ARCHIVOS DE LA FASE                           *
040100*----------------------------------------------------------------*
040200 0100-ABRIR-ARCHIVOS.
040300     OPEN INPUT  MAESTRO-FACTURAS.
040400*    SE EVALUA LA CONDICION SOBRE WS-FS-MAESTRO
040500     IF WS-FS-MAESTRO NOT = "00"
040600        DISPLAY "OPCION-3 - ERROR AL ABRIR MAESTRO-FACTURAS: "
040700                WS-FS-MAESTRO
040800        PERFORM 9900-ABORTAR THRU 9900-EXIT
040900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
041000     END-IF.
041100*    SE ABRE EL ARCHIVO PARA LA FASE
041200     OPEN OUTPUT ESTADISTICAS.
041300*    SE EVALUA LA CONDICION SOBRE WS-FS-STATS
041400     IF WS-FS-STATS NOT = "00"
041500        DISPLAY "OPCION-3 - ERROR AL ABRIR ESTADISTICAS: "
041600                WS-FS-STATS
041700        PERFORM 9900-ABORTAR THRU 9900-EXIT
041800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
041900     END-IF.
042000*    SALIDA DE LA RUTINA 0100
042100 0100-EXIT.
042200     EXIT.
042300
042400*----------------------------------------------------------------*
042500*  RUTINA:    0200-LEER-MAESTRO-ESTADISTICAS                            *
042600*  PROPOSITO: LECTURA DEL ARCHIVO DE ENTRADA                            *
042700*----------------------------------------------------------------*
042800 0200-LEER-MAESTRO-ESTADISTICAS.
042900     READ MAESTRO-FACTURAS
043000*    SI SE LLEGO AL FIN DEL ARCHIVO
043100         AT END
043200             MOVE "S" TO WS-FIN-ARCHIVO
043300*    SI EL ARCHIVO AUN TIENE REGISTROS
043400         NOT AT END
043500             ADD 1 TO WS-CONT-LEIDAS
043600     END-READ.
043700*    SALIDA DE LA RUTINA 0200
043800 0200-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*    1000  ACUMULACION POR FACTURA LEIDA
044300*****************************************************************
044400*----------------------------------------------------------------*
044500*  RUTINA:    1000-PROCESO-PRINCIPAL                                    *
044600*  PROPOSITO: CICLO PRINCIPAL DE LA CORRIDA                             *
044700*----------------------------------------------------------------*
044800 1000-PROCESO-PRINCIPAL.
044900     PERFORM 1100-ACUMULAR-CONTADORES    THRU 1100-EXIT.
045000*    SE INVOCA LA RUTINA 1200-ACUMULAR-POR-TIPO
045100     PERFORM 1200-ACUMULAR-POR-TIPO      THRU 1200-EXIT.
045200*    SE INVOCA LA RUTINA 1500-ACUMULAR-MES-ACTUAL
045300     PERFORM 1500-ACUMULAR-MES-ACTUAL    THRU 1500-EXIT.
045400*    SE EVALUA LA CONDICION SOBRE IM-ESTADO-COMPLETO
045500     IF IM-ESTADO-COMPLETO
045600        PERFORM 1300-ACUMULAR-POR-MES    THRU 1300-EXIT
045700        PERFORM 1400-ACUMULAR-POR-EMISOR THRU 1400-EXIT
045800        ADD IM-TOTAL TO WS-TC-MONTO
045900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
046000     END-IF.
046100*    SE INVOCA LA RUTINA 0200-LEER-MAESTRO-ESTADISTICAS
046200     PERFORM 0200-LEER-MAESTRO-ESTADISTICAS THRU 0200-EXIT.
046300*    SALIDA DE LA RUTINA 1000
046400 1000-EXIT.
046500     EXIT.
046600
046700*----------------------------------------------------------------*
046800*  RUTINA:    1100-ACUMULAR-CONTADORES                                  *
046900*  PROPOSITO: RUTINA 1100-ACUMULAR-CONTADORES DEL PROGRAMA              *
047000*----------------------------------------------------------------*
047100 1100-ACUMULAR-CONTADORES.
047200     IF IM-ESTADO-COMPLETO
047300        ADD 1 TO WS-CONT-COMPLETAS
047400*    EN CASO CONTRARIO:
047500     ELSE
047600*    SE INCREMENTA EL ACUMULADOR WS-CONT-FALLIDAS
047700        ADD 1 TO WS-CONT-FALLIDAS
047800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
047900     END-IF.
048000*    SALIDA DE LA RUTINA 1100
048100 1100-EXIT.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500*  RUTINA:    1200-ACUMULAR-POR-TIPO                                    *
048600*  PROPOSITO: RUTINA 1200-ACUMULAR-POR-TIPO DEL PROGRAMA                *
048700*----------------------------------------------------------------*
048800 1200-ACUMULAR-POR-TIPO.
048900     IF IM-TIPO-ESCANEADA
049000        ADD 1 TO WS-CONT-ESCANEADAS
049100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
049200     END-IF.
049300*    SE EVALUA LA CONDICION SOBRE IM-TIPO-DIGITAL
049400     IF IM-TIPO-DIGITAL
049500        ADD 1 TO WS-CONT-DIGITALES
049600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
049700     END-IF.
049800*    SALIDA DE LA RUTINA 1200
049900 1200-EXIT.
050000     EXIT.
050100
050200*    BUSCA EL ANO-MES DE EMISION EN LA TABLA DE MESES VISTOS; SI
050300*    NO ESTA, LO AGREGA; LUEGO ACUMULA LA CANTIDAD DE FACTURAS
050400*    (REQ-0302, MISMA TECNICA DE 1400-ACUMULAR-POR-EMISOR)
050500*----------------------------------------------------------------*
050600*  RUTINA:    1300-ACUMULAR-POR-MES                                     *
050700*  PROPOSITO: RUTINA 1300-ACUMULAR-POR-MES DEL PROGRAMA                 *
050800*----------------------------------------------------------------*
050900 1300-ACUMULAR-POR-MES.
051000     IF IM-FECHA-EMISION = 19000101
051100        GO TO 1300-EXIT.
051200*    SE TRASLADA EL VALOR INDICADO HACIA WS-MES-HALLADO
051300     MOVE "N" TO WS-MES-HALLADO.
051400*    SE TRASLADA EL VALOR INDICADO HACIA WS-J
051500     MOVE 1 TO WS-J.
051600*----------------------------------------------------------------*
051700*  RUTINA:    1310-BUSCAR-MES                                           *
051800*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
051900*----------------------------------------------------------------*
052000 1310-BUSCAR-MES.
052100     IF WS-J > WS-CANT-MESES
052200        GO TO 1320-VERIFICAR-MES.
052300*    SE EVALUA LA CONDICION SOBRE WS-PM-ANO / WS-J
052400     IF WS-PM-ANO (WS-J) = IM-FE-ANO AND WS-PM-MES (WS-J) = IM-FE-MES
052500        MOVE "S" TO WS-MES-HALLADO
052600        GO TO 1320-VERIFICAR-MES
052700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
052800     END-IF.
052900*    SE INCREMENTA EL ACUMULADOR WS-J
053000     ADD 1 TO WS-J.
053100*    SE DERIVA EL CONTROL A 1310-BUSCAR-MES
053200     GO TO 1310-BUSCAR-MES.
053300*----------------------------------------------------------------*
053400*  RUTINA:    1320-VERIFICAR-MES                                        *
053500*  PROPOSITO: RUTINA 1320-VERIFICAR-MES DEL PROGRAMA                    *
053600*----------------------------------------------------------------*
053700 1320-VERIFICAR-MES.
053800     IF WS-MES-ENCONTRADO
053900        ADD 1 TO WS-PM-CANTIDAD (WS-J)
054000        GO TO 1300-EXIT
054100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
054200     END-IF.
054300*    SE EVALUA LA CONDICION SOBRE WS-CANT-MESES
054400     IF WS-CANT-MESES < 120
054500        ADD 1 TO WS-CANT-MESES
054600        MOVE IM-FE-ANO TO WS-PM-ANO      (WS-CANT-MESES)
054700        MOVE IM-FE-MES TO WS-PM-MES      (WS-CANT-MESES)
054800        MOVE 1         TO WS-PM-CANTIDAD (WS-CANT-MESES)
054900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
055000     END-IF.
055100*    SALIDA DE LA RUTINA 1300
055200 1300-EXIT.
055300     EXIT.
055400
055500*    BUSCA EL RUT DEL EMISOR EN LA TABLA DE EMISORES VISTOS; SI
055600*    NO ESTA, LO AGREGA; LUEGO ACUMULA EL TOTAL FACTURADO. LOS
055700*    EMISORES CON RAZON SOCIAL EN BLANCO NO ENTRAN AL RANKING
055800*    (REQ-0302)
055900*----------------------------------------------------------------*
056000*  RUTINA:    1400-ACUMULAR-POR-EMISOR                                  *
056100*  PROPOSITO: RUTINA 1400-ACUMULAR-POR-EMISOR DEL PROGRAMA              *
056200*----------------------------------------------------------------*
056300 1400-ACUMULAR-POR-EMISOR.
056400     IF IM-EMPRESA-EMISORA = SPACES
056500        GO TO 1400-EXIT.
056600*    SE TRASLADA EL VALOR INDICADO HACIA WS-ENCONTRADO
056700     MOVE "N" TO WS-ENCONTRADO.
056800*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
056900     MOVE 1 TO WS-I.
057000*----------------------------------------------------------------*
057100*  RUTINA:    1410-BUSCAR-EMISOR                                        *
057200*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
057300*----------------------------------------------------------------*
057400 1410-BUSCAR-EMISOR.
057500     IF WS-I > WS-CANT-EMISORES
057600        GO TO 1420-VERIFICAR-ENCONTRADO.
057700*    SE EVALUA LA CONDICION SOBRE WS-EM-RUT / WS-I
057800     IF WS-EM-RUT (WS-I) = IM-RUT-EMISOR
057900        MOVE "S" TO WS-ENCONTRADO
058000        GO TO 1420-VERIFICAR-ENCONTRADO
058100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
058200     END-IF.
058300*    SE INCREMENTA EL ACUMULADOR WS-I
058400     ADD 1 TO WS-I.
058500*    SE DERIVA EL CONTROL A 1410-BUSCAR-EMISOR
058600     GO TO 1410-BUSCAR-EMISOR.
058700*----------------------------------------------------------------*
058800*  RUTINA:    1420-VERIFICAR-ENCONTRADO                                 *
058900*  PROPOSITO: RUTINA 1420-VERIFICAR-ENCONTRADO DEL PROGRAMA             *
059000*----------------------------------------------------------------*
059100 1420-VERIFICAR-ENCONTRADO.
059200     IF WS-EMISOR-ENCONTRADO
059300        ADD IM-TOTAL TO WS-EM-TOTAL (WS-I)
059400        GO TO 1400-EXIT
059500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
059600     END-IF.
059700*    SE EVALUA LA CONDICION SOBRE WS-CANT-EMISORES
059800     IF WS-CANT-EMISORES < 200
059900        ADD 1 TO WS-CANT-EMISORES
060000        MOVE IM-RUT-EMISOR         TO WS-EM-RUT (WS-CANT-EMISORES)
060100        MOVE IM-EMPRESA-EMISORA    TO WS-EM-NOMBRE (WS-CANT-EMISORES)
060200        MOVE IM-TOTAL              TO WS-EM-TOTAL (WS-CANT-EMISORES)
060300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
060400     END-IF.
060500*    SALIDA DE LA RUTINA 1400
060600 1400-EXIT.
060700     EXIT.
060800
060900*****************************************************************
061000*    1500  ACUMULACION DEL MES EN CURSO / RESUMEN DEL PERIODO
061100*    SOLICITADO (REQ-0302). COMO EL LOTE NO ES INTERACTIVO (VER
061200*    CABEZERA DE MENU4FAC), EL "PERIODO SOLICITADO" DE LA
061300*    SECCION 3 DEL REPORTE ES SIEMPRE EL MES DE LA CORRIDA; POR
061400*    ESO AMBOS ACUMULADORES (CONTADOR DEL DASHBOARD Y RESUMEN DEL
061500*    PERIODO) SE LLENAN EN UNA SOLA PASADA, CON LA MISMA PRUEBA
061600*    DE ANO-MES
061700*----------------------------------------------------------------*
061800*  RUTINA:    1500-ACUMULAR-MES-ACTUAL                                  *
061900*  PROPOSITO: RUTINA 1500-ACUMULAR-MES-ACTUAL DEL PROGRAMA              *
062000*----------------------------------------------------------------*
062100 1500-ACUMULAR-MES-ACTUAL.
062200     IF IM-FE-ANO NOT = WS-ANO-CORRIDA OR IM-FE-MES NOT = WS-FP-MES
062300        GO TO 1500-EXIT.
062400*    SE INCREMENTA EL ACUMULADOR WS-CONT-MES-ACTUAL
062500     ADD 1 TO WS-CONT-MES-ACTUAL.
062600*    SE INCREMENTA EL ACUMULADOR WS-RP-TOTAL
062700     ADD 1 TO WS-RP-TOTAL.
062800*    SE EVALUA LA CONDICION SOBRE IM-ESTADO-COMPLETO
062900     IF IM-ESTADO-COMPLETO
063000        ADD 1 TO WS-RP-COMPLETAS
063100        ADD IM-TOTAL       TO WS-RP-MTO-TOTAL
063200        ADD IM-MONTO-NETO  TO WS-RP-MTO-NETO
063300        ADD IM-IVA         TO WS-RP-MTO-IVA
063400*    EN CASO CONTRARIO:
063500     ELSE
063600*    SE INCREMENTA EL ACUMULADOR WS-RP-FALLIDAS
063700        ADD 1 TO WS-RP-FALLIDAS
063800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
063900     END-IF.
064000*    SALIDA DE LA RUTINA 1500
064100 1500-EXIT.
064200     EXIT.
064300
064400*****************************************************************
064500*    2000/2100  CALCULOS FINALES SOBRE LOS ACUMULADORES
064600*****************************************************************
064700*    TASA DE EXITO = FACTURAS COMPLETAS / FACTURAS LEIDAS * 100,
064800*    CON DOS DECIMALES. SI NO SE LEYO NINGUNA FACTURA, QUEDA EN
064900*    CERO PARA EVITAR DIVISION POR CERO (REQ-0211)
065000*----------------------------------------------------------------*
065100*  RUTINA:    2000-CALCULAR-TASA-EXITO                                  *
065200*  PROPOSITO: SALIDA DE LA RUTINA                                       *
065300*----------------------------------------------------------------*
065400 2000-CALCULAR-TASA-EXITO.
065500     IF WS-CONT-LEIDAS = 0
065600        MOVE ZERO TO WS-TE-VALOR
065700        GO TO 2000-EXIT.
065800*    SE CALCULA WS-TE-VALOR / ROUNDED CON LA EXPRESION SIGUIENTE
065900     COMPUTE WS-TE-VALOR ROUNDED =
066000             WS-CONT-COMPLETAS / WS-CONT-LEIDAS * 100.
066100*    SALIDA DE LA RUTINA 2000
066200 2000-EXIT.
066300     EXIT.
066400
066500*    ORDENA LA TABLA DE EMISORES DE MAYOR A MENOR MONTO TOTAL
066600*    FACTURADO, POR BURBUJA (EL VOLUMEN DE EMISORES DE UN LOTE
066700*    DIARIO NO JUSTIFICA UN METODO MAS ELABORADO)
066800*----------------------------------------------------------------*
066900*  RUTINA:    2100-ORDENAR-TOP-EMISORES                                 *
067000*  PROPOSITO: RUTINA 2100-ORDENAR-TOP-EMISORES DEL PROGRAMA             *
067100*----------------------------------------------------------------*
067200 2100-ORDENAR-TOP-EMISORES.
067300     IF WS-CANT-EMISORES < 2
067400        GO TO 2100-EXIT.
067500*    SE INVOCA LA RUTINA 2110-PASADA-BURBUJA
067600     PERFORM 2110-PASADA-BURBUJA
067700*    INDICE DE CONTROL DEL CICLO
067800         VARYING WS-I FROM 1 BY 1
067900*    CONDICION DE TERMINO DEL CICLO
068000         UNTIL WS-I >= WS-CANT-EMISORES.
068100*    SALIDA DE LA RUTINA 2100
068200 2100-EXIT.
068300     EXIT.
068400
068500*----------------------------------------------------------------*
068600*  RUTINA:    2110-PASADA-BURBUJA                                       *
068700*  PROPOSITO: RUTINA 2110-PASADA-BURBUJA DEL PROGRAMA                   *
068800*----------------------------------------------------------------*
068900 2110-PASADA-BURBUJA.
069000     PERFORM 2120-COMPARAR-Y-PERMUTAR
069100*    INDICE DE CONTROL DEL CICLO
069200         VARYING WS-J FROM 1 BY 1
069300*    CONDICION DE TERMINO DEL CICLO
069400         UNTIL WS-J > WS-CANT-EMISORES - WS-I.
069500
069600*----------------------------------------------------------------*
069700*  RUTINA:    2120-COMPARAR-Y-PERMUTAR                                  *
069800*  PROPOSITO: RUTINA 2120-COMPARAR-Y-PERMUTAR DEL PROGRAMA              *
069900*----------------------------------------------------------------*
070000 2120-COMPARAR-Y-PERMUTAR.
070100     IF WS-EM-TOTAL (WS-J) < WS-EM-TOTAL (WS-J + 1)
070200        MOVE WS-EM-RUT    (WS-J)     TO WS-EM-TMP-RUT
070300        MOVE WS-EM-NOMBRE (WS-J)     TO WS-EM-TMP-NOMBRE
070400        MOVE WS-EM-TOTAL  (WS-J)     TO WS-EM-TMP-TOTAL
070500        MOVE WS-EM-RUT    (WS-J + 1) TO WS-EM-RUT    (WS-J)
070600        MOVE WS-EM-NOMBRE (WS-J + 1) TO WS-EM-NOMBRE (WS-J)
070700        MOVE WS-EM-TOTAL  (WS-J + 1) TO WS-EM-TOTAL  (WS-J)
070800        MOVE WS-EM-TMP-RUT           TO WS-EM-RUT    (WS-J + 1)
070900        MOVE WS-EM-TMP-NOMBRE        TO WS-EM-NOMBRE (WS-J + 1)
071000        MOVE WS-EM-TMP-TOTAL         TO WS-EM-TOTAL  (WS-J + 1)
071100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
071200     END-IF.
071300
071400*    ORDENA LA TABLA DE ANO-MES DE MENOR A MAYOR (ASCENDENTE), POR
071500*    BURBUJA, MISMA TECNICA DE 2100-ORDENAR-TOP-EMISORES. SE
071600*    ORDENA POR ANO Y LUEGO POR MES (REQ-0302, LA TABLA PUEDE
071700*    ABARCAR VARIOS ANOS)
071800*----------------------------------------------------------------*
071900*  RUTINA:    2150-ORDENAR-TABLA-MESES                                  *
072000*  PROPOSITO: RUTINA 2150-ORDENAR-TABLA-MESES DEL PROGRAMA              *
072100*----------------------------------------------------------------*
072200 2150-ORDENAR-TABLA-MESES.
072300     IF WS-CANT-MESES < 2
072400        GO TO 2150-EXIT.
072500*    SE INVOCA LA RUTINA 2160-PASADA-BURBUJA-MESES
072600     PERFORM 2160-PASADA-BURBUJA-MESES
072700*    INDICE DE CONTROL DEL CICLO
072800         VARYING WS-I FROM 1 BY 1
072900*    CONDICION DE TERMINO DEL CICLO
073000         UNTIL WS-I >= WS-CANT-MESES.
073100*    SALIDA DE LA RUTINA 2150
073200 2150-EXIT.
073300     EXIT.
073400
073500*----------------------------------------------------------------*
073600*  RUTINA:    2160-PASADA-BURBUJA-MESES                                 *
073700*  PROPOSITO: RUTINA 2160-PASADA-BURBUJA-MESES DEL PROGRAMA             *
073800*----------------------------------------------------------------*
073900 2160-PASADA-BURBUJA-MESES.
074000     PERFORM 2170-COMPARAR-Y-PERMUTAR-MESES
074100*    INDICE DE CONTROL DEL CICLO
074200         VARYING WS-J FROM 1 BY 1
074300*    CONDICION DE TERMINO DEL CICLO
074400         UNTIL WS-J > WS-CANT-MESES - WS-I.
074500
074600*----------------------------------------------------------------*
074700*  RUTINA:    2170-COMPARAR-Y-PERMUTAR-MESES                            *
074800*  PROPOSITO: RUTINA 2170-COMPARAR-Y-PERMUTAR-MESES DEL PROGRAMA        *
074900*----------------------------------------------------------------*
075000 2170-COMPARAR-Y-PERMUTAR-MESES.
075100     IF WS-PM-ANO (WS-J) > WS-PM-ANO (WS-J + 1)
075200        OR (WS-PM-ANO (WS-J) = WS-PM-ANO (WS-J + 1)
075300            AND WS-PM-MES (WS-J) > WS-PM-MES (WS-J + 1))
075400        MOVE WS-PM-ANO      (WS-J)     TO WS-PM-TMP-ANO
075500        MOVE WS-PM-MES      (WS-J)     TO WS-PM-TMP-MES
075600        MOVE WS-PM-CANTIDAD (WS-J)     TO WS-PM-TMP-CANTIDAD
075700        MOVE WS-PM-ANO      (WS-J + 1) TO WS-PM-ANO      (WS-J)
075800        MOVE WS-PM-MES      (WS-J + 1) TO WS-PM-MES      (WS-J)
075900        MOVE WS-PM-CANTIDAD (WS-J + 1) TO WS-PM-CANTIDAD (WS-J)
076000        MOVE WS-PM-TMP-ANO             TO WS-PM-ANO      (WS-J + 1)
076100        MOVE WS-PM-TMP-MES             TO WS-PM-MES      (WS-J + 1)
076200        MOVE WS-PM-TMP-CANTIDAD        TO WS-PM-CANTIDAD (WS-J + 1)
076300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
076400     END-IF.
076500
076600*****************************************************************
076700*    3000  IMPRESION DEL REPORTE DE ESTADISTICAS
076800*****************************************************************
076900*----------------------------------------------------------------*
077000*  RUTINA:    3000-IMPRIMIR-ENCABEZADO                                  *
077100*  PROPOSITO: RUTINA 3000-IMPRIMIR-ENCABEZADO DEL PROGRAMA              *
077200*----------------------------------------------------------------*
077300 3000-IMPRIMIR-ENCABEZADO.
077400     MOVE WS-FPR-DIA TO WS-LT-DIA.
077500*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-MES / WS-LT-MES
077600     MOVE WS-FPR-MES TO WS-LT-MES.
077700*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-ANO-SIGLO / WS-LT
077800     MOVE WS-FPR-ANO-SIGLO TO WS-LT-ANO (1:2).
077900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-ANO-CORTO / WS-LT
078000     MOVE WS-FPR-ANO-CORTO TO WS-LT-ANO (3:2).
078100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TITULO / ES-LIN
078200     MOVE WS-LINEA-TITULO TO ES-LINEA.
078300*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
078400     WRITE ES-LINEA.
078500*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-SEPARADORA / ES
078600     MOVE WS-LINEA-SEPARADORA TO ES-LINEA.
078700*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
078800     WRITE ES-LINEA.
078900*    SE TRASLADA EL VALOR INDICADO HACIA ES-LINEA
079000     MOVE SPACES TO ES-LINEA.
079100*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
079200     WRITE ES-LINEA.
079300*    SALIDA DE LA RUTINA 3000
079400 3000-EXIT.
079500     EXIT.
079600
079700*    SECCION 1: RESUMEN GENERAL DEL LOTE (REQ-0302: SE AGREGAN
079800*    FACTURAS PENDIENTES, FACTURAS DEL MES EN CURSO, EL DESGLOSE
079900*    POR TIPO (ANTES SECCION 2 APARTE) Y EL MONTO TOTAL
080000*    COMPLETADO)
080100*----------------------------------------------------------------*
080200*  RUTINA:    3100-IMPRIMIR-SECCION-1                                   *
080300*  PROPOSITO: RUTINA 3100-IMPRIMIR-SECCION-1 DEL PROGRAMA               *
080400*----------------------------------------------------------------*
080500 3100-IMPRIMIR-SECCION-1.
080600     MOVE "1. RESUMEN GENERAL DEL LOTE" TO WS-LS-TITULO.
080700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-SECCION / ES-LI
080800     MOVE WS-LINEA-SECCION TO ES-LINEA.
080900*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
081000     WRITE ES-LINEA.
081100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
081200     MOVE "FACTURAS LEIDAS" TO WS-LDT-ETIQUETA.
081300*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-LEIDAS / WS-LDT-
081400     MOVE WS-CONT-LEIDAS TO WS-LDT-VALOR.
081500*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
081600     MOVE WS-LINEA-DATO TO ES-LINEA.
081700*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
081800     WRITE ES-LINEA.
081900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
082000     MOVE "FACTURAS COMPLETAS" TO WS-LDT-ETIQUETA.
082100*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-COMPLETAS / WS-L
082200     MOVE WS-CONT-COMPLETAS TO WS-LDT-VALOR.
082300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
082400     MOVE WS-LINEA-DATO TO ES-LINEA.
082500*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
082600     WRITE ES-LINEA.
082700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
082800     MOVE "FACTURAS FALLIDAS" TO WS-LDT-ETIQUETA.
082900*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-FALLIDAS / WS-LD
083000     MOVE WS-CONT-FALLIDAS TO WS-LDT-VALOR.
083100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
083200     MOVE WS-LINEA-DATO TO ES-LINEA.
083300*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
083400     WRITE ES-LINEA.
083500*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
083600     MOVE "FACTURAS PENDIENTES" TO WS-LDT-ETIQUETA.
083700*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-PENDIENTES / WS-
083800     MOVE WS-CONT-PENDIENTES TO WS-LDT-VALOR.
083900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
084000     MOVE WS-LINEA-DATO TO ES-LINEA.
084100*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
084200     WRITE ES-LINEA.
084300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
084400     MOVE "TASA DE EXITO (%)" TO WS-LDT-ETIQUETA.
084500*    SE TRASLADA EL VALOR INDICADO HACIA WS-TE-VALOR / WS-LDT-VAL
084600     MOVE WS-TE-VALOR TO WS-LDT-VALOR.
084700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
084800     MOVE WS-LINEA-DATO TO ES-LINEA.
084900*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
085000     WRITE ES-LINEA.
085100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
085200     MOVE "FACTURAS MES EN CURSO" TO WS-LDT-ETIQUETA.
085300*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-MES-ACTUAL / WS-
085400     MOVE WS-CONT-MES-ACTUAL TO WS-LDT-VALOR.
085500*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
085600     MOVE WS-LINEA-DATO TO ES-LINEA.
085700*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
085800     WRITE ES-LINEA.
085900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
086000     MOVE "ESCANEADAS" TO WS-LDT-ETIQUETA.
086100*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-ESCANEADAS / WS-
086200     MOVE WS-CONT-ESCANEADAS TO WS-LDT-VALOR.
086300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
086400     MOVE WS-LINEA-DATO TO ES-LINEA.
086500*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
086600     WRITE ES-LINEA.
086700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
086800     MOVE "DIGITALES" TO WS-LDT-ETIQUETA.
086900*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-DIGITALES / WS-L
087000     MOVE WS-CONT-DIGITALES TO WS-LDT-VALOR.
087100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
087200     MOVE WS-LINEA-DATO TO ES-LINEA.
087300*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
087400     WRITE ES-LINEA.
087500*    SE TRASLADA EL VALOR INDICADO HACIA WS-TC-MONTO / WS-FM-ENTR
087600     MOVE WS-TC-MONTO TO WS-FM-ENTRADA.
087700*    SE INVOCA LA RUTINA 4100-FORMATEAR-MONTO
087800     PERFORM 4100-FORMATEAR-MONTO THRU 4100-EXIT.
087900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
088000     MOVE "MONTO TOTAL COMPLETADAS" TO WS-LDT-ETIQUETA.
088100*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LDT-VA
088200     MOVE WS-FM-SALIDA (1:17) TO WS-LDT-VALOR.
088300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
088400     MOVE WS-LINEA-DATO TO ES-LINEA.
088500*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
088600     WRITE ES-LINEA.
088700*    SE TRASLADA EL VALOR INDICADO HACIA ES-LINEA
088800     MOVE SPACES TO ES-LINEA.
088900*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
089000     WRITE ES-LINEA.
089100*    SALIDA DE LA RUTINA 3100
089200 3100-EXIT.
089300     EXIT.
089400
089500*    SECCION 2: CANTIDAD DE FACTURAS POR ANO-MES DE EMISION, EN
089600*    ORDEN ASCENDENTE DE ANO-MES (REQ-0302; ANTES ESTA SECCION
089700*    VENIA NUMERADA COMO 3 Y CUBRIA SOLO MES CALENDARIO SIN ANO)
089800*----------------------------------------------------------------*
089900*  RUTINA:    3200-IMPRIMIR-SECCION-2                                   *
090000*  PROPOSITO: RUTINA 3200-IMPRIMIR-SECCION-2 DEL PROGRAMA               *
090100*----------------------------------------------------------------*
090200 3200-IMPRIMIR-SECCION-2.
090300     MOVE "2. FACTURAS POR MES DE EMISION" TO WS-LS-TITULO.
090400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-SECCION / ES-LI
090500     MOVE WS-LINEA-SECCION TO ES-LINEA.
090600*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
090700     WRITE ES-LINEA.
090800*    SE INVOCA LA RUTINA 3210-IMPRIMIR-LINEA-MES
090900     PERFORM 3210-IMPRIMIR-LINEA-MES
091000*    INDICE DE CONTROL DEL CICLO
091100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-MESES.
091200*    SE TRASLADA EL VALOR INDICADO HACIA ES-LINEA
091300     MOVE SPACES TO ES-LINEA.
091400*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
091500     WRITE ES-LINEA.
091600*    SALIDA DE LA RUTINA 3200
091700 3200-EXIT.
091800     EXIT.
091900
092000*----------------------------------------------------------------*
092100*  RUTINA:    3210-IMPRIMIR-LINEA-MES                                   *
092200*  PROPOSITO: RUTINA 3210-IMPRIMIR-LINEA-MES DEL PROGRAMA               *
092300*----------------------------------------------------------------*
092400 3210-IMPRIMIR-LINEA-MES.
092500     MOVE WS-PM-ANO (WS-I)      TO WS-LM-ANO.
092600*    SE TRASLADA EL VALOR INDICADO HACIA WS-PM-MES / WS-I
092700     MOVE WS-PM-MES (WS-I)      TO WS-LM-MES.
092800*    SE TRASLADA EL VALOR INDICADO HACIA WS-PM-CANTIDAD / WS-I
092900     MOVE WS-PM-CANTIDAD (WS-I) TO WS-LM-CANTIDAD.
093000*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-MES / ES-LINEA
093100     MOVE WS-LINEA-MES TO ES-LINEA.
093200*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
093300     WRITE ES-LINEA.
093400*    SE INCREMENTA EL ACUMULADOR WS-NRO-LINEA-STATS
093500     ADD 1 TO WS-NRO-LINEA-STATS.
093600*    SALIDA DE LA RUTINA 3210
093700 3210-EXIT.
093800     EXIT.
093900
094000*    SECCION 3: RESUMEN DEL PERIODO SOLICITADO. EL LOTE NO ES
094100*    INTERACTIVO (VER MENU4FAC), POR LO QUE EL "PERIODO
094200*    SOLICITADO" ES SIEMPRE EL MES DE LA CORRIDA; LOS
094300*    ACUMULADORES SE LLENAN EN 1500-ACUMULAR-MES-ACTUAL (REQ-0302)
094400*----------------------------------------------------------------*
094500*  RUTINA:    3300-IMPRIMIR-SECCION-3                                   *
094600*  PROPOSITO: RUTINA 3300-IMPRIMIR-SECCION-3 DEL PROGRAMA               *
094700*----------------------------------------------------------------*
094800 3300-IMPRIMIR-SECCION-3.
094900     MOVE "3. RESUMEN DEL PERIODO" TO WS-LS-TITULO.
095000*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-SECCION / ES-LI
095100     MOVE WS-LINEA-SECCION TO ES-LINEA.
095200*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
095300     WRITE ES-LINEA.
095400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
095500     MOVE "FACTURAS DEL PERIODO" TO WS-LDT-ETIQUETA.
095600*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-TOTAL / WS-LDT-VAL
095700     MOVE WS-RP-TOTAL TO WS-LDT-VALOR.
095800*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
095900     MOVE WS-LINEA-DATO TO ES-LINEA.
096000*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
096100     WRITE ES-LINEA.
096200*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
096300     MOVE "COMPLETAS DEL PERIODO" TO WS-LDT-ETIQUETA.
096400*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-COMPLETAS / WS-LDT
096500     MOVE WS-RP-COMPLETAS TO WS-LDT-VALOR.
096600*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
096700     MOVE WS-LINEA-DATO TO ES-LINEA.
096800*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
096900     WRITE ES-LINEA.
097000*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
097100     MOVE "FALLIDAS DEL PERIODO" TO WS-LDT-ETIQUETA.
097200*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-FALLIDAS / WS-LDT-
097300     MOVE WS-RP-FALLIDAS TO WS-LDT-VALOR.
097400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
097500     MOVE WS-LINEA-DATO TO ES-LINEA.
097600*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
097700     WRITE ES-LINEA.
097800*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
097900     MOVE "PENDIENTES DEL PERIODO" TO WS-LDT-ETIQUETA.
098000*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-PENDIENTES / WS-LD
098100     MOVE WS-RP-PENDIENTES TO WS-LDT-VALOR.
098200*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
098300     MOVE WS-LINEA-DATO TO ES-LINEA.
098400*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
098500     WRITE ES-LINEA.
098600*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-MTO-TOTAL / WS-FM-
098700     MOVE WS-RP-MTO-TOTAL TO WS-FM-ENTRADA.
098800*    SE INVOCA LA RUTINA 4100-FORMATEAR-MONTO
098900     PERFORM 4100-FORMATEAR-MONTO THRU 4100-EXIT.
099000*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
099100     MOVE "TOTAL DEL PERIODO" TO WS-LDT-ETIQUETA.
099200*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LDT-VA
099300     MOVE WS-FM-SALIDA (1:17) TO WS-LDT-VALOR.
099400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
099500     MOVE WS-LINEA-DATO TO ES-LINEA.
099600*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
099700     WRITE ES-LINEA.
099800*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-MTO-NETO / WS-FM-E
099900     MOVE WS-RP-MTO-NETO TO WS-FM-ENTRADA.
100000*    SE INVOCA LA RUTINA 4100-FORMATEAR-MONTO
100100     PERFORM 4100-FORMATEAR-MONTO THRU 4100-EXIT.
100200*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
100300     MOVE "NETO DEL PERIODO" TO WS-LDT-ETIQUETA.
100400*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LDT-VA
100500     MOVE WS-FM-SALIDA (1:17) TO WS-LDT-VALOR.
100600*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
100700     MOVE WS-LINEA-DATO TO ES-LINEA.
100800*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
100900     WRITE ES-LINEA.
101000*    SE TRASLADA EL VALOR INDICADO HACIA WS-RP-MTO-IVA / WS-FM-EN
101100     MOVE WS-RP-MTO-IVA TO WS-FM-ENTRADA.
101200*    SE INVOCA LA RUTINA 4100-FORMATEAR-MONTO
101300     PERFORM 4100-FORMATEAR-MONTO THRU 4100-EXIT.
101400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LDT-ETIQUETA
101500     MOVE "IVA DEL PERIODO" TO WS-LDT-ETIQUETA.
101600*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LDT-VA
101700     MOVE WS-FM-SALIDA (1:17) TO WS-LDT-VALOR.
101800*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DATO / ES-LINEA
101900     MOVE WS-LINEA-DATO TO ES-LINEA.
102000*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
102100     WRITE ES-LINEA.
102200*    SE TRASLADA EL VALOR INDICADO HACIA ES-LINEA
102300     MOVE SPACES TO ES-LINEA.
102400*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
102500     WRITE ES-LINEA.
102600*    SALIDA DE LA RUTINA 3300
102700 3300-EXIT.
102800     EXIT.
102900
103000*    SECCION 4: TOP 10 EMISORES CON MAYOR MONTO FACTURADO
103100*----------------------------------------------------------------*
103200*  RUTINA:    3400-IMPRIMIR-SECCION-4                                   *
103300*  PROPOSITO: RUTINA 3400-IMPRIMIR-SECCION-4 DEL PROGRAMA               *
103400*----------------------------------------------------------------*
103500 3400-IMPRIMIR-SECCION-4.
103600     MOVE WS-LINEA-SEPARADORA TO ES-LINEA.
103700*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
103800     WRITE ES-LINEA.
103900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LS-TITULO
104000     MOVE "4. TOP EMISORES POR MONTO FACTURADO" TO WS-LS-TITULO.
104100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-SECCION / ES-LI
104200     MOVE WS-LINEA-SECCION TO ES-LINEA.
104300*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
104400     WRITE ES-LINEA.
104500*    SE EVALUA LA CONDICION SOBRE WS-CANT-EMISORES / WS-TOP-N
104600     IF WS-CANT-EMISORES < WS-TOP-N
104700        MOVE WS-CANT-EMISORES TO WS-TOP-N
104800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
104900     END-IF.
105000*    SE INVOCA LA RUTINA 3410-IMPRIMIR-LINEA-RANKING
105100     PERFORM 3410-IMPRIMIR-LINEA-RANKING
105200*    INDICE DE CONTROL DEL CICLO
105300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOP-N.
105400*    SALIDA DE LA RUTINA 3400
105500 3400-EXIT.
105600     EXIT.
105700
105800*----------------------------------------------------------------*
105900*  RUTINA:    3410-IMPRIMIR-LINEA-RANKING                               *
106000*  PROPOSITO: RUTINA 3410-IMPRIMIR-LINEA-RANKING DEL PROGRAMA           *
106100*----------------------------------------------------------------*
106200 3410-IMPRIMIR-LINEA-RANKING.
106300     MOVE WS-I                  TO WS-LK-POSICION.
106400*    SE TRASLADA EL VALOR INDICADO HACIA WS-EM-RUT / WS-I
106500     MOVE WS-EM-RUT (WS-I)      TO WS-LK-RUT.
106600*    SE TRASLADA EL VALOR INDICADO HACIA WS-EM-NOMBRE / WS-I
106700     MOVE WS-EM-NOMBRE (WS-I) (1:30) TO WS-LK-NOMBRE.
106800*    SE TRASLADA EL VALOR INDICADO HACIA WS-EM-TOTAL / WS-I
106900     MOVE WS-EM-TOTAL (WS-I)    TO WS-FM-ENTRADA.
107000*    SE INVOCA LA RUTINA 4100-FORMATEAR-MONTO
107100     PERFORM 4100-FORMATEAR-MONTO THRU 4100-EXIT.
107200*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LK-TOT
107300     MOVE WS-FM-SALIDA (1:17)   TO WS-LK-TOTAL.
107400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-RANKING / ES-LI
107500     MOVE WS-LINEA-RANKING TO ES-LINEA.
107600*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
107700     WRITE ES-LINEA.
107800*    SE INCREMENTA EL ACUMULADOR WS-NRO-LINEA-STATS
107900     ADD 1 TO WS-NRO-LINEA-STATS.
108000
108100*****************************************************************
108200*    4100  FORMATEADOR DE MONTOS CON PUNTO DE MILES
108300*****************************************************************
108400*----------------------------------------------------------------*
108500*  RUTINA:    4100-FORMATEAR-MONTO                                      *
108600*  PROPOSITO: RUTINA 4100-FORMATEAR-MONTO DEL PROGRAMA                  *
108700*----------------------------------------------------------------*
108800 4100-FORMATEAR-MONTO.
108900     MOVE SPACES TO WS-FM-SALIDA.
109000*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-ARRANCO
109100     MOVE "N" TO WS-FM-ARRANCO.
109200*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-GRUPO
109300     MOVE 0 TO WS-FM-GRUPO.
109400*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-J
109500     MOVE 17 TO WS-FM-J.
109600*    SE INVOCA LA RUTINA 4110-COPIAR-DIGITO
109700     PERFORM 4110-COPIAR-DIGITO
109800*    INDICE DE CONTROL DEL CICLO
109900         VARYING WS-FM-I FROM 13 BY -1 UNTIL WS-FM-I < 1.
110000*    SE EVALUA LA CONDICION SOBRE WS-FM-YA-ARRANCO
110100     IF NOT WS-FM-YA-ARRANCO
110200        MOVE "0" TO WS-FM-SALIDA (17:1)
110300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
110400     END-IF.
110500*    SALIDA DE LA RUTINA 4100
110600 4100-EXIT.
110700     EXIT.
110800
110900*----------------------------------------------------------------*
111000*  RUTINA:    4110-COPIAR-DIGITO                                        *
111100*  PROPOSITO: RUTINA 4110-COPIAR-DIGITO DEL PROGRAMA                    *
111200*----------------------------------------------------------------*
111300 4110-COPIAR-DIGITO.
111400     IF WS-FM-DIGITO (WS-FM-I) NOT = 0 OR WS-FM-YA-ARRANCO
111500        OR WS-FM-I = 1
111600        MOVE "S" TO WS-FM-ARRANCO
111700        MOVE WS-FM-DIGITO (WS-FM-I) TO WS-FM-SALIDA (WS-FM-J:1)
111800        SUBTRACT 1 FROM WS-FM-J
111900        ADD 1 TO WS-FM-GRUPO
112000        IF WS-FM-GRUPO = 3 AND WS-FM-I NOT = 1
112100           MOVE "." TO WS-FM-SALIDA (WS-FM-J:1)
112200           SUBTRACT 1 FROM WS-FM-J
112300           MOVE 0 TO WS-FM-GRUPO
112400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
112500        END-IF
112600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
112700     END-IF.
112800
112900*****************************************************************
113000*    9000  CIERRE DEL PROCESO
113100*****************************************************************
113200*----------------------------------------------------------------*
113300*  RUTINA:    9000-FIN-PROCESO                                          *
113400*  PROPOSITO: CIERRE Y TERMINO DE LA CORRIDA                            *
113500*----------------------------------------------------------------*
113600 9000-FIN-PROCESO.
113700     CLOSE MAESTRO-FACTURAS ESTADISTICAS.
113800*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
113900     DISPLAY "OPCION-3 - ESTADISTICAS GENERADAS. LEIDAS: "
114000             WS-CONT-LEIDAS.
114100*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
114200     DISPLAY "OPCION-3 - LINEAS DE DETALLE IMPRESAS: "
114300             WS-NRO-LINEA-STATS.
114400*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
114500     DISPLAY "OPCION-3 - STATUS FINAL ARCHIVOS (MAE/EST): "
114600             WS-FS-AMBOS.
114700*    SALIDA DE LA RUTINA 9000
114800 9000-EXIT.
114900     EXIT.
115000
115100*----------------------------------------------------------------*
115200*  RUTINA:    9900-ABORTAR                                              *
115300*  PROPOSITO: ABORTO DE LA CORRIDA POR ERROR GRAVE                      *
115400*----------------------------------------------------------------*
115500 9900-ABORTAR.
115600     DISPLAY "OPCION-3 - PROCESO ABORTADO".
115700     GOBACK.
115800

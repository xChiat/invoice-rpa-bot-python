000100*****************************************************************
000200*    COPY MEMBER . . . . . FACDATE
000300*    SYSTEM . . . . . . .  FACTURACION - CONTROL DE FACTURAS
000400*    DESCRIPCION . . . .  AREA DE TRABAJO CON LA FECHA DE
000500*                         CORRIDA DEL PROCESO BATCH. SE INCLUYE
000600*                         EN LOS TRES PROGRAMAS DE FASE PARA
000700*                         EVITAR QUE CADA UNO TRAIGA SU PROPIA
000800*                         COPIA DE LOS CAMPOS DE FECHA (EL
000900*                         PROGRAMADOR ORIGINAL LOS REPETIA EN
001000*                         CADA OPCION Y SE FUERON DESINCRONIZANDO)
001100*-----------------------------------------------------------------
001200*    HISTORIA DE CAMBIOS
001300*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
001400*    1988-02-09  CRR   INIC-001  VERSION INICIAL, TOMADA DE LOS   INIC-001
001500*                                CAMPOS FECHA-PROGRAMA DUPLICADOS
001600*                                EN MENU4RUZ Y EN OPCION-1/2/3/5
001700*    1991-07-22  CRR   REQ-0118  SE AGREGA LA HORA DE CORRIDA     REQ-0118
001800*                                PARA EL ENCABEZADO DEL REPORTE
001900*    1998-11-30  MSV   Y2K-007   SE AMPLIA EL ANO A 4 DIGITOS EN   Y2K-007
002000*                                LA VISTA REDEFINIDA; EL CAMPO
002100*                                DE ENTRADA DEL SISTEMA SIGUE
002200*                                ENTREGANDO SOLO 2 DIGITOS
002300*****************************************************************
002400 01  WS-FECHA-PROCESO.
002500     05  WS-FP-DIA               PIC 9(02).
002600     05  WS-FP-MES               PIC 9(02).
002700     05  WS-FP-ANO               PIC 9(02).
002800     05  WS-FP-SIGLO             PIC 9(02) VALUE 19.
002900     05  FILLER                  PIC X(04).
003000*    VISTA REDEFINIDA CON EL ANO EXPANDIDO A CUATRO DIGITOS,
003100*    USADA POR LOS TITULOS DE REPORTE Y ESTADISTICA (Y2K-007)
003200 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
003300     05  WS-FPR-DIA              PIC 9(02).
003400     05  WS-FPR-MES              PIC 9(02).
003500     05  WS-FPR-ANO-CORTO        PIC 9(02).
003600     05  WS-FPR-ANO-SIGLO        PIC 9(02).
003700     05  FILLER                  PIC X(04).
003800 01  WS-HORA-PROCESO.
003900     05  WS-HP-HORA              PIC 9(02).
004000     05  WS-HP-MINUTO            PIC 9(02).
004100     05  WS-HP-SEGUNDO           PIC 9(02).
004200     05  WS-HP-CENTESIMA         PIC 9(02).
004300     05  FILLER                  PIC X(04).
004400

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       PROGRAMA-PRINCIPAL.
000300 AUTHOR.           C. RUZ.
000400 INSTALLATION.     DEPTO. DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN.     1988-02-09.
000600 DATE-COMPILED.
000700 SECURITY.         USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
000800*****************************************************************
000900*    PROGRAMA . . . . . .  PROGRAMA-PRINCIPAL  (MENU4FAC)
001000*    SISTEMA  . . . . . .  FACTURACION - CONTROL DE FACTURAS
001100*    FUNCION  . . . . . .  CONDUCTOR DEL PROCESO BATCH DIARIO DE
001200*                          FACTURAS. OBTIENE LA FECHA DE CORRIDA
001300*                          DEL SISTEMA Y LLAMA EN SECUENCIA A
001400*                          LAS TRES FASES DEL LOTE: OPCION-1
001500*                          (EXTRACCION Y VALIDACION), OPCION-2
001600*                          (REPORTE) Y OPCION-3 (ESTADISTICAS).
001700*                          NO ES UN MENU INTERACTIVO; LAS TRES
001800*                          FASES SE EJECUTAN SIEMPRE, EN ORDEN,
001900*                          SIN INTERVENCION DEL OPERADOR.
002000*-----------------------------------------------------------------
002100*    HISTORIA DE CAMBIOS
002200*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
002300*    1988-02-09  CRR   INIC-001  VERSION INICIAL. TOMADA DEL      INIC-001
002400*                                MENU INTERACTIVO DE COMPRAS/
002500*                                VENTAS/CONSULTAS; SE REEMPLAZA
002600*                                LA PANTALLA DE OPCIONES POR EL
002700*                                ENCADENAMIENTO FIJO DE LAS TRES
002800*                                FASES DEL LOTE DE FACTURAS
002900*    1990-02-02  CRR   REQ-0081  SE AGREGA EL DESPLIEGUE DE       REQ-0081
003000*                                CONSOLA AL INICIO Y AL FIN DE
003100*                                CADA FASE PARA SEGUIMIENTO DEL
003200*                                OPERADOR DE TURNO
003300*    1998-11-30  MSV   Y2K-007   LA FECHA DE CORRIDA SE ARMA CON   Y2K-007
003400*                                EL SIGLO FIJO EN WS-FP-SIGLO
003500*                                (VER COPY FACDATE) EN LUGAR DEL
003600*                                ANO CORTO QUE ENTREGA ACCEPT
003700*                                FROM DATE
003800*    2001-04-19  JPR   REQ-0190  SI OPCION-1 TERMINA CON TODAS    REQ-0190
003900*                                LAS FACTURAS FALLIDAS SE AVISA
004000*                                POR CONSOLA ANTES DE CONTINUAR
004100*                                CON EL REPORTE Y LAS ESTADISTICAS
004200*    2012-05-03  HGT   REQ-0268  SE ENVIA TAMBIEN LA HORA DE      REQ-0268
004300*                                CORRIDA A OPCION-2 PARA EL
004400*                                ENCABEZADO DEL REPORTE
004500*    2016-09-12  DCS   INC-0207  SE AGREGA EL NUMERO DE FASE AL   INC-0207
004600*                                AVISO DE CONSOLA DE CADA LLAMADO
004700*                                (FASE N DE 3), LA HORA AL AVISO
004800*                                DE INICIO Y LOS INDICADORES AL
004900*                                AVISO DE FIN, PARA FACILITAR EL
005000*                                SEGUIMIENTO DEL OPERADOR DE TURNO
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500     COPY FACDATE.
005600
005700*    NUMERO DE FASE EN CURSO Y TOTAL DE FASES DEL LOTE, PARA EL
005800*    AVISO "FASE N DE 3" EN CONSOLA (INC-0207)
005900 77  WS-NRO-FASE               PIC 9(01) COMP VALUE ZERO.
006000 77  WS-TOTAL-FASES            PIC 9(01) COMP VALUE 3.
006100
006200 01  WS-FECHA-SYS.
006300     05  WS-FS-ANO            PIC 9(02).
006400     05  WS-FS-MES            PIC 9(02).
006500     05  WS-FS-DIA            PIC 9(02).
006600
006700*    AREA DE COMUNICACION CON OPCION-2 PARA LA HORA DE GENERACION
006800*    DEL ENCABEZADO DEL REPORTE (REQ-0268). DEBE COINCIDIR BYTE A
006900*    BYTE CON LK-HORA-SISTEMA DE OPCION-2, POR ESO NO LLEVA FILLER
007000 01  WS-HORA-SYS.
007100     05  WS-HS-HORA           PIC 9(02).
007200     05  WS-HS-MINUTO         PIC 9(02).
007300*    VISTA REDEFINIDA DE LA HORA EN FORMATO HHMM, PARA LA ETIQUETA
007400*    DE HORA DEL AVISO DE INICIO DE LOTE (INC-0207)
007500 01  WS-HORA-SYS-R REDEFINES WS-HORA-SYS.
007600     05  WS-HSR-HHMM          PIC 9(04).
007700
007800*    VISTA REDEFINIDA DE LA FECHA DEL SISTEMA, USADA SOLO PARA
007900*    DESPLEGAR EL AVISO DE INICIO DE LOTE EN FORMATO DD/MM/AA
008000 01  WS-FECHA-SYS-R REDEFINES WS-FECHA-SYS.
008100     05  WS-FSR-ANO           PIC 9(02).
008200     05  WS-FSR-MES           PIC 9(02).
008300     05  WS-FSR-DIA           PIC 9(02).
008400
008500 01  WS-INDICADORES.
008600     05  WS-HUBO-FALLIDAS     PIC X(01) VALUE "N".
008700         88  WS-LOTE-CON-FALLIDAS VALUE "S".
008800     05  FILLER               PIC X(01).
008900*    VISTA REDEFINIDA COMPACTA DE LOS INDICADORES, PARA EL AVISO
009000*    DE FIN DE LOTE EN CONSOLA (INC-0207)
009100 01  WS-INDICADORES-R REDEFINES WS-INDICADORES.
009200     05  WS-INDR-FLAGS        PIC X(02).
009300
009400 PROCEDURE DIVISION.
009500*****************************************************************
009600*    0000  CONTROL DEL LOTE DIARIO DE FACTURAS
009700*****************************************************************
009800 0000-INICIO.
009900     PERFORM 0100-AJUSTAR-FECHA-PROCESO THRU 0100-EXIT.
010000     DISPLAY "MENU4FAC - INICIO DEL LOTE DE FACTURAS DEL "
010100             WS-FP-DIA "/" WS-FP-MES "/" WS-FP-SIGLO WS-FP-ANO
010200             " HORA " WS-HSR-HHMM.
010300     PERFORM 1000-EJECUTAR-FASES        THRU 1000-EXIT.
010400     DISPLAY "MENU4FAC - FIN DEL LOTE DE FACTURAS. INDICADORES: "
010500             WS-INDR-FLAGS.
010600     STOP RUN.
010700
010800 0100-AJUSTAR-FECHA-PROCESO.
010900     ACCEPT WS-FECHA-SYS FROM DATE.
011000     MOVE WS-FSR-DIA          TO WS-FP-DIA.
011100     MOVE WS-FSR-MES          TO WS-FP-MES.
011200     MOVE WS-FSR-ANO          TO WS-FP-ANO.
011300     ACCEPT WS-HORA-PROCESO   FROM TIME.
011400     MOVE WS-HP-HORA          TO WS-HS-HORA.
011500     MOVE WS-HP-MINUTO        TO WS-HS-MINUTO.
011600 0100-EXIT.
011700     EXIT.
011800
011900*    LLAMA EN SECUENCIA FIJA A LAS TRES FASES DEL LOTE. CADA
012000*    FASE ABRE Y CIERRA SUS PROPIOS ARCHIVOS; ESTE PROGRAMA NO
012100*    COMPARTE AREAS DE DATOS CON ELLAS, SOLO LAS ENCADENA
012200 1000-EJECUTAR-FASES.
012300     MOVE 1 TO WS-NRO-FASE.
012400     DISPLAY "MENU4FAC - FASE " WS-NRO-FASE " DE " WS-TOTAL-FASES
012500             " - LLAMANDO OPCION-1 (EXTRACCION)".
012600     CALL "OPCION-1" USING WS-FECHA-SYS.
012700     ADD 1 TO WS-NRO-FASE.
012800     DISPLAY "MENU4FAC - FASE " WS-NRO-FASE " DE " WS-TOTAL-FASES
012900             " - LLAMANDO OPCION-2 (REPORTE)".
013000     CALL "OPCION-2" USING WS-FECHA-SYS WS-HORA-SYS.
013100     ADD 1 TO WS-NRO-FASE.
013200     DISPLAY "MENU4FAC - FASE " WS-NRO-FASE " DE " WS-TOTAL-FASES
013300             " - LLAMANDO OPCION-3 (ESTADISTICAS)".
013400     CALL "OPCION-3" USING WS-FECHA-SYS.
013500 1000-EXIT.
013600     EXIT.
013700

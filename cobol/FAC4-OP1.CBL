000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       OPCION-1.
000300 AUTHOR.           C. RUZ.
000400 INSTALLATION.     DEPTO. DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN.     1988-02-09.
000600 DATE-COMPILED.
000700 SECURITY.         USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
000800*****************************************************************
000900*    PROGRAMA . . . . . .  OPCION-1  (FAC4-OP1)
001000*    SISTEMA  . . . . . .  FACTURACION - CONTROL DE FACTURAS
001100*    FUNCION  . . . . . .  FASE 1 DEL PROCESO BATCH DE FACTURAS.
001200*                          LEE EL ARCHIVO DE TEXTO CRUDO
001300*                          (RAW-TEXTO), ARMA CADA FACTURA POR
001400*                          QUIEBRE DE RT-INVOICE-ID, CLASIFICA
001500*                          EL TIPO DE FACTURA, EXTRAE LOS
001600*                          CAMPOS DE LA FACTURA DESDE EL TEXTO
001700*                          LIBRE Y VALIDA CADA CAMPO EXTRAIDO.
001800*                          ESCRIBE UN REGISTRO EN EL MAESTRO DE
001900*                          FACTURAS POR CADA FACTURA LEIDA Y UN
002000*                          REGISTRO DE ERROR POR CADA CAMPO
002100*                          RECHAZADO.
002200*-----------------------------------------------------------------
002300*    HISTORIA DE CAMBIOS
002400*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
002500*    1988-02-09  CRR   INIC-001  VERSION INICIAL. TOMADA DE LA    INIC-001
002600*                                OPCION DE INGRESO DE FACTURA DE
002700*                                VENTA; SE REEMPLAZA LA PANTALLA
002800*                                DE DIGITACION POR LA LECTURA Y
002900*                                EXTRACCION DESDE TEXTO CRUDO
003000*    1988-06-14  CRR   REQ-0039  SE AGREGA EL ESCANEO DE RUT POR  REQ-0039
003100*                                MODULO 11 (ANTES SE GRABABA EL
003200*                                RUT SIN VERIFICAR)
003300*    1990-02-02  CRR   REQ-0081  SE AGREGA LA CLASIFICACION       REQ-0081
003400*                                ESCANEADA / DIGITAL SEGUN
003500*                                CANTIDAD DE TEXTO UTIL
003600*    1993-09-02  MSV   REQ-0145  SE AGREGA EXTRACCION DE          REQ-0145
003700*                                IMPUESTO ADICIONAL Y SE
003800*                                DERIVA EL TOTAL CUANDO NO VIENE
003900*                                EN EL TEXTO (NETO + IVA)
004000*    1998-11-30  MSV   Y2K-007   FECHA DE EMISION PASA A CUATRO    Y2K-007
004100*                                DIGITOS DE ANO; CENTINELA DE NO
004200*                                DETECTADO PASA A 19000101
004300*    2001-04-19  JPR   REQ-0190  SE AGREGA EL CONTROL DE          REQ-0190
004400*                                CORRELATIVIDAD DE NUMERO DE
004500*                                FACTURA CONTRA LA FACTURA
004600*                                ANTERIOR VALIDA
004700*    2004-06-11  JPR   REQ-0211  SE GRABA LA LISTA DE CAMPOS      REQ-0211
004800*                                RECHAZADOS EN EL MAESTRO
004900*                                ADEMAS DEL ARCHIVO DE ERRORES
005000*    2009-08-17  HGT   REQ-0204  LA REGLA 7 PASA A VALIDAR LA     REQ-0204
005100*                                TASA DE IVA CONFIGURADA PARA LA
005200*                                CORRIDA (ANTES SE RECALCULABA UNA
005300*                                TASA IMPLICITA POR FACTURA); LA
005400*                                REGLA 8 DEJA DE SUMAR EL IMPUESTO
005500*                                ADICIONAL AL TOTAL ESPERADO
005600*    2016-04-05  DCS   INC-0192  SE CORRIGE EL PATRON DE BUSQUEDA INC-0192
005700*                                DEL MARCADOR N°; QUEDABA GRABADO
005800*                                CON LARGO 2 Y NO COINCIDIA CON EL
005900*                                SIMBOLO REAL, POR LO QUE NINGUNA
006000*                                FACTURA TRAIA NUMERO DETECTADO
006100*    2016-04-05  DCS   INC-0193  SE AGREGA EL RECONOCIMIENTO DE   INC-0193
006200*                                LA GRAFIA CON ENIE DEL MARCADOR
006300*                                SENOR(ES): EN 4410/4500; SOLO SE
006400*                                RECONOCIA LA FORMA SIN TILDE
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     UPSI-0 IS SW-FORZAR-CORRELATIVO OFF IS SIN-FORZAR
007000                                      ON  IS CON-FORZAR
007100     CLASS DIGITO-VERIFICADOR IS "0" "1" "2" "3" "4" "5" "6" "7"
007200                                  "8" "9" "K".
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT RAW-TEXTO         ASSIGN TO DISK
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-FS-RAW-TEXTO.
007800
007900     SELECT MAESTRO-FACTURAS  ASSIGN TO DISK
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-FS-MAESTRO.
008200
008300     SELECT ARCHIVO-ERRORES   ASSIGN TO DISK
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-FS-ERRORES.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  RAW-TEXTO
009000     LABEL RECORD IS STANDARD
009100     VALUE OF FILE-ID IS "RAWTEXTO.DAT".
009200*    GRUPO DE TRABAJO RT-RECORD
009300 01  RT-RECORD.
009400*    CAMPO DE TRABAJO RT-INVOICE-ID
009500     05  RT-INVOICE-ID        PIC 9(06).
009600*    CAMPO DE TRABAJO RT-SEQ
009700     05  RT-SEQ               PIC 9(04).
009800*    CAMPO DE TRABAJO RT-TEXT
009900     05  RT-TEXT              PIC X(100).
010000     05  FILLER               PIC X(02).
010100
010200 FD  MAESTRO-FACTURAS
010300     LABEL RECORD IS STANDARD
010400     VALUE OF FILE-ID IS "MAESTRO.DAT".
010500     COPY FACREG01.
010600
010700 FD  ARCHIVO-ERRORES
010800     LABEL RECORD IS STANDARD
010900     VALUE OF FILE-ID IS "ERRORES.DAT".
011000     COPY FACREG02.
011100
011200 WORKING-STORAGE SECTION.
011300     COPY FACDATE.
011400
011500*    GRUPO DE TRABAJO WS-STATUS-ARCHIVOS
011600 01  WS-STATUS-ARCHIVOS.
011700*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-RAW-TEXTO
011800     05  WS-FS-RAW-TEXTO      PIC X(02).
011900*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-MAESTRO
012000     05  WS-FS-MAESTRO        PIC X(02).
012100*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-ERRORES
012200     05  WS-FS-ERRORES        PIC X(02).
012300     05  FILLER               PIC X(04).
012400
012500*    GRUPO DE TRABAJO WS-INDICADORES
012600 01  WS-INDICADORES.
012700*    CAMPO DE TRABAJO WS-FIN-ARCHIVO
012800     05  WS-FIN-ARCHIVO       PIC X(01) VALUE "N".
012900*    CONDICION WS-NO-HAY-MAS-REGISTROS
013000         88  WS-NO-HAY-MAS-REGISTROS   VALUE "S".
013100     05  FILLER               PIC X(01).
013200
013300*    GRUPO DE TRABAJO WS-CONTADORES
013400 01  WS-CONTADORES.
013500*    CONTADOR DE WS-CONT-LEIDAS
013600     05  WS-CONT-LEIDAS       PIC 9(06) COMP VALUE ZERO.
013700*    CONTADOR DE WS-CONT-COMPLETAS
013800     05  WS-CONT-COMPLETAS    PIC 9(06) COMP VALUE ZERO.
013900*    CONTADOR DE WS-CONT-FALLIDAS
014000     05  WS-CONT-FALLIDAS     PIC 9(06) COMP VALUE ZERO.
014100     05  FILLER               PIC X(04).
014200
014300*    GRUPO DE LINEAS DE LA FACTURA EN CURSO (QUIEBRE POR
014400*    RT-INVOICE-ID). TOPE DE 40 LINEAS POR FACTURA.
014500 01  WS-GRUPO-FACTURA.
014600*    CAMPO DE TRABAJO WS-ID-GRUPO-ACTUAL
014700     05  WS-ID-GRUPO-ACTUAL   PIC 9(06) COMP VALUE ZERO.
014800*    ACUMULADOR DE WS-TOTAL-LINEAS
014900     05  WS-TOTAL-LINEAS      PIC 9(02) COMP VALUE ZERO.
015000     05  WS-LINEA-TABLA OCCURS 40 TIMES
015100                              INDEXED BY WS-IDX-LIN.
015200*    CAMPO DE TRABAJO WS-LT-TEXTO
015300         10  WS-LT-TEXTO      PIC X(100).
015400     05  FILLER               PIC X(02).
015500
015600*    BUFFER UNICO CON TODO EL TEXTO DE LA FACTURA, PARA EL
015700*    ESCANEO DE RUT, NUMERO, FECHA Y MONTOS. LAS REGLAS QUE
015800*    DEPENDEN DE LA LINEA (NOMBRES Y DOMICILIOS) SE RESUELVEN
015900*    DIRECTAMENTE SOBRE WS-LINEA-TABLA.
016000 01  WS-BUFFER-FACTURA.
016100*    CAMPO DE TRABAJO WS-TEXTO-ORIGINAL
016200     05  WS-TEXTO-ORIGINAL    PIC X(4000).
016300*    CAMPO DE TRABAJO WS-TEXTO-MAYUS
016400     05  WS-TEXTO-MAYUS       PIC X(4000).
016500*    LARGO DE WS-LARGO-TEXTO
016600     05  WS-LARGO-TEXTO       PIC 9(04) COMP VALUE ZERO.
016700*    PUNTERO DE TRABAJO WS-PTR-BUFFER
016800     05  WS-PTR-BUFFER        PIC 9(04) COMP VALUE 1.
016900     05  FILLER               PIC X(02).
017000
017100*    CAMPOS EXTRAIDOS DE LA FACTURA EN CURSO
017200 01  WS-FACTURA-EXTRAIDA.
017300*    CAMPO DE TRABAJO WE-NUMERO-FACTURA
017400     05  WE-NUMERO-FACTURA    PIC 9(08) VALUE ZERO.
017500*    CAMPO DE TRABAJO WE-FECHA-EMISION
017600     05  WE-FECHA-EMISION     PIC 9(08) VALUE 19000101.
017700*    CAMPO DE TRABAJO WE-TIPO-FACTURA
017800     05  WE-TIPO-FACTURA      PIC 9(01).
017900*    CAMPO DE TRABAJO WE-EMPRESA-EMISORA
018000     05  WE-EMPRESA-EMISORA   PIC X(40) VALUE SPACES.
018100*    CAMPO DE RUT WE-RUT-EMISOR
018200     05  WE-RUT-EMISOR        PIC X(12) VALUE SPACES.
018300*    CAMPO DE DOMICILIO WE-DOMICILIO-EMISOR
018400     05  WE-DOMICILIO-EMISOR  PIC X(40) VALUE SPACES.
018500*    CAMPO DE TRABAJO WE-EMPRESA-DESTINATARIA
018600     05  WE-EMPRESA-DESTINATARIA PIC X(40) VALUE SPACES.
018700*    CAMPO DE RUT WE-RUT-DESTINATARIO
018800     05  WE-RUT-DESTINATARIO  PIC X(12) VALUE SPACES.
018900*    CAMPO DE DOMICILIO WE-DOMICILIO-DESTINATARIO
019000     05  WE-DOMICILIO-DESTINATARIO PIC X(40) VALUE SPACES.
019100*    MONTO DE WE-MONTO-NETO
019200     05  WE-MONTO-NETO        PIC 9(11) VALUE ZERO.
019300*    CAMPO DE TRABAJO WE-IVA
019400     05  WE-IVA               PIC 9(11) VALUE ZERO.
019500*    CAMPO DE TRABAJO WE-IMPUESTO-ADICIONAL
019600     05  WE-IMPUESTO-ADICIONAL PIC 9(11) VALUE ZERO.
019700*    ACUMULADOR DE WE-TOTAL
019800     05  WE-TOTAL             PIC 9(11) VALUE ZERO.
019900*    ACUMULADOR DE WE-TOTAL-FUE-HALLADO
020000     05  WE-TOTAL-FUE-HALLADO PIC X(01) VALUE "N".
020100*    CONDICION WE-TOTAL-DETECTADO
020200         88  WE-TOTAL-DETECTADO      VALUE "S".
020300*    LINEA DE TRABAJO WE-LINEA-MARCADOR
020400     05  WE-LINEA-MARCADOR    PIC 9(02) COMP VALUE ZERO.
020500     05  FILLER               PIC X(02).
020600
020700*    LISTA DE RUT ENCONTRADOS, SIN DUPLICADOS, EN ORDEN DE
020800*    APARICION (EL PRIMERO ES EL EMISOR, EL SEGUNDO EL
020900*    DESTINATARIO)
021000 01  WS-RUTS-ENCONTRADOS.
021100*    CAMPO DE RUT WS-CANT-RUTS
021200     05  WS-CANT-RUTS         PIC 9(02) COMP VALUE ZERO.
021300     05  WS-RUT-ENTRADA OCCURS 10 TIMES
021400                              INDEXED BY WS-IDX-RUT.
021500*    CAMPO DE TRABAJO WS-RE-NORMALIZADO
021600         10  WS-RE-NORMALIZADO PIC X(12).
021700*    CAMPO DE TRABAJO WS-RE-LIMPIO
021800         10  WS-RE-LIMPIO      PIC X(09).
021900     05  FILLER               PIC X(02).
022000
022100*    AREA DE TRABAJO DEL ESCANEO DE RUT
022200 01  WS-SCAN-RUT.
022300*    POSICION DE TRABAJO WS-RUT-POS-SCAN
022400     05  WS-RUT-POS-SCAN      PIC 9(04) COMP.
022500*    CAMPO DE RUT WS-RUT-INICIO
022600     05  WS-RUT-INICIO        PIC 9(04) COMP.
022700*    PUNTERO DE TRABAJO WS-RUT-PTR
022800     05  WS-RUT-PTR           PIC 9(04) COMP.
022900*    CAMPO DE RUT WS-RUT-FIN
023000     05  WS-RUT-FIN           PIC 9(04) COMP.
023100*    INDICADOR DE RESULTADO WS-RUT-OK
023200     05  WS-RUT-OK            PIC X(01).
023300*    CONDICION WS-RUT-ES-VALIDO
023400         88  WS-RUT-ES-VALIDO VALUE "S".
023500*    CAMPO DE RUT WS-RUT-CANT-DIG1
023600     05  WS-RUT-CANT-DIG1     PIC 9(01) COMP.
023700*    CAMPO TEMPORAL DE TRABAJO WS-RUT-CUERPO-TMP
023800     05  WS-RUT-CUERPO-TMP    PIC X(08) VALUE SPACES.
023900*    CAMPO DE RUT WS-RUT-CUERPO-LARGO
024000     05  WS-RUT-CUERPO-LARGO  PIC 9(01) COMP.
024100*    CAMPO TEMPORAL DE TRABAJO WS-RUT-DV-TMP
024200     05  WS-RUT-DV-TMP        PIC X(01).
024300*    CAMPO TEMPORAL DE TRABAJO WS-RUT-NORMALIZADO-TMP
024400     05  WS-RUT-NORMALIZADO-TMP PIC X(12).
024500*    CAMPO TEMPORAL DE TRABAJO WS-RUT-LIMPIO-TMP
024600     05  WS-RUT-LIMPIO-TMP    PIC X(09).
024700     05  FILLER               PIC X(02).
024800
024900*    AREA DE TRABAJO DE BUSQUEDA GENERICA DE SUBCADENA
025000 01  WS-BUSCAR-SUBCADENA.
025100*    CAMPO DE TRABAJO WS-SUB-PATRON
025200     05  WS-SUB-PATRON        PIC X(20).
025300*    LARGO DE WS-SUB-LARGO-PATRON
025400     05  WS-SUB-LARGO-PATRON  PIC 9(02) COMP.
025500*    CAMPO DE TRABAJO WS-SUB-DESDE
025600     05  WS-SUB-DESDE         PIC 9(04) COMP.
025700*    POSICION DE TRABAJO WS-SUB-POS
025800     05  WS-SUB-POS           PIC 9(04) COMP.
025900     05  FILLER               PIC X(02).
026000
026100*    AREA DE TRABAJO DE EXTRACCION DE MONTOS Y NUMEROS
026200 01  WS-EXTRAER-NUMERO.
026300*    POSICION DE TRABAJO WS-POS-INICIO-NUM
026400     05  WS-POS-INICIO-NUM    PIC 9(04) COMP.
026500*    POSICION DE TRABAJO WS-POS-FIN-NUM
026600     05  WS-POS-FIN-NUM       PIC 9(04) COMP.
026700*    CONTADOR DE WS-NUM-ENCONTRADO
026800     05  WS-NUM-ENCONTRADO    PIC X(01).
026900*    CONDICION WS-NUM-SI-ENCONTRADO
027000         88  WS-NUM-SI-ENCONTRADO VALUE "S".
027100*    CAMPO DE TRABAJO WS-NUM-RESULTADO
027200     05  WS-NUM-RESULTADO     PIC 9(11) COMP.
027300*    CAMPO DE TRABAJO WS-NUM-DIGITO
027400     05  WS-NUM-DIGITO        PIC 9(01).
027500*    CAMPO DE TRABAJO WS-NUM-CANT-DIGITOS
027600     05  WS-NUM-CANT-DIGITOS  PIC 9(02) COMP.
027700     05  FILLER               PIC X(02).
027800
027900*    TABLA DE MESES EN ESPANOL PARA LA FECHA TEXTUAL
028000 01  WS-TABLA-MESES-INIC.
028100     05  FILLER               PIC X(10) VALUE "ENERO     ".
028200     05  FILLER               PIC X(10) VALUE "FEBRERO   ".
028300     05  FILLER               PIC X(10) VALUE "MARZO     ".
028400     05  FILLER               PIC X(10) VALUE "ABRIL     ".
028500     05  FILLER               PIC X(10) VALUE "MAYO      ".
028600     05  FILLER               PIC X(10) VALUE "JUNIO     ".
028700     05  FILLER               PIC X(10) VALUE "JULIO     ".
028800     05  FILLER               PIC X(10) VALUE "AGOSTO    ".
028900     05  FILLER               PIC X(10) VALUE "SEPTIEMBRE".
029000     05  FILLER               PIC X(10) VALUE "OCTUBRE   ".
029100     05  FILLER               PIC X(10) VALUE "NOVIEMBRE ".
029200     05  FILLER               PIC X(10) VALUE "DICIEMBRE ".
029300 01  WS-TABLA-MESES REDEFINES WS-TABLA-MESES-INIC.
029400     05  WS-TM-NOMBRE OCCURS 12 TIMES PIC X(10).
029500*    GRUPO DE TRABAJO WS-TABLA-LARGO-MESES-INIC
029600 01  WS-TABLA-LARGO-MESES-INIC.
029700     05  FILLER               PIC 9(02) VALUE 05.
029800     05  FILLER               PIC 9(02) VALUE 08.
029900     05  FILLER               PIC 9(02) VALUE 05.
030000     05  FILLER               PIC 9(02) VALUE 05.
030100     05  FILLER               PIC 9(02) VALUE 04.
030200     05  FILLER               PIC 9(02) VALUE 05.
030300     05  FILLER               PIC 9(02) VALUE 05.
030400     05  FILLER               PIC 9(02) VALUE 07.
030500     05  FILLER               PIC 9(02) VALUE 10.
030600     05  FILLER               PIC 9(02) VALUE 07.
030700     05  FILLER               PIC 9(02) VALUE 09.
030800     05  FILLER               PIC 9(02) VALUE 09.
030900 01  WS-TABLA-LARGO-MESES REDEFINES WS-TABLA-LARGO-MESES-INIC.
031000     05  WS-TM-LARGO OCCURS 12 TIMES PIC 9(02).
031100
031200*    TABLA DE DIAS POR MES PARA VALIDACION DE CALENDARIO
031300 01  WS-TABLA-DIAS-MES-INIC.
031400     05  FILLER               PIC 9(02) VALUE 31.
031500     05  FILLER               PIC 9(02) VALUE 28.
031600     05  FILLER               PIC 9(02) VALUE 31.
031700     05  FILLER               PIC 9(02) VALUE 30.
031800     05  FILLER               PIC 9(02) VALUE 31.
031900     05  FILLER               PIC 9(02) VALUE 30.
032000     05  FILLER               PIC 9(02) VALUE 31.
032100     05  FILLER               PIC 9(02) VALUE 31.
032200     05  FILLER               PIC 9(02) VALUE 30.
032300     05  FILLER               PIC 9(02) VALUE 31.
032400     05  FILLER               PIC 9(02) VALUE 30.
032500     05  FILLER               PIC 9(02) VALUE 31.
032600 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-INIC.
032700     05  WS-TDM-DIAS OCCURS 12 TIMES PIC 9(02).
032800
032900*    AREA DE TRABAJO DE FECHA DURANTE LA EXTRACCION
033000 01  WS-EXTRAER-FECHA.
033100*    COMPONENTE DIA WS-EF-DIA
033200     05  WS-EF-DIA            PIC 9(02) COMP VALUE ZERO.
033300*    COMPONENTE MES WS-EF-MES
033400     05  WS-EF-MES            PIC 9(02) COMP VALUE ZERO.
033500*    COMPONENTE ANO WS-EF-ANO
033600     05  WS-EF-ANO            PIC 9(04) COMP VALUE ZERO.
033700*    INDICE DE RECORRIDO WS-EF-IDX-MES
033800     05  WS-EF-IDX-MES        PIC 9(02) COMP VALUE ZERO.
033900*    POSICION DE TRABAJO WS-EF-POS
034000     05  WS-EF-POS            PIC 9(04) COMP VALUE ZERO.
034100*    INDICADOR DE RESULTADO WS-EF-OK
034200     05  WS-EF-OK             PIC X(01) VALUE "N".
034300*    CONDICION WS-EF-ENCONTRADA
034400         88  WS-EF-ENCONTRADA VALUE "S".
034500     05  FILLER               PIC X(02).
034600
034700*    CAMPOS DE TRABAJO PARA LA VERIFICACION DE DIGITO
034800*    VERIFICADOR DE RUT (MODULO 11)
034900 01  WS-VERIFICADOR-RUT.
035000*    CAMPO TEMPORAL DE TRABAJO WS-RUT-LIMPIO-TMP
035100     05  WS-RUT-LIMPIO-TMP    PIC X(09).
035200*    CAMPO DE TRABAJO WS-VR-CUERPO
035300     05  WS-VR-CUERPO         PIC 9(08).
035400     05  WS-VR-CUERPO-R REDEFINES WS-VR-CUERPO.
035500         10  WS-VR-DIGITO OCCURS 8 TIMES PIC 9.
035600*    CAMPO DE TRABAJO WS-VR-DV-INGRESADO
035700     05  WS-VR-DV-INGRESADO   PIC X(01).
035800*    CAMPO DE TRABAJO WS-VR-DV-CALCULADO
035900     05  WS-VR-DV-CALCULADO   PIC X(01).
036000*    CAMPO DE TRABAJO WS-VR-SUMA
036100     05  WS-VR-SUMA           PIC 9(04) COMP VALUE ZERO.
036200*    CAMPO DE TRABAJO WS-VR-MULTIPLICADOR
036300     05  WS-VR-MULTIPLICADOR  PIC 9(01) COMP VALUE 2.
036400*    CAMPO DE TRABAJO WS-VR-I
036500     05  WS-VR-I              PIC 9(02) COMP.
036600*    CAMPO DE TRABAJO WS-VR-COCIENTE
036700     05  WS-VR-COCIENTE       PIC 9(04) COMP.
036800*    CAMPO DE TRABAJO WS-VR-MODULO
036900     05  WS-VR-MODULO         PIC 9(02) COMP.
037000*    CAMPO DE TRABAJO WS-VR-RESTA
037100     05  WS-VR-RESTA          PIC 9(02) COMP.
037200*    CAMPO DE TRABAJO WS-VR-RESTA-EDIT
037300     05  WS-VR-RESTA-EDIT     PIC 9(01).
037400*    CAMPO DE RUT WS-VR-RUT-VALIDO
037500     05  WS-VR-RUT-VALIDO     PIC X(01).
037600*    CONDICION WS-VR-ES-VALIDO
037700         88  WS-VR-ES-VALIDO  VALUE "S".
037800     05  FILLER               PIC X(02).
037900
038000*    AREA DE TRABAJO DE VALIDACION DEL TOTAL
038100 01  WS-VALIDAR-TOTAL.
038200*    CAMPO DE TRABAJO WS-TASA-IVA-CONFIG
038300     05  WS-TASA-IVA-CONFIG   PIC 9V99 VALUE 0.19.
038400*    ACUMULADOR DE WS-TOTAL-ESPERADO
038500     05  WS-TOTAL-ESPERADO    PIC S9(11)V99 VALUE ZERO.
038600*    CAMPO DE TRABAJO WS-DIFERENCIA
038700     05  WS-DIFERENCIA        PIC S9(11)V99 VALUE ZERO.
038800     05  FILLER               PIC X(04).
038900
039000*    ACUMULADOR GENERAL DE VALIDACION
039100 01  WS-VALIDACION.
039200*    CAMPO DE TRABAJO WS-NUMERO-ANTERIOR
039300     05  WS-NUMERO-ANTERIOR   PIC 9(08) COMP VALUE ZERO.
039400*    CAMPO DE TRABAJO WS-EXISTE-ANTERIOR
039500     05  WS-EXISTE-ANTERIOR   PIC X(01) VALUE "N".
039600*    CONDICION WS-HAY-FACTURA-ANTERIOR
039700         88  WS-HAY-FACTURA-ANTERIOR VALUE "S".
039800*    INDICADOR DE RESULTADO WS-FACTURA-OK
039900     05  WS-FACTURA-OK        PIC X(01).
040000*    CONDICION WS-FACTURA-ES-VALIDA
040100         88  WS-FACTURA-ES-VALIDA   VALUE "S".
040200*    CONDICION WS-FACTURA-ES-INVALIDA
040300         88  WS-FACTURA-ES-INVALIDA VALUE "N".
040400*    CAMPO DE ERROR WS-LISTA-ERRORES
040500     05  WS-LISTA-ERRORES     PIC X(60) VALUE SPACES.
040600*    PUNTERO DE TRABAJO WS-PTR-ERRORES
040700     05  WS-PTR-ERRORES       PIC 9(02) COMP VALUE 1.
040800*    CAMPO DE ERROR WS-CANT-ERRORES-DET
040900     05  WS-CANT-ERRORES-DET  PIC 9(02) COMP VALUE ZERO.
041000*    CAMPO TEMPORAL DE TRABAJO WS-ERR-CAMPO-TMP
041100     05  WS-ERR-CAMPO-TMP     PIC X(25).
041200*    CAMPO TEMPORAL DE TRABAJO WS-ERR-MSG-TMP
041300     05  WS-ERR-MSG-TMP       PIC X(60).
041400     05  WS-ERROR-DETALLE OCCURS 12 TIMES
041500                              INDEXED BY WS-IDX-ERR.
041600*    CAMPO DE ERROR WS-ERR-CAMPO
041700         10  WS-ERR-CAMPO     PIC X(25).
041800*    CAMPO DE ERROR WS-ERR-MENSAJE
041900         10  WS-ERR-MENSAJE   PIC X(60).
042000     05  FILLER               PIC X(04).
042100
042200*    CAMPOS VARIOS DE USO GENERAL EN EL ESCANEO DE TEXTO
042300 01  WS-VARIOS.
042400*    CAMPO DE TRABAJO WS-I
042500     05  WS-I                 PIC 9(04) COMP.
042600*    CAMPO DE TRABAJO WS-J
042700     05  WS-J                 PIC 9(04) COMP.
042800*    CONTADOR DE WS-CONT-ESPACIOS
042900     05  WS-CONT-ESPACIOS     PIC 9(04) COMP.
043000*    CONTADOR DE WS-CONT-SIGNIFIC
043100     05  WS-CONT-SIGNIFIC     PIC 9(04) COMP.
043200*    CAMPO DE TRABAJO WS-ES-MAYUSCULA
043300     05  WS-ES-MAYUSCULA      PIC X(01).
043400*    CONDICION WS-LINEA-ES-MAYUSCULA
043500         88  WS-LINEA-ES-MAYUSCULA VALUE "S".
043600*    LARGO DE WS-LARGO-LINEA-UTIL
043700     05  WS-LARGO-LINEA-UTIL  PIC 9(03) COMP.
043800*    CAMPO TEMPORAL DE TRABAJO WS-NOMBRE-TMP
043900     05  WS-NOMBRE-TMP        PIC X(40).
044000*    CAMPO TEMPORAL DE TRABAJO WS-DOMICILIO-TMP
044100     05  WS-DOMICILIO-TMP     PIC X(40).
044200*    COMPONENTE ANO WS-FV-ANO
044300     05  WS-FV-ANO            PIC 9(04) COMP.
044400*    COMPONENTE MES WS-FV-MES
044500     05  WS-FV-MES            PIC 9(02) COMP.
044600*    COMPONENTE DIA WS-FV-DIA
044700     05  WS-FV-DIA            PIC 9(02) COMP.
044800*    COMPONENTE MES WS-FV-DIAS-MES
044900     05  WS-FV-DIAS-MES       PIC 9(02) COMP.
045000*    CAMPO DE TRABAJO WS-FV-BISIESTO
045100     05  WS-FV-BISIESTO       PIC X(01) VALUE "N".
045200*    CONDICION WS-FV-ES-BISIESTO
045300         88  WS-FV-ES-BISIESTO VALUE "S".
045400*    CAMPO DE TRABAJO WS-FV-COCIENTE
045500     05  WS-FV-COCIENTE       PIC 9(04) COMP.
045600*    CAMPO DE TRABAJO WS-FV-RESTO
045700     05  WS-FV-RESTO          PIC 9(03) COMP.
045800     05  FILLER               PIC X(04).
045900
046000*    CONTADOR DE CUANTAS DE LAS 8 REGLAS DE VALIDACION DEL
046100*    PARRAFO 5000 SE ALCANZARON A EJECUTAR PARA LA FACTURA EN
046200*    CURSO; SE INFORMA EN EL TRACE DE DIAGNOSTICO CUANDO LA
046300*    FACTURA RESULTA RECHAZADA (VER PARRAFO 9520-TRACE-REGLAS)
046400 77  WS-CANT-REGLAS-EJECUTADAS PIC 9(02) COMP VALUE ZERO.
046500
046600 LINKAGE SECTION.
046700*    GRUPO DE TRABAJO LK-FECHA-SISTEMA
046800 01  LK-FECHA-SISTEMA.
046900*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-ANO
047000     05  LK-FS-ANO            PIC 9(02).
047100*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-MES
047200     05  LK-FS-MES            PIC 9(02).
047300*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-DIA
047400     05  LK-FS-DIA            PIC 9(02).
047500
047600 PROCEDURE DIVISION USING LK-FECHA-SISTEMA.
047700
047800*----------------------------------------------------------------*
047900*  RUTINA:    0000-INICIO                                               *
048000*  PROPOSITO: ARRANQUE DEL PROGRAMA                                     *
048100*----------------------------------------------------------------*
048200 0000-INICIO.
048300     MOVE LK-FS-DIA           TO WS-FP-DIA.
048400*    SE TRASLADA EL VALOR INDICADO HACIA LK-FS-MES / WS-FP-MES
048500     MOVE LK-FS-MES           TO WS-FP-MES.
048600*    SE TRASLADA EL VALOR INDICADO HACIA LK-FS-ANO / WS-FP-ANO
048700     MOVE LK-FS-ANO           TO WS-FP-ANO.
048800*    SE INVOCA LA RUTINA 0100-ABRIR-ARCHIVOS
048900     PERFORM 0100-ABRIR-ARCHIVOS       THRU 0100-EXIT.
049000*    SE INVOCA LA RUTINA 0200-LEER-RAW-TEXTO
049100     PERFORM 0200-LEER-RAW-TEXTO       THRU 0200-EXIT.
049200*    SE INVOCA LA RUTINA 1000-PROCESO-PRINCIPAL
049300     PERFORM 1000-PROCESO-PRINCIPAL    THRU 1000-EXIT
049400*    CONDICION DE TERMINO DEL CICLO
049500         UNTIL WS-NO-HAY-MAS-REGISTROS.
049600*    SE INVOCA LA RUTINA 1900-PROCESAR-ULTIMO-GRUPO
049700     PERFORM 1900-PROCESAR-ULTIMO-GRUPO THRU 1900-EXIT.
049800*    SE INVOCA LA RUTINA 9000-FIN-PROCESO
049900     PERFORM 9000-FIN-PROCESO          THRU 9000-EXIT.
050000     GOBACK.
050100
050200*----------------------------------------------------------------*
050300*  RUTINA:    0100-ABRIR-ARCHIVOS                                       *
050400*  PROPOSITO: APERTURA DE ARCHIVOS DE LA FASE                           *
050500*----------------------------------------------------------------*
050600 0100-ABRIR-ARCHIVOS.
050700     OPEN INPUT  RAW-TEXTO.
050800*    SE ABRE EL ARCHIVO PARA LA FASE
050900     OPEN OUTPUT MAESTRO-FACTURAS.
051000*    SE ABRE EL ARCHIVO PARA LA FASE
051100     OPEN OUTPUT ARCHIVO-ERRORES.
051200*    SE EVALUA LA CONDICION SOBRE WS-FS-RAW-TEXTO
051300     IF WS-FS-RAW-TEXTO NOT = "00"
051400        DISPLAY "OPCION-1: NO SE PUDO ABRIR RAWTEXTO.DAT"
051500        GO TO 9900-ABORTAR
051600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
051700     END-IF.
051800*    SALIDA DE LA RUTINA 0100
051900 0100-EXIT.
052000     EXIT.
052100
052200*----------------------------------------------------------------*
052300*  RUTINA:    0200-LEER-RAW-TEXTO                                       *
052400*  PROPOSITO: LECTURA DEL ARCHIVO DE ENTRADA                            *
052500*----------------------------------------------------------------*
052600 0200-LEER-RAW-TEXTO.
052700     READ RAW-TEXTO
052800*    SI SE LLEGO AL FIN DEL ARCHIVO
052900         AT END MOVE "S" TO WS-FIN-ARCHIVO
053000*    SI EL ARCHIVO AUN TIENE REGISTROS
053100         NOT AT END MOVE "N" TO WS-FIN-ARCHIVO
053200     END-READ.
053300*    SALIDA DE LA RUTINA 0200
053400 0200-EXIT.
053500     EXIT.
053600
053700*    CICLO PRINCIPAL: ACUMULA LINEAS DE LA FACTURA EN CURSO Y
053800*    PROCESA CADA VEZ QUE CAMBIA RT-INVOICE-ID (QUIEBRE)
053900*----------------------------------------------------------------*
054000*  RUTINA:    1000-PROCESO-PRINCIPAL                                    *
054100*  PROPOSITO: CICLO PRINCIPAL DE LA CORRIDA                             *
054200*----------------------------------------------------------------*
054300 1000-PROCESO-PRINCIPAL.
054400     IF WS-TOTAL-LINEAS = 0
054500        PERFORM 1100-INICIAR-GRUPO THRU 1100-EXIT
054600*    EN CASO CONTRARIO:
054700     ELSE
054800*    SE EVALUA LA CONDICION SOBRE RT-INVOICE-ID / WS-ID-GRUPO-ACT
054900        IF RT-INVOICE-ID = WS-ID-GRUPO-ACTUAL
055000           PERFORM 1200-AGREGAR-LINEA-GRUPO THRU 1200-EXIT
055100*    EN CASO CONTRARIO:
055200        ELSE
055300*    SE INVOCA LA RUTINA 2000-PROCESAR-GRUPO-FACTURA
055400           PERFORM 2000-PROCESAR-GRUPO-FACTURA THRU 2000-EXIT
055500           PERFORM 1100-INICIAR-GRUPO THRU 1100-EXIT
055600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
055700        END-IF
055800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
055900     END-IF.
056000*    SE INVOCA LA RUTINA 0200-LEER-RAW-TEXTO
056100     PERFORM 0200-LEER-RAW-TEXTO THRU 0200-EXIT.
056200*    SALIDA DE LA RUTINA 1000
056300 1000-EXIT.
056400     EXIT.
056500
056600*----------------------------------------------------------------*
056700*  RUTINA:    1100-INICIAR-GRUPO                                        *
056800*  PROPOSITO: ARRANQUE DE UN GRUPO DE LINEAS DE FACTURA                 *
056900*----------------------------------------------------------------*
057000 1100-INICIAR-GRUPO.
057100     MOVE RT-INVOICE-ID TO WS-ID-GRUPO-ACTUAL.
057200*    SE TRASLADA EL VALOR INDICADO HACIA WS-TOTAL-LINEAS
057300     MOVE 0             TO WS-TOTAL-LINEAS.
057400*    SE INVOCA LA RUTINA 1200-AGREGAR-LINEA-GRUPO
057500     PERFORM 1200-AGREGAR-LINEA-GRUPO THRU 1200-EXIT.
057600*    SALIDA DE LA RUTINA 1100
057700 1100-EXIT.
057800     EXIT.
057900
058000*----------------------------------------------------------------*
058100*  RUTINA:    1200-AGREGAR-LINEA-GRUPO                                  *
058200*  PROPOSITO: ACUMULACION DE UNA LINEA MAS DEL GRUPO                    *
058300*----------------------------------------------------------------*
058400 1200-AGREGAR-LINEA-GRUPO.
058500     IF WS-TOTAL-LINEAS < 40
058600        ADD 1 TO WS-TOTAL-LINEAS
058700        MOVE RT-TEXT TO WS-LT-TEXTO (WS-TOTAL-LINEAS)
058800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
058900     END-IF.
059000*    SALIDA DE LA RUTINA 1200
059100 1200-EXIT.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500*  RUTINA:    1900-PROCESAR-ULTIMO-GRUPO                                *
059600*  PROPOSITO: RUTINA 1900-PROCESAR-ULTIMO-GRUPO DEL PROGRAMA            *
059700*----------------------------------------------------------------*
059800 1900-PROCESAR-ULTIMO-GRUPO.
059900     IF WS-TOTAL-LINEAS > 0
060000        PERFORM 2000-PROCESAR-GRUPO-FACTURA THRU 2000-EXIT
060100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
060200     END-IF.
060300*    SALIDA DE LA RUTINA 1900
060400 1900-EXIT.
060500     EXIT.
060600
060700*    PROCESA UNA FACTURA COMPLETA: CLASIFICA, EXTRAE, VALIDA
060800*    Y GRABA EL RESULTADO
060900*----------------------------------------------------------------*
061000*  RUTINA:    2000-PROCESAR-GRUPO-FACTURA                               *
061100*  PROPOSITO: PROCESO COMPLETO DE UN GRUPO DE FACTURA                   *
061200*----------------------------------------------------------------*
061300 2000-PROCESAR-GRUPO-FACTURA.
061400     ADD 1 TO WS-CONT-LEIDAS.
061500*    SE INVOCA LA RUTINA 2100-CONSTRUIR-BUFFER
061600     PERFORM 2100-CONSTRUIR-BUFFER        THRU 2100-EXIT.
061700*    SE INVOCA LA RUTINA 3000-CLASIFICAR-TIPO-FACTURA
061800     PERFORM 3000-CLASIFICAR-TIPO-FACTURA  THRU 3000-EXIT.
061900*    SE INVOCA LA RUTINA 4000-EXTRAER-CAMPOS
062000     PERFORM 4000-EXTRAER-CAMPOS           THRU 4000-EXIT.
062100*    SE INVOCA LA RUTINA 5000-VALIDAR-FACTURA
062200     PERFORM 5000-VALIDAR-FACTURA          THRU 5000-EXIT.
062300*    SE INVOCA LA RUTINA 6000-ESCRIBIR-RESULTADO
062400     PERFORM 6000-ESCRIBIR-RESULTADO       THRU 6000-EXIT.
062500*    SALIDA DE LA RUTINA 2000
062600 2000-EXIT.
062700     EXIT.
062800
062900*    ARMA EL BUFFER UNICO (ORIGINAL Y EN MAYUSCULAS) A PARTIR
063000*    DE LA TABLA DE LINEAS DE LA FACTURA
063100*----------------------------------------------------------------*
063200*  RUTINA:    2100-CONSTRUIR-BUFFER                                     *
063300*  PROPOSITO: RUTINA 2100-CONSTRUIR-BUFFER DEL PROGRAMA                 *
063400*----------------------------------------------------------------*
063500 2100-CONSTRUIR-BUFFER.
063600     MOVE SPACES TO WS-TEXTO-ORIGINAL.
063700*    SE TRASLADA EL VALOR INDICADO HACIA WS-PTR-BUFFER
063800     MOVE 1      TO WS-PTR-BUFFER.
063900*    SE INVOCA LA RUTINA 2110-AGREGAR-LINEA-AL-BUFFER
064000     PERFORM 2110-AGREGAR-LINEA-AL-BUFFER
064100*    INDICE DE CONTROL DEL CICLO
064200         VARYING WS-IDX-LIN FROM 1 BY 1
064300*    CONDICION DE TERMINO DEL CICLO
064400         UNTIL WS-IDX-LIN > WS-TOTAL-LINEAS.
064500*    SE CALCULA WS-LARGO-TEXTO / WS-PTR-BUFFER CON LA EXPRESION S
064600     COMPUTE WS-LARGO-TEXTO = WS-PTR-BUFFER - 1.
064700*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-ORIGINAL / WS-T
064800     MOVE WS-TEXTO-ORIGINAL TO WS-TEXTO-MAYUS.
064900*    SE NORMALIZA EL TEXTO EN WS-TEXTO-MAYUS
065000     INSPECT WS-TEXTO-MAYUS
065100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
065200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
065300*    SE NORMALIZA EL TEXTO EN WS-TEXTO-MAYUS
065400     INSPECT WS-TEXTO-MAYUS REPLACING ALL "I.V.A." BY "IVA   ".
065500*    SALIDA DE LA RUTINA 2100
065600 2100-EXIT.
065700     EXIT.
065800
065900*----------------------------------------------------------------*
066000*  RUTINA:    2110-AGREGAR-LINEA-AL-BUFFER                              *
066100*  PROPOSITO: ACUMULACION DE UNA LINEA MAS DEL GRUPO                    *
066200*----------------------------------------------------------------*
066300 2110-AGREGAR-LINEA-AL-BUFFER.
066400     IF WS-PTR-BUFFER < 3900
066500        STRING WS-LT-TEXTO (WS-IDX-LIN) DELIMITED BY SIZE
066600               " "                      DELIMITED BY SIZE
066700           INTO WS-TEXTO-ORIGINAL
066800           WITH POINTER WS-PTR-BUFFER
066900        END-STRING
067000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
067100     END-IF.
067200
067300*****************************************************************
067400*    3000  CLASIFICACION DEL TIPO DE FACTURA (REQ-0081)
067500*    MENOS DE 10 CARACTERES SIGNIFICATIVOS (NO BLANCOS) EN EL
067600*    TEXTO COMPLETO DE LA FACTURA = ESCANEADA (OCR); SI NO,
067700*    DIGITAL.
067800*****************************************************************
067900*----------------------------------------------------------------*
068000*  RUTINA:    3000-CLASIFICAR-TIPO-FACTURA                              *
068100*  PROPOSITO: RUTINA 3000-CLASIFICAR-TIPO-FACTURA DEL PROGRAMA          *
068200*----------------------------------------------------------------*
068300 3000-CLASIFICAR-TIPO-FACTURA.
068400     MOVE 0 TO WS-CONT-SIGNIFIC.
068500*    SE INVOCA LA RUTINA 3100-CONTAR-LINEA
068600     PERFORM 3100-CONTAR-LINEA
068700*    INDICE DE CONTROL DEL CICLO
068800         VARYING WS-IDX-LIN FROM 1 BY 1
068900*    CONDICION DE TERMINO DEL CICLO
069000         UNTIL WS-IDX-LIN > WS-TOTAL-LINEAS.
069100*    SE EVALUA LA CONDICION SOBRE WS-CONT-SIGNIFIC
069200     IF WS-CONT-SIGNIFIC < 10
069300        MOVE 1 TO WE-TIPO-FACTURA
069400*    EN CASO CONTRARIO:
069500     ELSE
069600*    SE TRASLADA EL VALOR INDICADO HACIA WE-TIPO-FACTURA
069700        MOVE 2 TO WE-TIPO-FACTURA
069800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
069900     END-IF.
070000*    SALIDA DE LA RUTINA 3000
070100 3000-EXIT.
070200     EXIT.
070300
070400*----------------------------------------------------------------*
070500*  RUTINA:    3100-CONTAR-LINEA                                         *
070600*  PROPOSITO: RUTINA 3100-CONTAR-LINEA DEL PROGRAMA                     *
070700*----------------------------------------------------------------*
070800 3100-CONTAR-LINEA.
070900     MOVE 0 TO WS-CONT-ESPACIOS.
071000*    SE NORMALIZA EL TEXTO EN WS-LT-TEXTO / WS-IDX-LIN
071100     INSPECT WS-LT-TEXTO (WS-IDX-LIN)
071200         TALLYING WS-CONT-ESPACIOS FOR ALL SPACE.
071300*    SE CALCULA WS-CONT-SIGNIFIC / WS-CONT-SIGNIFIC CON LA EXPRES
071400     COMPUTE WS-CONT-SIGNIFIC = WS-CONT-SIGNIFIC
071500                               + 100 - WS-CONT-ESPACIOS.
071600
071700*****************************************************************
071800*    4000  EXTRACCION DE CAMPOS DESDE EL TEXTO LIBRE
071900*****************************************************************
072000*----------------------------------------------------------------*
072100*  RUTINA:    4000-EXTRAER-CAMPOS                                       *
072200*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
072300*----------------------------------------------------------------*
072400 4000-EXTRAER-CAMPOS.
072500     MOVE ZERO   TO WE-NUMERO-FACTURA.
072600*    SE TRASLADA EL VALOR INDICADO HACIA WE-FECHA-EMISION
072700     MOVE 19000101 TO WE-FECHA-EMISION.
072800*    SE TRASLADA EL VALOR INDICADO HACIA WE-EMPRESA-EMISORA / WE-
072900     MOVE SPACES TO WE-EMPRESA-EMISORA    WE-RUT-EMISOR
073000                    WE-DOMICILIO-EMISOR   WE-EMPRESA-DESTINATARIA
073100                    WE-RUT-DESTINATARIO   WE-DOMICILIO-DESTINATARIO.
073200*    SE TRASLADA EL VALOR INDICADO HACIA WE-MONTO-NETO / WE-IVA
073300     MOVE ZERO   TO WE-MONTO-NETO WE-IVA WE-IMPUESTO-ADICIONAL
073400                    WE-TOTAL.
073500*    SE TRASLADA EL VALOR INDICADO HACIA WE-TOTAL-FUE-HALLADO
073600     MOVE "N"    TO WE-TOTAL-FUE-HALLADO.
073700*    SE INVOCA LA RUTINA 4100-EXTRAER-RUTS
073800     PERFORM 4100-EXTRAER-RUTS                THRU 4100-EXIT.
073900*    SE INVOCA LA RUTINA 4200-EXTRAER-NUMERO-FACTURA
074000     PERFORM 4200-EXTRAER-NUMERO-FACTURA       THRU 4200-EXIT.
074100*    SE INVOCA LA RUTINA 4300-EXTRAER-FECHA-EMISION
074200     PERFORM 4300-EXTRAER-FECHA-EMISION        THRU 4300-EXIT.
074300*    SE INVOCA LA RUTINA 4400-EXTRAER-EMPRESA-EMISORA
074400     PERFORM 4400-EXTRAER-EMPRESA-EMISORA      THRU 4400-EXIT.
074500*    SE INVOCA LA RUTINA 4500-EXTRAER-EMPRESA-DESTINATARIA
074600     PERFORM 4500-EXTRAER-EMPRESA-DESTINATARIA THRU 4500-EXIT.
074700*    SE INVOCA LA RUTINA 4600-EXTRAER-DOMICILIOS
074800     PERFORM 4600-EXTRAER-DOMICILIOS           THRU 4600-EXIT.
074900*    SE INVOCA LA RUTINA 4700-EXTRAER-MONTO-NETO
075000     PERFORM 4700-EXTRAER-MONTO-NETO           THRU 4700-EXIT.
075100*    SE INVOCA LA RUTINA 4710-EXTRAER-IVA
075200     PERFORM 4710-EXTRAER-IVA                  THRU 4710-EXIT.
075300*    SE INVOCA LA RUTINA 4720-EXTRAER-TOTAL
075400     PERFORM 4720-EXTRAER-TOTAL                THRU 4720-EXIT.
075500*    SE INVOCA LA RUTINA 4730-EXTRAER-IMPUESTO-ADICIONAL
075600     PERFORM 4730-EXTRAER-IMPUESTO-ADICIONAL    THRU 4730-EXIT.
075700*    SE INVOCA LA RUTINA 4740-DERIVAR-TOTAL-FALTANTE
075800     PERFORM 4740-DERIVAR-TOTAL-FALTANTE        THRU 4740-EXIT.
075900*    SALIDA DE LA RUTINA 4000
076000 4000-EXIT.
076100     EXIT.
076200
076300*-----------------------------------------------------------------
076400*    4100  RUT DEL EMISOR Y DEL DESTINATARIO
076500*-----------------------------------------------------------------
076600*----------------------------------------------------------------*
076700*  RUTINA:    4100-EXTRAER-RUTS                                         *
076800*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
076900*----------------------------------------------------------------*
077000 4100-EXTRAER-RUTS.
077100     MOVE 0 TO WS-CANT-RUTS.
077200*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-POS-SCAN
077300     MOVE 1 TO WS-RUT-POS-SCAN.
077400*----------------------------------------------------------------*
077500*  RUTINA:    4110-EXAMINAR-POSICION-RUT                                *
077600*  PROPOSITO: TRATAMIENTO DEL RUT DEL CLIENTE                           *
077700*----------------------------------------------------------------*
077800 4110-EXAMINAR-POSICION-RUT.
077900     IF WS-RUT-POS-SCAN > WS-LARGO-TEXTO
078000        GO TO 4190-FIJAR-RESULTADOS.
078100*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-POS-SCA
078200     IF WS-TEXTO-MAYUS (WS-RUT-POS-SCAN:1) IS NOT NUMERIC
078300        ADD 1 TO WS-RUT-POS-SCAN
078400        GO TO 4110-EXAMINAR-POSICION-RUT.
078500*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-POS-SCAN / WS-RUT
078600     MOVE WS-RUT-POS-SCAN TO WS-RUT-INICIO.
078700*    SE INVOCA LA RUTINA 9150-INTENTAR-RUT-EN-POSICION
078800     PERFORM 9150-INTENTAR-RUT-EN-POSICION THRU 9150-EXIT.
078900*    SE EVALUA LA CONDICION SOBRE WS-RUT-ES-VALIDO
079000     IF WS-RUT-ES-VALIDO
079100        PERFORM 9160-REGISTRAR-RUT-ENCONTRADO THRU 9160-EXIT
079200        COMPUTE WS-RUT-POS-SCAN = WS-RUT-FIN + 1
079300*    EN CASO CONTRARIO:
079400     ELSE
079500*    SE INCREMENTA EL ACUMULADOR WS-RUT-POS-SCAN
079600        ADD 1 TO WS-RUT-POS-SCAN
079700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
079800     END-IF.
079900*    SE DERIVA EL CONTROL A 4110-EXAMINAR-POSICION-RUT
080000     GO TO 4110-EXAMINAR-POSICION-RUT.
080100*----------------------------------------------------------------*
080200*  RUTINA:    4190-FIJAR-RESULTADOS                                     *
080300*  PROPOSITO: RUTINA 4190-FIJAR-RESULTADOS DEL PROGRAMA                 *
080400*----------------------------------------------------------------*
080500 4190-FIJAR-RESULTADOS.
080600     IF WS-CANT-RUTS > 0
080700        MOVE WS-RE-NORMALIZADO (1) TO WE-RUT-EMISOR
080800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
080900     END-IF.
081000*    SE EVALUA LA CONDICION SOBRE WS-CANT-RUTS
081100     IF WS-CANT-RUTS > 1
081200        MOVE WS-RE-NORMALIZADO (2) TO WE-RUT-DESTINATARIO
081300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
081400     END-IF.
081500*    SALIDA DE LA RUTINA 4100
081600 4100-EXIT.
081700     EXIT.
081800
081900*    INTENTA RECONOCER UN RUT A PARTIR DE WS-RUT-INICIO, YA SEA
082000*    FORMATO NN.NNN.NNN-D O FORMATO NNNNNNNN-D (8 DIGITOS).
082100*    LOS ESPACIOS ALREDEDOR DEL GUION SE TOLERAN.
082200*----------------------------------------------------------------*
082300*  RUTINA:    9150-INTENTAR-RUT-EN-POSICION                             *
082400*  PROPOSITO: TRATAMIENTO DEL RUT DEL CLIENTE                           *
082500*----------------------------------------------------------------*
082600 9150-INTENTAR-RUT-EN-POSICION.
082700     MOVE "N" TO WS-RUT-OK.
082800*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-CUERPO-TMP
082900     MOVE SPACES TO WS-RUT-CUERPO-TMP.
083000*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-CUERPO-LARGO
083100     MOVE 0 TO WS-RUT-CUERPO-LARGO.
083200*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-INICIO / WS-RUT-P
083300     MOVE WS-RUT-INICIO TO WS-RUT-PTR.
083400*    CUENTA DE 1 A 2 DIGITOS INICIALES (GRUPO CORTO DEL RUT)
083500*----------------------------------------------------------------*
083600*  RUTINA:    9151-CONTAR-DIGITOS-CORTOS                                *
083700*  PROPOSITO: RUTINA 9151-CONTAR-DIGITOS-CORTOS DEL PROGRAMA            *
083800*----------------------------------------------------------------*
083900 9151-CONTAR-DIGITOS-CORTOS.
084000     IF WS-RUT-CUERPO-LARGO < 2
084100        AND WS-TEXTO-MAYUS (WS-RUT-PTR:1) IS NUMERIC
084200        ADD 1 TO WS-RUT-CUERPO-LARGO
084300        MOVE WS-TEXTO-MAYUS (WS-RUT-PTR:1)
084400           TO WS-RUT-CUERPO-TMP (WS-RUT-CUERPO-LARGO:1)
084500        ADD 1 TO WS-RUT-PTR
084600        GO TO 9151-CONTAR-DIGITOS-CORTOS.
084700*    SE EVALUA LA CONDICION SOBRE WS-RUT-CUERPO-LARGO
084800     IF WS-RUT-CUERPO-LARGO = 0
084900        GO TO 9153-INTENTAR-FORMATO-CORTO.
085000*    ESPERA . NNN . NNN - D
085100     IF WS-TEXTO-MAYUS (WS-RUT-PTR:1) NOT = "."
085200        GO TO 9153-INTENTAR-FORMATO-CORTO.
085300*    SE INCREMENTA EL ACUMULADOR WS-RUT-PTR
085400     ADD 1 TO WS-RUT-PTR.
085500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
085600     IF WS-TEXTO-MAYUS (WS-RUT-PTR:3) IS NOT NUMERIC
085700        GO TO 9153-INTENTAR-FORMATO-CORTO.
085800*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-RUT-
085900     MOVE WS-TEXTO-MAYUS (WS-RUT-PTR:3)
086000        TO WS-RUT-CUERPO-TMP (WS-RUT-CUERPO-LARGO + 1:3).
086100*    SE INCREMENTA EL ACUMULADOR WS-RUT-CUERPO-LARGO
086200     ADD 3 TO WS-RUT-CUERPO-LARGO.
086300*    SE INCREMENTA EL ACUMULADOR WS-RUT-PTR
086400     ADD 3 TO WS-RUT-PTR.
086500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
086600     IF WS-TEXTO-MAYUS (WS-RUT-PTR:1) NOT = "."
086700        GO TO 9153-INTENTAR-FORMATO-CORTO.
086800*    SE INCREMENTA EL ACUMULADOR WS-RUT-PTR
086900     ADD 1 TO WS-RUT-PTR.
087000*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
087100     IF WS-TEXTO-MAYUS (WS-RUT-PTR:3) IS NOT NUMERIC
087200        GO TO 9153-INTENTAR-FORMATO-CORTO.
087300*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-RUT-
087400     MOVE WS-TEXTO-MAYUS (WS-RUT-PTR:3)
087500        TO WS-RUT-CUERPO-TMP (WS-RUT-CUERPO-LARGO + 1:3).
087600*    SE INCREMENTA EL ACUMULADOR WS-RUT-CUERPO-LARGO
087700     ADD 3 TO WS-RUT-CUERPO-LARGO.
087800*    SE INCREMENTA EL ACUMULADOR WS-RUT-PTR
087900     ADD 3 TO WS-RUT-PTR.
088000*    SE INVOCA LA RUTINA 9155-RECONOCER-GUION-Y-DV
088100     PERFORM 9155-RECONOCER-GUION-Y-DV THRU 9155-EXIT.
088200*    SE DERIVA EL CONTROL A 9150-EXIT
088300     GO TO 9150-EXIT.
088400*    INTENTA EL FORMATO CORTO DE 8 DIGITOS SEGUIDOS
088500*----------------------------------------------------------------*
088600*  RUTINA:    9153-INTENTAR-FORMATO-CORTO                               *
088700*  PROPOSITO: RUTINA 9153-INTENTAR-FORMATO-CORTO DEL PROGRAMA           *
088800*----------------------------------------------------------------*
088900 9153-INTENTAR-FORMATO-CORTO.
089000     MOVE WS-RUT-INICIO TO WS-RUT-PTR.
089100*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-CUERPO-TMP
089200     MOVE SPACES TO WS-RUT-CUERPO-TMP.
089300*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-CUERPO-LARGO
089400     MOVE 0 TO WS-RUT-CUERPO-LARGO.
089500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
089600     IF WS-TEXTO-MAYUS (WS-RUT-PTR:8) IS NOT NUMERIC
089700        GO TO 9150-EXIT.
089800*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-RUT-
089900     MOVE WS-TEXTO-MAYUS (WS-RUT-PTR:8) TO WS-RUT-CUERPO-TMP.
090000*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-CUERPO-LARGO
090100     MOVE 8 TO WS-RUT-CUERPO-LARGO.
090200*    SE CALCULA WS-RUT-PTR / WS-RUT-PTR CON LA EXPRESION SIGUIENT
090300     COMPUTE WS-RUT-PTR = WS-RUT-PTR + 8.
090400*    SE INVOCA LA RUTINA 9155-RECONOCER-GUION-Y-DV
090500     PERFORM 9155-RECONOCER-GUION-Y-DV THRU 9155-EXIT.
090600*    SALIDA DE LA RUTINA 9150
090700 9150-EXIT.
090800     EXIT.
090900
091000*    RECONOCE (ESPACIO OPCIONAL) GUION (ESPACIO OPCIONAL) Y EL
091100*    DIGITO VERIFICADOR; DEJA EL RESULTADO EN WS-RUT-OK
091200*----------------------------------------------------------------*
091300*  RUTINA:    9155-RECONOCER-GUION-Y-DV                                 *
091400*  PROPOSITO: RUTINA 9155-RECONOCER-GUION-Y-DV DEL PROGRAMA             *
091500*----------------------------------------------------------------*
091600 9155-RECONOCER-GUION-Y-DV.
091700     IF WS-TEXTO-MAYUS (WS-RUT-PTR:1) = SPACE
091800        ADD 1 TO WS-RUT-PTR
091900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
092000     END-IF.
092100*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
092200     IF WS-TEXTO-MAYUS (WS-RUT-PTR:1) NOT = "-"
092300        GO TO 9155-EXIT.
092400*    SE INCREMENTA EL ACUMULADOR WS-RUT-PTR
092500     ADD 1 TO WS-RUT-PTR.
092600*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
092700     IF WS-TEXTO-MAYUS (WS-RUT-PTR:1) = SPACE
092800        ADD 1 TO WS-RUT-PTR
092900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
093000     END-IF.
093100*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-RUT-PTR
093200     IF WS-TEXTO-MAYUS (WS-RUT-PTR:1) IS DIGITO-VERIFICADOR
093300        MOVE WS-TEXTO-MAYUS (WS-RUT-PTR:1) TO WS-RUT-DV-TMP
093400        COMPUTE WS-RUT-FIN = WS-RUT-PTR
093500        MOVE "S" TO WS-RUT-OK
093600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
093700     END-IF.
093800*    SALIDA DE LA RUTINA 9155
093900 9155-EXIT.
094000     EXIT.
094100
094200*    GUARDA EL RUT RECONOCIDO EN LA LISTA, NORMALIZADO Y
094300*    DEPURADO, SI NO ES DUPLICADO Y HAY ESPACIO EN LA LISTA
094400*----------------------------------------------------------------*
094500*  RUTINA:    9160-REGISTRAR-RUT-ENCONTRADO                             *
094600*  PROPOSITO: TRATAMIENTO DEL RUT DEL CLIENTE                           *
094700*----------------------------------------------------------------*
094800 9160-REGISTRAR-RUT-ENCONTRADO.
094900     MOVE SPACES TO WS-RUT-NORMALIZADO-TMP WS-RUT-LIMPIO-TMP.
095000*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-LIMPIO-TMP
095100     MOVE ZERO TO WS-RUT-LIMPIO-TMP (1:8).
095200*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-CUERPO-TMP / WS-R
095300     MOVE WS-RUT-CUERPO-TMP TO WS-RUT-LIMPIO-TMP (1:8).
095400*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-DV-TMP / WS-RUT-L
095500     MOVE WS-RUT-DV-TMP     TO WS-RUT-LIMPIO-TMP (9:1).
095600*    SE EVALUA LA CONDICION SOBRE WS-RUT-CUERPO-LARGO
095700     IF WS-RUT-CUERPO-LARGO = 8
095800        STRING WS-RUT-CUERPO-TMP (1:2) "." WS-RUT-CUERPO-TMP (3:3)
095900               "." WS-RUT-CUERPO-TMP (6:3) "-" WS-RUT-DV-TMP
096000           DELIMITED BY SIZE INTO WS-RUT-NORMALIZADO-TMP
096100*    EN CASO CONTRARIO:
096200     ELSE
096300*    SE ARMA LA CADENA CONCATENANDO LOS FRAGMENTOS
096400        STRING WS-RUT-CUERPO-TMP (1:(WS-RUT-CUERPO-LARGO - 6))
096500               "." WS-RUT-CUERPO-TMP
096600                 ((WS-RUT-CUERPO-LARGO - 5):3)
096700               "." WS-RUT-CUERPO-TMP
096800                 ((WS-RUT-CUERPO-LARGO - 2):3)
096900               "-" WS-RUT-DV-TMP
097000           DELIMITED BY SIZE INTO WS-RUT-NORMALIZADO-TMP
097100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
097200     END-IF.
097300*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
097400     MOVE 1 TO WS-I.
097500*----------------------------------------------------------------*
097600*  RUTINA:    9161-BUSCAR-DUPLICADO                                     *
097700*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
097800*----------------------------------------------------------------*
097900 9161-BUSCAR-DUPLICADO.
098000     IF WS-I > WS-CANT-RUTS
098100        GO TO 9162-AGREGAR-SI-CABE.
098200*    SE EVALUA LA CONDICION SOBRE WS-RE-LIMPIO / WS-I
098300     IF WS-RE-LIMPIO (WS-I) = WS-RUT-LIMPIO-TMP
098400        GO TO 9160-EXIT.
098500*    SE INCREMENTA EL ACUMULADOR WS-I
098600     ADD 1 TO WS-I.
098700*    SE DERIVA EL CONTROL A 9161-BUSCAR-DUPLICADO
098800     GO TO 9161-BUSCAR-DUPLICADO.
098900*----------------------------------------------------------------*
099000*  RUTINA:    9162-AGREGAR-SI-CABE                                      *
099100*  PROPOSITO: RUTINA 9162-AGREGAR-SI-CABE DEL PROGRAMA                  *
099200*----------------------------------------------------------------*
099300 9162-AGREGAR-SI-CABE.
099400     IF WS-CANT-RUTS < 10
099500        ADD 1 TO WS-CANT-RUTS
099600        MOVE WS-RUT-NORMALIZADO-TMP TO WS-RE-NORMALIZADO (WS-CANT-RUTS)
099700        MOVE WS-RUT-LIMPIO-TMP      TO WS-RE-LIMPIO (WS-CANT-RUTS)
099800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
099900     END-IF.
100000*    SALIDA DE LA RUTINA 9160
100100 9160-EXIT.
100200     EXIT.
100300
100400*-----------------------------------------------------------------
100500*    4200  NUMERO DE FACTURA (MARCADOR N°)
100600*    INC-0192 (2016-04-05 DCS): EL PATRON QUEDABA GRABADO CON
100700*    LARGO 2 Y NO CALZABA CON EL SIMBOLO; SE REHACE CON EL
100800*    SIMBOLO REAL Y LARGO 3
100900*-----------------------------------------------------------------
101000*----------------------------------------------------------------*
101100*  RUTINA:    4200-EXTRAER-NUMERO-FACTURA                               *
101200*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
101300*----------------------------------------------------------------*
101400 4200-EXTRAER-NUMERO-FACTURA.
101500     MOVE "N°"            TO WS-SUB-PATRON.
101600*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
101700     MOVE 3               TO WS-SUB-LARGO-PATRON.
101800*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-DESDE
101900     MOVE 1               TO WS-SUB-DESDE.
102000*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
102100     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
102200*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
102300     IF WS-SUB-POS = 0
102400        GO TO 4200-EXIT.
102500*    SE CALCULA WS-POS-INICIO-NUM / WS-SUB-POS CON LA EXPRESION S
102600     COMPUTE WS-POS-INICIO-NUM = WS-SUB-POS + WS-SUB-LARGO-PATRON.
102700*    SE INVOCA LA RUTINA 9210-SALTAR-ESPACIOS
102800     PERFORM 9210-SALTAR-ESPACIOS THRU 9210-EXIT.
102900*    SE INVOCA LA RUTINA 9220-EXTRAER-DIGITOS
103000     PERFORM 9220-EXTRAER-DIGITOS THRU 9220-EXIT.
103100*    SE EVALUA LA CONDICION SOBRE WS-NUM-SI-ENCONTRADO
103200     IF WS-NUM-SI-ENCONTRADO
103300        MOVE WS-NUM-RESULTADO TO WE-NUMERO-FACTURA
103400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
103500     END-IF.
103600*    SALIDA DE LA RUTINA 4200
103700 4200-EXIT.
103800     EXIT.
103900
104000*-----------------------------------------------------------------
104100*    4300  FECHA DE EMISION
104200*-----------------------------------------------------------------
104300*----------------------------------------------------------------*
104400*  RUTINA:    4300-EXTRAER-FECHA-EMISION                                *
104500*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
104600*----------------------------------------------------------------*
104700 4300-EXTRAER-FECHA-EMISION.
104800     PERFORM 4310-EXTRAER-FECHA-TEXTUAL THRU 4310-EXIT.
104900*    SE EVALUA LA CONDICION SOBRE WS-EF-ENCONTRADA
105000     IF WS-EF-ENCONTRADA
105100        GO TO 4300-EXIT.
105200*    SE INVOCA LA RUTINA 4320-EXTRAER-FECHA-NUMERICA
105300     PERFORM 4320-EXTRAER-FECHA-NUMERICA THRU 4320-EXIT.
105400*    SALIDA DE LA RUTINA 4300
105500 4300-EXIT.
105600     EXIT.
105700
105800*    FORMA A: "EMISION" ... DD DE <MES> DE[L] YYYY
105900*----------------------------------------------------------------*
106000*  RUTINA:    4310-EXTRAER-FECHA-TEXTUAL                                *
106100*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
106200*----------------------------------------------------------------*
106300 4310-EXTRAER-FECHA-TEXTUAL.
106400     MOVE "N" TO WS-EF-OK.
106500*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-PATRON
106600     MOVE "EMISION"       TO WS-SUB-PATRON.
106700*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
106800     MOVE 7               TO WS-SUB-LARGO-PATRON.
106900*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-DESDE
107000     MOVE 1               TO WS-SUB-DESDE.
107100*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
107200     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
107300*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
107400     IF WS-SUB-POS = 0
107500        GO TO 4310-EXIT.
107600*    SE CALCULA WS-EF-POS / WS-SUB-POS CON LA EXPRESION SIGUIENTE
107700     COMPUTE WS-EF-POS = WS-SUB-POS + WS-SUB-LARGO-PATRON.
107800*    SALTA HASTA 10 CARACTERES BUSCANDO EL PRIMER DIGITO (DIA)
107900     MOVE 0 TO WS-I.
108000*----------------------------------------------------------------*
108100*  RUTINA:    4311-BUSCAR-DIA                                           *
108200*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
108300*----------------------------------------------------------------*
108400 4311-BUSCAR-DIA.
108500     IF WS-I > 10
108600        GO TO 4310-EXIT.
108700*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
108800     IF WS-TEXTO-MAYUS (WS-EF-POS:1) IS NUMERIC
108900        GO TO 4312-TOMAR-DIA.
109000*    SE INCREMENTA EL ACUMULADOR WS-EF-POS
109100     ADD 1 TO WS-EF-POS.
109200*    SE INCREMENTA EL ACUMULADOR WS-I
109300     ADD 1 TO WS-I.
109400*    SE DERIVA EL CONTROL A 4311-BUSCAR-DIA
109500     GO TO 4311-BUSCAR-DIA.
109600*----------------------------------------------------------------*
109700*  RUTINA:    4312-TOMAR-DIA                                            *
109800*  PROPOSITO: RUTINA 4312-TOMAR-DIA DEL PROGRAMA                        *
109900*----------------------------------------------------------------*
110000 4312-TOMAR-DIA.
110100     IF WS-TEXTO-MAYUS (WS-EF-POS:2) IS NUMERIC
110200        MOVE WS-TEXTO-MAYUS (WS-EF-POS:2) TO WS-EF-DIA
110300        ADD 2 TO WS-EF-POS
110400*    EN CASO CONTRARIO:
110500     ELSE
110600*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-EF-P
110700        MOVE WS-TEXTO-MAYUS (WS-EF-POS:1) TO WS-EF-DIA
110800        ADD 1 TO WS-EF-POS
110900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
111000     END-IF.
111100*    SE INVOCA LA RUTINA 9210-SALTAR-ESPACIOS
111200     PERFORM 9210-SALTAR-ESPACIOS THRU 9210-EXIT.
111300*    SE TRASLADA EL VALOR INDICADO HACIA WS-POS-INICIO-NUM / WS-E
111400     MOVE WS-POS-INICIO-NUM TO WS-EF-POS.
111500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
111600     IF WS-TEXTO-MAYUS (WS-EF-POS:3) NOT = "DE "
111700        GO TO 4310-EXIT.
111800*    SE INCREMENTA EL ACUMULADOR WS-EF-POS
111900     ADD 3 TO WS-EF-POS.
112000*    SE INVOCA LA RUTINA 9230-RECONOCER-MES
112100     PERFORM 9230-RECONOCER-MES THRU 9230-EXIT.
112200*    SE EVALUA LA CONDICION SOBRE WS-EF-IDX-MES
112300     IF WS-EF-IDX-MES = 0
112400        GO TO 4310-EXIT.
112500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
112600     IF WS-TEXTO-MAYUS (WS-EF-POS:4) = "DEL "
112700        ADD 4 TO WS-EF-POS
112800*    EN CASO CONTRARIO:
112900     ELSE
113000*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
113100        IF WS-TEXTO-MAYUS (WS-EF-POS:3) = "DE "
113200           ADD 3 TO WS-EF-POS
113300*    EN CASO CONTRARIO:
113400        ELSE
113500*    SE DERIVA EL CONTROL A 4310-EXIT
113600           GO TO 4310-EXIT
113700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
113800        END-IF
113900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
114000     END-IF.
114100*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
114200     IF WS-TEXTO-MAYUS (WS-EF-POS:4) IS NOT NUMERIC
114300        GO TO 4310-EXIT.
114400*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-EF-P
114500     MOVE WS-TEXTO-MAYUS (WS-EF-POS:4) TO WS-EF-ANO.
114600*    SE CALCULA WE-FECHA-EMISION / WS-EF-ANO CON LA EXPRESION SIG
114700     COMPUTE WE-FECHA-EMISION = WS-EF-ANO * 10000
114800                               + WS-EF-IDX-MES * 100 + WS-EF-DIA.
114900*    SE TRASLADA EL VALOR INDICADO HACIA WS-EF-OK
115000     MOVE "S" TO WS-EF-OK.
115100*    SALIDA DE LA RUTINA 4310
115200 4310-EXIT.
115300     EXIT.
115400
115500*    FORMA B: "FECHA:" ... DD/MM/YYYY
115600*----------------------------------------------------------------*
115700*  RUTINA:    4320-EXTRAER-FECHA-NUMERICA                               *
115800*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
115900*----------------------------------------------------------------*
116000 4320-EXTRAER-FECHA-NUMERICA.
116100     MOVE "FECHA:"        TO WS-SUB-PATRON.
116200*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
116300     MOVE 6               TO WS-SUB-LARGO-PATRON.
116400*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-DESDE
116500     MOVE 1               TO WS-SUB-DESDE.
116600*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
116700     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
116800*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
116900     IF WS-SUB-POS = 0
117000        GO TO 4320-EXIT.
117100*    SE CALCULA WS-EF-POS / WS-SUB-POS CON LA EXPRESION SIGUIENTE
117200     COMPUTE WS-EF-POS = WS-SUB-POS + WS-SUB-LARGO-PATRON.
117300*    SE INVOCA LA RUTINA 9210-SALTAR-ESPACIOS
117400     PERFORM 9210-SALTAR-ESPACIOS THRU 9210-EXIT.
117500*    SE TRASLADA EL VALOR INDICADO HACIA WS-POS-INICIO-NUM / WS-E
117600     MOVE WS-POS-INICIO-NUM TO WS-EF-POS.
117700*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
117800     IF WS-TEXTO-MAYUS (WS-EF-POS:2) IS NOT NUMERIC
117900        GO TO 4320-EXIT.
118000*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-EF-P
118100     MOVE WS-TEXTO-MAYUS (WS-EF-POS:2) TO WS-EF-DIA.
118200*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
118300     IF WS-TEXTO-MAYUS (WS-EF-POS + 2:1) NOT = "/"
118400        GO TO 4320-EXIT.
118500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
118600     IF WS-TEXTO-MAYUS (WS-EF-POS + 3:2) IS NOT NUMERIC
118700        GO TO 4320-EXIT.
118800*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-EF-P
118900     MOVE WS-TEXTO-MAYUS (WS-EF-POS + 3:2) TO WS-EF-MES.
119000*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
119100     IF WS-TEXTO-MAYUS (WS-EF-POS + 5:1) NOT = "/"
119200        GO TO 4320-EXIT.
119300*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
119400     IF WS-TEXTO-MAYUS (WS-EF-POS + 6:4) IS NOT NUMERIC
119500        GO TO 4320-EXIT.
119600*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-EF-P
119700     MOVE WS-TEXTO-MAYUS (WS-EF-POS + 6:4) TO WS-EF-ANO.
119800*    SE CALCULA WE-FECHA-EMISION / WS-EF-ANO CON LA EXPRESION SIG
119900     COMPUTE WE-FECHA-EMISION = WS-EF-ANO * 10000
120000                               + WS-EF-MES * 100 + WS-EF-DIA.
120100*    SALIDA DE LA RUTINA 4320
120200 4320-EXIT.
120300     EXIT.
120400
120500*    RECONOCE UN NOMBRE DE MES EN ESPANOL EN WS-EF-POS; DEJA EL
120600*    NUMERO DE MES EN WS-EF-IDX-MES (0 = NO RECONOCIDO) Y AVANZA
120700*    WS-EF-POS AL CARACTER SIGUIENTE AL NOMBRE
120800*----------------------------------------------------------------*
120900*  RUTINA:    9230-RECONOCER-MES                                        *
121000*  PROPOSITO: RUTINA 9230-RECONOCER-MES DEL PROGRAMA                    *
121100*----------------------------------------------------------------*
121200 9230-RECONOCER-MES.
121300     MOVE 0 TO WS-EF-IDX-MES.
121400*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
121500     MOVE 1 TO WS-I.
121600*----------------------------------------------------------------*
121700*  RUTINA:    9231-PROBAR-MES                                           *
121800*  PROPOSITO: RUTINA 9231-PROBAR-MES DEL PROGRAMA                       *
121900*----------------------------------------------------------------*
122000 9231-PROBAR-MES.
122100     IF WS-I > 12
122200        GO TO 9230-EXIT.
122300*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-EF-POS
122400     IF WS-TEXTO-MAYUS (WS-EF-POS:WS-TM-LARGO (WS-I))
122500           = WS-TM-NOMBRE (WS-I) (1:WS-TM-LARGO (WS-I))
122600        MOVE WS-I TO WS-EF-IDX-MES
122700        COMPUTE WS-EF-POS = WS-EF-POS + WS-TM-LARGO (WS-I)
122800        GO TO 9230-EXIT.
122900*    SE INCREMENTA EL ACUMULADOR WS-I
123000     ADD 1 TO WS-I.
123100*    SE DERIVA EL CONTROL A 9231-PROBAR-MES
123200     GO TO 9231-PROBAR-MES.
123300*    SALIDA DE LA RUTINA 9230
123400 9230-EXIT.
123500     EXIT.
123600
123700*-----------------------------------------------------------------
123800*    4400 / 4500  NOMBRE DEL EMISOR Y DEL DESTINATARIO
123900*-----------------------------------------------------------------
124000*    PRIMERA LINEA EN MAYUSCULAS QUE SIGUE A UNA LINEA QUE
124100*    COMIENZA CON R.U.T O RUT, ANTES DE LA LINEA SENOR(ES)
124200*----------------------------------------------------------------*
124300*  RUTINA:    4400-EXTRAER-EMPRESA-EMISORA                              *
124400*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
124500*----------------------------------------------------------------*
124600 4400-EXTRAER-EMPRESA-EMISORA.
124700     MOVE 0 TO WE-LINEA-MARCADOR.
124800*    SE INVOCA LA RUTINA 4410-BUSCAR-LINEA-SENOR
124900     PERFORM 4410-BUSCAR-LINEA-SENOR THRU 4410-EXIT.
125000*    SE TRASLADA EL VALOR INDICADO HACIA WS-IDX-LIN
125100     MOVE 1 TO WS-IDX-LIN.
125200*----------------------------------------------------------------*
125300*  RUTINA:    4401-BUSCAR-LINEA-RUT                                     *
125400*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
125500*----------------------------------------------------------------*
125600 4401-BUSCAR-LINEA-RUT.
125700     IF WS-IDX-LIN >= WS-TOTAL-LINEAS
125800        GO TO 4400-EXIT.
125900*    SE EVALUA LA CONDICION SOBRE WE-LINEA-MARCADOR / WS-IDX-LIN
126000     IF WE-LINEA-MARCADOR > 0 AND WS-IDX-LIN >= WE-LINEA-MARCADOR
126100        GO TO 4400-EXIT.
126200*    SE INVOCA LA RUTINA 9300-LINEA-A-MAYUSCULAS
126300     PERFORM 9300-LINEA-A-MAYUSCULAS THRU 9300-EXIT.
126400*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP
126500     IF WS-NOMBRE-TMP (1:5) = "R.U.T" OR
126600        WS-NOMBRE-TMP (1:3) = "RUT"
126700        MOVE WS-IDX-LIN TO WS-J
126800        ADD 1 TO WS-J
126900        PERFORM 9310-TOMAR-NOMBRE-SI-MAYUSCULA THRU 9310-EXIT
127000        IF WS-NOMBRE-TMP NOT = SPACES
127100           MOVE WS-NOMBRE-TMP TO WE-EMPRESA-EMISORA
127200           GO TO 4400-EXIT
127300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
127400        END-IF
127500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
127600     END-IF.
127700*    SE INCREMENTA EL ACUMULADOR WS-IDX-LIN
127800     ADD 1 TO WS-IDX-LIN.
127900*    SE DERIVA EL CONTROL A 4401-BUSCAR-LINEA-RUT
128000     GO TO 4401-BUSCAR-LINEA-RUT.
128100*    SALIDA DE LA RUTINA 4400
128200 4400-EXIT.
128300     EXIT.
128400
128500*    UBICA LA LINEA CON EL MARCADOR SENOR(ES) O CLIENTE, PARA
128600*    SEPARAR SECCION EMISOR / SECCION DESTINATARIO
128700*    INC-0193 (2016-04-05 DCS): SE AGREGA LA COMPARACION CONTRA
128800*    LA GRAFIA CON ENIE; ANTES SOLO RECONOCIA "SENOR(ES)" SIN
128900*    TILDE Y PERDIA EL QUIEBRE EMISOR/DESTINATARIO EN ESE CASO
129000*----------------------------------------------------------------*
129100*  RUTINA:    4410-BUSCAR-LINEA-SENOR                                   *
129200*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
129300*----------------------------------------------------------------*
129400 4410-BUSCAR-LINEA-SENOR.
129500     MOVE 1 TO WS-IDX-LIN.
129600*----------------------------------------------------------------*
129700*  RUTINA:    4411-EXAMINAR                                             *
129800*  PROPOSITO: RUTINA 4411-EXAMINAR DEL PROGRAMA                         *
129900*----------------------------------------------------------------*
130000 4411-EXAMINAR.
130100     IF WS-IDX-LIN > WS-TOTAL-LINEAS
130200        GO TO 4410-EXIT.
130300*    SE INVOCA LA RUTINA 9300-LINEA-A-MAYUSCULAS
130400     PERFORM 9300-LINEA-A-MAYUSCULAS THRU 9300-EXIT.
130500*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP
130600     IF WS-NOMBRE-TMP (1:9)  = "SENOR(ES)" OR
130700        WS-NOMBRE-TMP (1:10) = "SEÑOR(ES)" OR
130800        WS-NOMBRE-TMP (1:8)  = "CLIENTE:"
130900        MOVE WS-IDX-LIN TO WE-LINEA-MARCADOR
131000        GO TO 4410-EXIT
131100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
131200     END-IF.
131300*    SE INCREMENTA EL ACUMULADOR WS-IDX-LIN
131400     ADD 1 TO WS-IDX-LIN.
131500*    SE DERIVA EL CONTROL A 4411-EXAMINAR
131600     GO TO 4411-EXAMINAR.
131700*    SALIDA DE LA RUTINA 4410
131800 4410-EXIT.
131900     EXIT.
132000
132100*----------------------------------------------------------------*
132200*  RUTINA:    4500-EXTRAER-EMPRESA-DESTINATARIA                         *
132300*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
132400*----------------------------------------------------------------*
132500 4500-EXTRAER-EMPRESA-DESTINATARIA.
132600     IF WE-LINEA-MARCADOR = 0
132700        GO TO 4500-EXIT.
132800*    SE TRASLADA EL VALOR INDICADO HACIA WE-LINEA-MARCADOR / WS-I
132900     MOVE WE-LINEA-MARCADOR TO WS-IDX-LIN.
133000*    SE INVOCA LA RUTINA 9300-LINEA-A-MAYUSCULAS
133100     PERFORM 9300-LINEA-A-MAYUSCULAS THRU 9300-EXIT.
133200*    EL NOMBRE VIENE EN LA MISMA LINEA, DESPUES DEL MARCADOR Y
133300*    HASTA R.U.T O FIN DE LINEA
133400     MOVE 1 TO WS-I.
133500*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP
133600     IF WS-NOMBRE-TMP (1:9) = "SENOR(ES)"
133700        MOVE 10 TO WS-I
133800*    EN CASO CONTRARIO:
133900     ELSE
134000*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP
134100        IF WS-NOMBRE-TMP (1:10) = "SEÑOR(ES)"
134200           MOVE 11 TO WS-I
134300*    EN CASO CONTRARIO:
134400        ELSE
134500*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
134600           MOVE 9 TO WS-I
134700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
134800        END-IF
134900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
135000     END-IF.
135100*    SE INVOCA LA RUTINA 9320-RECORTAR-HASTA-RUT-O-FIN
135200     PERFORM 9320-RECORTAR-HASTA-RUT-O-FIN THRU 9320-EXIT.
135300*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP
135400     IF WS-NOMBRE-TMP NOT = SPACES
135500        MOVE WS-NOMBRE-TMP TO WE-EMPRESA-DESTINATARIA
135600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
135700     END-IF.
135800*    SALIDA DE LA RUTINA 4500
135900 4500-EXIT.
136000     EXIT.
136100
136200*-----------------------------------------------------------------
136300*    4600  DOMICILIOS DEL EMISOR Y DEL DESTINATARIO
136400*-----------------------------------------------------------------
136500*----------------------------------------------------------------*
136600*  RUTINA:    4600-EXTRAER-DOMICILIOS                                   *
136700*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
136800*----------------------------------------------------------------*
136900 4600-EXTRAER-DOMICILIOS.
137000     PERFORM 4610-EXTRAER-DOMICILIO-EMISOR      THRU 4610-EXIT.
137100*    SE INVOCA LA RUTINA 4620-EXTRAER-DOMICILIO-DESTINATARIO
137200     PERFORM 4620-EXTRAER-DOMICILIO-DESTINATARIO THRU 4620-EXIT.
137300*    SALIDA DE LA RUTINA 4600
137400 4600-EXIT.
137500     EXIT.
137600
137700*    LINEA DE LA SECCION EMISOR QUE COMIENZA CON MAYUSCULA,
137800*    TIENE ALGUN DIGITO, LARGO MAYOR A 10 Y NO CONTIENE FACTURA
137900*----------------------------------------------------------------*
138000*  RUTINA:    4610-EXTRAER-DOMICILIO-EMISOR                             *
138100*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
138200*----------------------------------------------------------------*
138300 4610-EXTRAER-DOMICILIO-EMISOR.
138400     MOVE 1 TO WS-IDX-LIN.
138500*----------------------------------------------------------------*
138600*  RUTINA:    4611-EXAMINAR-LINEA-DOM                                   *
138700*  PROPOSITO: RUTINA 4611-EXAMINAR-LINEA-DOM DEL PROGRAMA               *
138800*----------------------------------------------------------------*
138900 4611-EXAMINAR-LINEA-DOM.
139000     IF WS-IDX-LIN > WS-TOTAL-LINEAS
139100        GO TO 4610-EXIT.
139200*    SE EVALUA LA CONDICION SOBRE WE-LINEA-MARCADOR / WS-IDX-LIN
139300     IF WE-LINEA-MARCADOR > 0 AND WS-IDX-LIN >= WE-LINEA-MARCADOR
139400        GO TO 4610-EXIT.
139500*    SE INVOCA LA RUTINA 9330-PROBAR-LINEA-DOMICILIO
139600     PERFORM 9330-PROBAR-LINEA-DOMICILIO THRU 9330-EXIT.
139700*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP
139800     IF WS-NOMBRE-TMP NOT = SPACES
139900        MOVE WS-NOMBRE-TMP TO WE-DOMICILIO-EMISOR
140000        GO TO 4610-EXIT
140100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
140200     END-IF.
140300*    SE INCREMENTA EL ACUMULADOR WS-IDX-LIN
140400     ADD 1 TO WS-IDX-LIN.
140500*    SE DERIVA EL CONTROL A 4611-EXAMINAR-LINEA-DOM
140600     GO TO 4611-EXAMINAR-LINEA-DOM.
140700*    SALIDA DE LA RUTINA 4610
140800 4610-EXIT.
140900     EXIT.
141000
141100*    TEXTO QUE SIGUE AL MARCADOR DIRECCION: EN SU LINEA
141200*----------------------------------------------------------------*
141300*  RUTINA:    4620-EXTRAER-DOMICILIO-DESTINATARIO                       *
141400*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
141500*----------------------------------------------------------------*
141600 4620-EXTRAER-DOMICILIO-DESTINATARIO.
141700     MOVE 1 TO WS-IDX-LIN.
141800*----------------------------------------------------------------*
141900*  RUTINA:    4621-BUSCAR-LINEA-DIRECCION                               *
142000*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
142100*----------------------------------------------------------------*
142200 4621-BUSCAR-LINEA-DIRECCION.
142300     IF WS-IDX-LIN > WS-TOTAL-LINEAS
142400        GO TO 4620-EXIT.
142500*    SE INVOCA LA RUTINA 9300-LINEA-A-MAYUSCULAS
142600     PERFORM 9300-LINEA-A-MAYUSCULAS THRU 9300-EXIT.
142700*    SE TRASLADA EL VALOR INDICADO HACIA WS-J
142800     MOVE 0 TO WS-J.
142900*    SE INVOCA LA RUTINA 9100-BUSCAR-EN-LINEA
143000     PERFORM 9100-BUSCAR-EN-LINEA THRU 9100B-EXIT.
143100*    SE EVALUA LA CONDICION SOBRE WS-J
143200     IF WS-J > 0
143300        COMPUTE WS-I = WS-J + 10
143400        PERFORM 9340-RECORTAR-DESDE THRU 9340-EXIT
143500        MOVE WS-NOMBRE-TMP TO WE-DOMICILIO-DESTINATARIO
143600        GO TO 4620-EXIT
143700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
143800     END-IF.
143900*    SE INCREMENTA EL ACUMULADOR WS-IDX-LIN
144000     ADD 1 TO WS-IDX-LIN.
144100*    SE DERIVA EL CONTROL A 4621-BUSCAR-LINEA-DIRECCION
144200     GO TO 4621-BUSCAR-LINEA-DIRECCION.
144300*    SALIDA DE LA RUTINA 4620
144400 4620-EXIT.
144500     EXIT.
144600
144700*-----------------------------------------------------------------
144800*    4700/4710/4720/4730  MONTOS
144900*-----------------------------------------------------------------
145000*----------------------------------------------------------------*
145100*  RUTINA:    4700-EXTRAER-MONTO-NETO                                   *
145200*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
145300*----------------------------------------------------------------*
145400 4700-EXTRAER-MONTO-NETO.
145500     MOVE "MONTO NETO"    TO WS-SUB-PATRON.
145600*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
145700     MOVE 10              TO WS-SUB-LARGO-PATRON.
145800*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-DESDE
145900     MOVE 1               TO WS-SUB-DESDE.
146000*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
146100     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
146200*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
146300     IF WS-SUB-POS = 0
146400        GO TO 4700-EXIT.
146500*    SE CALCULA WS-POS-INICIO-NUM / WS-SUB-POS CON LA EXPRESION S
146600     COMPUTE WS-POS-INICIO-NUM = WS-SUB-POS + WS-SUB-LARGO-PATRON.
146700*    SE INVOCA LA RUTINA 9240-EXTRAER-MONTO-TRAS-SIGNO
146800     PERFORM 9240-EXTRAER-MONTO-TRAS-SIGNO THRU 9240-EXIT.
146900*    SE EVALUA LA CONDICION SOBRE WS-NUM-SI-ENCONTRADO
147000     IF WS-NUM-SI-ENCONTRADO
147100        MOVE WS-NUM-RESULTADO TO WE-MONTO-NETO
147200*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
147300     END-IF.
147400*    SALIDA DE LA RUTINA 4700
147500 4700-EXIT.
147600     EXIT.
147700
147800*    SI HAY VARIAS OCURRENCIAS DE I.V.A., GANA LA ULTIMA
147900*----------------------------------------------------------------*
148000*  RUTINA:    4710-EXTRAER-IVA                                          *
148100*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
148200*----------------------------------------------------------------*
148300 4710-EXTRAER-IVA.
148400     MOVE 1 TO WS-SUB-DESDE.
148500*----------------------------------------------------------------*
148600*  RUTINA:    4711-BUSCAR-SIGUIENTE-IVA                                 *
148700*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
148800*----------------------------------------------------------------*
148900 4711-BUSCAR-SIGUIENTE-IVA.
149000     MOVE "IVA"           TO WS-SUB-PATRON.
149100*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
149200     MOVE 3               TO WS-SUB-LARGO-PATRON.
149300*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
149400     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
149500*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
149600     IF WS-SUB-POS = 0
149700        GO TO 4710-EXIT.
149800*    SE CALCULA WS-POS-INICIO-NUM / WS-SUB-POS CON LA EXPRESION S
149900     COMPUTE WS-POS-INICIO-NUM = WS-SUB-POS + WS-SUB-LARGO-PATRON.
150000*    SE INVOCA LA RUTINA 9240-EXTRAER-MONTO-TRAS-SIGNO
150100     PERFORM 9240-EXTRAER-MONTO-TRAS-SIGNO THRU 9240-EXIT.
150200*    SE EVALUA LA CONDICION SOBRE WS-NUM-SI-ENCONTRADO
150300     IF WS-NUM-SI-ENCONTRADO
150400        MOVE WS-NUM-RESULTADO TO WE-IVA
150500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
150600     END-IF.
150700*    SE CALCULA WS-SUB-DESDE / WS-SUB-POS CON LA EXPRESION SIGUIE
150800     COMPUTE WS-SUB-DESDE = WS-SUB-POS + WS-SUB-LARGO-PATRON.
150900*    SE DERIVA EL CONTROL A 4711-BUSCAR-SIGUIENTE-IVA
151000     GO TO 4711-BUSCAR-SIGUIENTE-IVA.
151100*    SALIDA DE LA RUTINA 4710
151200 4710-EXIT.
151300     EXIT.
151400
151500*----------------------------------------------------------------*
151600*  RUTINA:    4720-EXTRAER-TOTAL                                        *
151700*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
151800*----------------------------------------------------------------*
151900 4720-EXTRAER-TOTAL.
152000     MOVE 1 TO WS-SUB-DESDE.
152100*----------------------------------------------------------------*
152200*  RUTINA:    4721-BUSCAR-SIGUIENTE-TOTAL                               *
152300*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
152400*----------------------------------------------------------------*
152500 4721-BUSCAR-SIGUIENTE-TOTAL.
152600     MOVE "TOTAL"         TO WS-SUB-PATRON.
152700*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
152800     MOVE 5               TO WS-SUB-LARGO-PATRON.
152900*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
153000     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
153100*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
153200     IF WS-SUB-POS = 0
153300        GO TO 4720-EXIT.
153400*    SE CALCULA WS-POS-INICIO-NUM / WS-SUB-POS CON LA EXPRESION S
153500     COMPUTE WS-POS-INICIO-NUM = WS-SUB-POS + WS-SUB-LARGO-PATRON.
153600*    SE INVOCA LA RUTINA 9240-EXTRAER-MONTO-TRAS-SIGNO
153700     PERFORM 9240-EXTRAER-MONTO-TRAS-SIGNO THRU 9240-EXIT.
153800*    SE EVALUA LA CONDICION SOBRE WS-NUM-SI-ENCONTRADO
153900     IF WS-NUM-SI-ENCONTRADO
154000        MOVE WS-NUM-RESULTADO TO WE-TOTAL
154100        MOVE "S" TO WE-TOTAL-FUE-HALLADO
154200*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
154300     END-IF.
154400*    SE CALCULA WS-SUB-DESDE / WS-SUB-POS CON LA EXPRESION SIGUIE
154500     COMPUTE WS-SUB-DESDE = WS-SUB-POS + WS-SUB-LARGO-PATRON.
154600*    SE DERIVA EL CONTROL A 4721-BUSCAR-SIGUIENTE-TOTAL
154700     GO TO 4721-BUSCAR-SIGUIENTE-TOTAL.
154800*    SALIDA DE LA RUTINA 4720
154900 4720-EXIT.
155000     EXIT.
155100
155200*----------------------------------------------------------------*
155300*  RUTINA:    4730-EXTRAER-IMPUESTO-ADICIONAL                           *
155400*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
155500*----------------------------------------------------------------*
155600 4730-EXTRAER-IMPUESTO-ADICIONAL.
155700     MOVE 1 TO WS-SUB-DESDE.
155800*----------------------------------------------------------------*
155900*  RUTINA:    4731-BUSCAR-SIGUIENTE-IMPAD                               *
156000*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
156100*----------------------------------------------------------------*
156200 4731-BUSCAR-SIGUIENTE-IMPAD.
156300     MOVE "IMPUESTO ADICIONAL" TO WS-SUB-PATRON.
156400*    SE TRASLADA EL VALOR INDICADO HACIA WS-SUB-LARGO-PATRON
156500     MOVE 19                   TO WS-SUB-LARGO-PATRON.
156600*    SE INVOCA LA RUTINA 9100-BUSCAR-SUBCADENA
156700     PERFORM 9100-BUSCAR-SUBCADENA THRU 9100-EXIT.
156800*    SE EVALUA LA CONDICION SOBRE WS-SUB-POS
156900     IF WS-SUB-POS = 0
157000        GO TO 4730-EXIT.
157100*    SE CALCULA WS-POS-INICIO-NUM / WS-SUB-POS CON LA EXPRESION S
157200     COMPUTE WS-POS-INICIO-NUM = WS-SUB-POS + WS-SUB-LARGO-PATRON.
157300*    SE INVOCA LA RUTINA 9240-EXTRAER-MONTO-TRAS-SIGNO
157400     PERFORM 9240-EXTRAER-MONTO-TRAS-SIGNO THRU 9240-EXIT.
157500*    SE EVALUA LA CONDICION SOBRE WS-NUM-SI-ENCONTRADO
157600     IF WS-NUM-SI-ENCONTRADO
157700        MOVE WS-NUM-RESULTADO TO WE-IMPUESTO-ADICIONAL
157800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
157900     END-IF.
158000*    SE CALCULA WS-SUB-DESDE / WS-SUB-POS CON LA EXPRESION SIGUIE
158100     COMPUTE WS-SUB-DESDE = WS-SUB-POS + WS-SUB-LARGO-PATRON.
158200*    SE DERIVA EL CONTROL A 4731-BUSCAR-SIGUIENTE-IMPAD
158300     GO TO 4731-BUSCAR-SIGUIENTE-IMPAD.
158400*    SALIDA DE LA RUTINA 4730
158500 4730-EXIT.
158600     EXIT.
158700
158800*    SI NO SE ENCONTRO LA PALABRA TOTAL Y EL NETO ES MAYOR A
158900*    CERO, EL TOTAL SE DERIVA COMO NETO + IVA
159000*----------------------------------------------------------------*
159100*  RUTINA:    4740-DERIVAR-TOTAL-FALTANTE                               *
159200*  PROPOSITO: CALCULO O CONTROL DE TOTALES                              *
159300*----------------------------------------------------------------*
159400 4740-DERIVAR-TOTAL-FALTANTE.
159500     IF NOT WE-TOTAL-DETECTADO AND WE-MONTO-NETO > 0
159600        COMPUTE WE-TOTAL = WE-MONTO-NETO + WE-IVA
159700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
159800     END-IF.
159900*    SALIDA DE LA RUTINA 4740
160000 4740-EXIT.
160100     EXIT.
160200
160300*****************************************************************
160400*    9100  UTILITARIO DE BUSQUEDA DE SUBCADENA (CASE YA
160500*          NORMALIZADO EN WS-TEXTO-MAYUS)
160600*****************************************************************
160700*----------------------------------------------------------------*
160800*  RUTINA:    9100-BUSCAR-SUBCADENA                                     *
160900*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
161000*----------------------------------------------------------------*
161100 9100-BUSCAR-SUBCADENA.
161200     MOVE 0 TO WS-SUB-POS.
161300*    SE EVALUA LA CONDICION SOBRE WS-SUB-DESDE / WS-SUB-LARGO-PAT
161400     IF WS-SUB-DESDE + WS-SUB-LARGO-PATRON - 1 > WS-LARGO-TEXTO
161500        GO TO 9100-EXIT.
161600*----------------------------------------------------------------*
161700*  RUTINA:    9101-COMPARAR-POSICION                                    *
161800*  PROPOSITO: RUTINA 9101-COMPARAR-POSICION DEL PROGRAMA                *
161900*----------------------------------------------------------------*
162000 9101-COMPARAR-POSICION.
162100     IF WS-SUB-DESDE + WS-SUB-LARGO-PATRON - 1 > WS-LARGO-TEXTO
162200        GO TO 9100-EXIT.
162300*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-SUB-DESDE
162400     IF WS-TEXTO-MAYUS (WS-SUB-DESDE:WS-SUB-LARGO-PATRON)
162500           = WS-SUB-PATRON (1:WS-SUB-LARGO-PATRON)
162600        MOVE WS-SUB-DESDE TO WS-SUB-POS
162700        GO TO 9100-EXIT
162800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
162900     END-IF.
163000*    SE INCREMENTA EL ACUMULADOR WS-SUB-DESDE
163100     ADD 1 TO WS-SUB-DESDE.
163200*    SE DERIVA EL CONTROL A 9101-COMPARAR-POSICION
163300     GO TO 9101-COMPARAR-POSICION.
163400*    SALIDA DE LA RUTINA 9100
163500 9100-EXIT.
163600     EXIT.
163700
163800*    VARIANTE QUE BUSCA DENTRO DE LA LINEA WS-LT-TEXTO(WS-IDX-LIN)
163900*    (CONVERTIDA A MAYUSCULAS EN WS-NOMBRE-TMP) EL MARCADOR
164000*    "DIRECCION:"; DEJA LA POSICION EN WS-J (0 = NO ENCONTRADO)
164100*----------------------------------------------------------------*
164200*  RUTINA:    9100-BUSCAR-EN-LINEA                                      *
164300*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
164400*----------------------------------------------------------------*
164500 9100-BUSCAR-EN-LINEA.
164600     MOVE 1 TO WS-I.
164700*----------------------------------------------------------------*
164800*  RUTINA:    9100B-PROBAR                                              *
164900*  PROPOSITO: RUTINA 9100B-PROBAR DEL PROGRAMA                          *
165000*----------------------------------------------------------------*
165100 9100B-PROBAR.
165200     IF WS-I > 31
165300        MOVE 0 TO WS-J
165400        GO TO 9100B-EXIT.
165500*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP / WS-I
165600     IF WS-NOMBRE-TMP (WS-I:10) = "DIRECCION:"
165700        MOVE WS-I TO WS-J
165800        GO TO 9100B-EXIT
165900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
166000     END-IF.
166100*    SE INCREMENTA EL ACUMULADOR WS-I
166200     ADD 1 TO WS-I.
166300*    SE DERIVA EL CONTROL A 9100B-PROBAR
166400     GO TO 9100B-PROBAR.
166500*    SALIDA DE LA RUTINA 9100B
166600 9100B-EXIT.
166700     EXIT.
166800
166900*****************************************************************
167000*    9200  UTILITARIOS DE EXTRACCION NUMERICA
167100*****************************************************************
167200*----------------------------------------------------------------*
167300*  RUTINA:    9210-SALTAR-ESPACIOS                                      *
167400*  PROPOSITO: RUTINA 9210-SALTAR-ESPACIOS DEL PROGRAMA                  *
167500*----------------------------------------------------------------*
167600 9210-SALTAR-ESPACIOS.
167700     MOVE WS-POS-INICIO-NUM TO WS-I.
167800*----------------------------------------------------------------*
167900*  RUTINA:    9211-PROBAR-ESPACIO                                       *
168000*  PROPOSITO: RUTINA 9211-PROBAR-ESPACIO DEL PROGRAMA                   *
168100*----------------------------------------------------------------*
168200 9211-PROBAR-ESPACIO.
168300     IF WS-I > WS-LARGO-TEXTO
168400        GO TO 9210-EXIT.
168500*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-I
168600     IF WS-TEXTO-MAYUS (WS-I:1) = SPACE
168700        ADD 1 TO WS-I
168800        GO TO 9211-PROBAR-ESPACIO.
168900*    SE TRASLADA EL VALOR INDICADO HACIA WS-I / WS-POS-INICIO-NUM
169000     MOVE WS-I TO WS-POS-INICIO-NUM.
169100*    SALIDA DE LA RUTINA 9210
169200 9210-EXIT.
169300     EXIT.
169400
169500*    EXTRAE DIGITOS CONSECUTIVOS DESDE WS-POS-INICIO-NUM (NUMERO
169600*    DE FACTURA, NO LLEVA SIGNO PESO)
169700*----------------------------------------------------------------*
169800*  RUTINA:    9220-EXTRAER-DIGITOS                                      *
169900*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
170000*----------------------------------------------------------------*
170100 9220-EXTRAER-DIGITOS.
170200     MOVE "N" TO WS-NUM-ENCONTRADO.
170300*    SE TRASLADA EL VALOR INDICADO HACIA WS-NUM-RESULTADO / WS-NU
170400     MOVE 0   TO WS-NUM-RESULTADO WS-NUM-CANT-DIGITOS.
170500*    SE TRASLADA EL VALOR INDICADO HACIA WS-POS-INICIO-NUM / WS-I
170600     MOVE WS-POS-INICIO-NUM TO WS-I.
170700*----------------------------------------------------------------*
170800*  RUTINA:    9221-TOMAR-DIGITO                                         *
170900*  PROPOSITO: RUTINA 9221-TOMAR-DIGITO DEL PROGRAMA                     *
171000*----------------------------------------------------------------*
171100 9221-TOMAR-DIGITO.
171200     IF WS-I > WS-LARGO-TEXTO OR WS-NUM-CANT-DIGITOS >= 9
171300        GO TO 9220-EXIT.
171400*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-I
171500     IF WS-TEXTO-MAYUS (WS-I:1) IS NOT NUMERIC
171600        GO TO 9220-EXIT.
171700*    SE TRASLADA EL VALOR INDICADO HACIA WS-TEXTO-MAYUS / WS-I
171800     MOVE WS-TEXTO-MAYUS (WS-I:1) TO WS-NUM-DIGITO.
171900*    SE CALCULA WS-NUM-RESULTADO / WS-NUM-RESULTADO CON LA EXPRES
172000     COMPUTE WS-NUM-RESULTADO = WS-NUM-RESULTADO * 10 + WS-NUM-DIGITO.
172100*    SE INCREMENTA EL ACUMULADOR WS-NUM-CANT-DIGITOS
172200     ADD 1 TO WS-NUM-CANT-DIGITOS.
172300*    SE TRASLADA EL VALOR INDICADO HACIA WS-NUM-ENCONTRADO
172400     MOVE "S" TO WS-NUM-ENCONTRADO.
172500*    SE INCREMENTA EL ACUMULADOR WS-I
172600     ADD 1 TO WS-I.
172700*    SE DERIVA EL CONTROL A 9221-TOMAR-DIGITO
172800     GO TO 9221-TOMAR-DIGITO.
172900*    SALIDA DE LA RUTINA 9220
173000 9220-EXIT.
173100     EXIT.
173200
173300*    BUSCA EL SIGNO PESO A PARTIR DE WS-POS-INICIO-NUM (VENTANA
173400*    DE 30 POSICIONES), SALTA "=" Y ESPACIOS, Y ACUMULA LOS
173500*    DIGITOS QUE SIGUEN, DESCARTANDO LOS PUNTOS SEPARADORES DE
173600*    MILES
173700*----------------------------------------------------------------*
173800*  RUTINA:    9240-EXTRAER-MONTO-TRAS-SIGNO                             *
173900*  PROPOSITO: EXTRACCION DE UN CAMPO DE LA FACTURA                      *
174000*----------------------------------------------------------------*
174100 9240-EXTRAER-MONTO-TRAS-SIGNO.
174200     MOVE "N" TO WS-NUM-ENCONTRADO.
174300*    SE TRASLADA EL VALOR INDICADO HACIA WS-NUM-RESULTADO
174400     MOVE 0   TO WS-NUM-RESULTADO.
174500*    SE TRASLADA EL VALOR INDICADO HACIA WS-POS-INICIO-NUM / WS-I
174600     MOVE WS-POS-INICIO-NUM TO WS-I.
174700*    SE TRASLADA EL VALOR INDICADO HACIA WS-POS-INICIO-NUM / WS-J
174800     MOVE WS-POS-INICIO-NUM TO WS-J.
174900*    SE CALCULA WS-J / WS-J CON LA EXPRESION SIGUIENTE
175000     COMPUTE WS-J = WS-J + 30.
175100*----------------------------------------------------------------*
175200*  RUTINA:    9241-BUSCAR-SIGNO                                         *
175300*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
175400*----------------------------------------------------------------*
175500 9241-BUSCAR-SIGNO.
175600     IF WS-I > WS-LARGO-TEXTO OR WS-I > WS-J
175700        GO TO 9240-EXIT.
175800*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-I
175900     IF WS-TEXTO-MAYUS (WS-I:1) = "$"
176000        ADD 1 TO WS-I
176100        GO TO 9242-SALTAR-IGUAL-Y-ESPACIOS.
176200*    SE INCREMENTA EL ACUMULADOR WS-I
176300     ADD 1 TO WS-I.
176400*    SE DERIVA EL CONTROL A 9241-BUSCAR-SIGNO
176500     GO TO 9241-BUSCAR-SIGNO.
176600*----------------------------------------------------------------*
176700*  RUTINA:    9242-SALTAR-IGUAL-Y-ESPACIOS                              *
176800*  PROPOSITO: RUTINA 9242-SALTAR-IGUAL-Y-ESPACIOS DEL PROGRAMA          *
176900*----------------------------------------------------------------*
177000 9242-SALTAR-IGUAL-Y-ESPACIOS.
177100     IF WS-TEXTO-MAYUS (WS-I:1) = "=" OR WS-TEXTO-MAYUS (WS-I:1) = SPACE
177200        ADD 1 TO WS-I
177300        GO TO 9242-SALTAR-IGUAL-Y-ESPACIOS.
177400*----------------------------------------------------------------*
177500*  RUTINA:    9243-ACUMULAR-DIGITOS                                     *
177600*  PROPOSITO: RUTINA 9243-ACUMULAR-DIGITOS DEL PROGRAMA                 *
177700*----------------------------------------------------------------*
177800 9243-ACUMULAR-DIGITOS.
177900     IF WS-I > WS-LARGO-TEXTO
178000        GO TO 9240-EXIT.
178100*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-I
178200     IF WS-TEXTO-MAYUS (WS-I:1) IS NUMERIC
178300        MOVE WS-TEXTO-MAYUS (WS-I:1) TO WS-NUM-DIGITO
178400        COMPUTE WS-NUM-RESULTADO = WS-NUM-RESULTADO * 10
178500                                  + WS-NUM-DIGITO
178600        MOVE "S" TO WS-NUM-ENCONTRADO
178700        ADD 1 TO WS-I
178800        GO TO 9243-ACUMULAR-DIGITOS
178900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
179000     END-IF.
179100*    SE EVALUA LA CONDICION SOBRE WS-TEXTO-MAYUS / WS-I
179200     IF WS-TEXTO-MAYUS (WS-I:1) = "."
179300        ADD 1 TO WS-I
179400        GO TO 9243-ACUMULAR-DIGITOS
179500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
179600     END-IF.
179700*    SALIDA DE LA RUTINA 9240
179800 9240-EXIT.
179900     EXIT.
180000
180100*****************************************************************
180200*    9300  UTILITARIOS DE LINEA (MAYUSCULAS, RECORTE, ETC.)
180300*****************************************************************
180400*    CONVIERTE LA LINEA WS-IDX-LIN A MAYUSCULAS EN WS-NOMBRE-TMP
180500*----------------------------------------------------------------*
180600*  RUTINA:    9300-LINEA-A-MAYUSCULAS                                   *
180700*  PROPOSITO: RUTINA 9300-LINEA-A-MAYUSCULAS DEL PROGRAMA               *
180800*----------------------------------------------------------------*
180900 9300-LINEA-A-MAYUSCULAS.
181000     MOVE WS-LT-TEXTO (WS-IDX-LIN) (1:40) TO WS-NOMBRE-TMP.
181100*    SE NORMALIZA EL TEXTO EN WS-NOMBRE-TMP
181200     INSPECT WS-NOMBRE-TMP
181300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
181400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
181500*    SALIDA DE LA RUTINA 9300
181600 9300-EXIT.
181700     EXIT.
181800
181900*    SI LA LINEA APUNTADA POR WS-J ES TODA MAYUSCULA Y TIENE MAS
182000*    DE 2 CARACTERES SIGNIFICATIVOS, LA DEJA RECORTADA Y CON
182100*    BLANCOS COLAPSADOS EN WS-NOMBRE-TMP; SI NO, LA DEJA EN
182200*    BLANCO
182300*----------------------------------------------------------------*
182400*  RUTINA:    9310-TOMAR-NOMBRE-SI-MAYUSCULA                            *
182500*  PROPOSITO: RUTINA 9310-TOMAR-NOMBRE-SI-MAYUSCULA DEL PROGRAMA        *
182600*----------------------------------------------------------------*
182700 9310-TOMAR-NOMBRE-SI-MAYUSCULA.
182800     IF WS-J > WS-TOTAL-LINEAS
182900        MOVE SPACES TO WS-NOMBRE-TMP
183000        GO TO 9310-EXIT.
183100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LT-TEXTO / WS-J
183200     MOVE WS-LT-TEXTO (WS-J) TO WS-NOMBRE-TMP (1:40).
183300*    SE TRASLADA EL VALOR INDICADO HACIA WS-ES-MAYUSCULA
183400     MOVE "S" TO WS-ES-MAYUSCULA.
183500*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
183600     MOVE 1 TO WS-I.
183700*----------------------------------------------------------------*
183800*  RUTINA:    9311-REVISAR-CARACTER                                     *
183900*  PROPOSITO: RUTINA 9311-REVISAR-CARACTER DEL PROGRAMA                 *
184000*----------------------------------------------------------------*
184100 9311-REVISAR-CARACTER.
184200     IF WS-I > 40
184300        GO TO 9312-VERIFICAR-LARGO.
184400*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP / WS-I
184500     IF WS-NOMBRE-TMP (WS-I:1) >= "a" AND
184600        WS-NOMBRE-TMP (WS-I:1) <= "z"
184700        MOVE "N" TO WS-ES-MAYUSCULA
184800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
184900     END-IF.
185000*    SE INCREMENTA EL ACUMULADOR WS-I
185100     ADD 1 TO WS-I.
185200*    SE DERIVA EL CONTROL A 9311-REVISAR-CARACTER
185300     GO TO 9311-REVISAR-CARACTER.
185400*----------------------------------------------------------------*
185500*  RUTINA:    9312-VERIFICAR-LARGO                                      *
185600*  PROPOSITO: RUTINA 9312-VERIFICAR-LARGO DEL PROGRAMA                  *
185700*----------------------------------------------------------------*
185800 9312-VERIFICAR-LARGO.
185900     IF WS-ES-MAYUSCULA = "N"
186000        MOVE SPACES TO WS-NOMBRE-TMP
186100        GO TO 9310-EXIT.
186200*    SE INVOCA LA RUTINA 9350-COLAPSAR-BLANCOS
186300     PERFORM 9350-COLAPSAR-BLANCOS THRU 9350-EXIT.
186400*    SE EVALUA LA CONDICION SOBRE WS-LARGO-LINEA-UTIL
186500     IF WS-LARGO-LINEA-UTIL <= 2
186600        MOVE SPACES TO WS-NOMBRE-TMP
186700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
186800     END-IF.
186900*    SALIDA DE LA RUTINA 9310
187000 9310-EXIT.
187100     EXIT.
187200
187300*    RECORTA WS-NOMBRE-TMP DESDE LA POSICION WS-I HASTA R.U.T O
187400*    FIN DE LINEA, CON BLANCOS COLAPSADOS
187500*----------------------------------------------------------------*
187600*  RUTINA:    9320-RECORTAR-HASTA-RUT-O-FIN                             *
187700*  PROPOSITO: CIERRE Y TERMINO DE LA CORRIDA                            *
187800*----------------------------------------------------------------*
187900 9320-RECORTAR-HASTA-RUT-O-FIN.
188000     MOVE WS-NOMBRE-TMP TO WS-DOMICILIO-TMP.
188100*    SE TRASLADA EL VALOR INDICADO HACIA WS-NOMBRE-TMP
188200     MOVE SPACES TO WS-NOMBRE-TMP.
188300*    SE TRASLADA EL VALOR INDICADO HACIA WS-J
188400     MOVE 1 TO WS-J.
188500*----------------------------------------------------------------*
188600*  RUTINA:    9321-COPIAR-CARACTER                                      *
188700*  PROPOSITO: RUTINA 9321-COPIAR-CARACTER DEL PROGRAMA                  *
188800*----------------------------------------------------------------*
188900 9321-COPIAR-CARACTER.
189000     IF WS-I > 40
189100        GO TO 9322-TERMINAR.
189200*    SE EVALUA LA CONDICION SOBRE WS-DOMICILIO-TMP / WS-I
189300     IF WS-DOMICILIO-TMP (WS-I:5) = "R.U.T"
189400        GO TO 9322-TERMINAR.
189500*    SE TRASLADA EL VALOR INDICADO HACIA WS-DOMICILIO-TMP / WS-I
189600     MOVE WS-DOMICILIO-TMP (WS-I:1) TO WS-NOMBRE-TMP (WS-J:1).
189700*    SE INCREMENTA EL ACUMULADOR WS-I
189800     ADD 1 TO WS-I.
189900*    SE INCREMENTA EL ACUMULADOR WS-J
190000     ADD 1 TO WS-J.
190100*    SE DERIVA EL CONTROL A 9321-COPIAR-CARACTER
190200     GO TO 9321-COPIAR-CARACTER.
190300*----------------------------------------------------------------*
190400*  RUTINA:    9322-TERMINAR                                             *
190500*  PROPOSITO: RUTINA 9322-TERMINAR DEL PROGRAMA                         *
190600*----------------------------------------------------------------*
190700 9322-TERMINAR.
190800     PERFORM 9350-COLAPSAR-BLANCOS THRU 9350-EXIT.
190900*    SE EVALUA LA CONDICION SOBRE WS-LARGO-LINEA-UTIL
191000     IF WS-LARGO-LINEA-UTIL <= 2
191100        MOVE SPACES TO WS-NOMBRE-TMP
191200*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
191300     END-IF.
191400*    SALIDA DE LA RUTINA 9320
191500 9320-EXIT.
191600     EXIT.
191700
191800*    PRUEBA SI LA LINEA WS-IDX-LIN ES UN DOMICILIO VALIDO: EMPIEZA
191900*    CON MAYUSCULA, TIENE UN DIGITO, LARGO MAYOR A 10 Y NO
192000*    CONTIENE "FACTURA"
192100*----------------------------------------------------------------*
192200*  RUTINA:    9330-PROBAR-LINEA-DOMICILIO                               *
192300*  PROPOSITO: RUTINA 9330-PROBAR-LINEA-DOMICILIO DEL PROGRAMA           *
192400*----------------------------------------------------------------*
192500 9330-PROBAR-LINEA-DOMICILIO.
192600     MOVE SPACES TO WS-NOMBRE-TMP.
192700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LT-TEXTO / WS-IDX-LIN
192800     MOVE WS-LT-TEXTO (WS-IDX-LIN) TO WS-DOMICILIO-TMP.
192900*    SE EVALUA LA CONDICION SOBRE WS-DOMICILIO-TMP / WS-DOMICILIO
193000     IF WS-DOMICILIO-TMP (1:1) < "A" OR WS-DOMICILIO-TMP (1:1) > "Z"
193100        GO TO 9330-EXIT.
193200*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
193300     MOVE 0 TO WS-I.
193400*    SE INVOCA LA RUTINA 9350-COLAPSAR-BLANCOS
193500     PERFORM 9350-COLAPSAR-BLANCOS THRU 9350-EXIT.
193600*    SE EVALUA LA CONDICION SOBRE WS-LARGO-LINEA-UTIL
193700     IF WS-LARGO-LINEA-UTIL <= 10
193800        MOVE SPACES TO WS-NOMBRE-TMP
193900        GO TO 9330-EXIT.
194000*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
194100     MOVE 1 TO WS-I.
194200*    SE TRASLADA EL VALOR INDICADO HACIA WS-ES-MAYUSCULA
194300     MOVE "N" TO WS-ES-MAYUSCULA.
194400*----------------------------------------------------------------*
194500*  RUTINA:    9331-BUSCAR-DIGITO                                        *
194600*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
194700*----------------------------------------------------------------*
194800 9331-BUSCAR-DIGITO.
194900     IF WS-I > WS-LARGO-LINEA-UTIL
195000        GO TO 9332-VERIFICAR.
195100*    SE EVALUA LA CONDICION SOBRE WS-NOMBRE-TMP / WS-I
195200     IF WS-NOMBRE-TMP (WS-I:1) IS NUMERIC
195300        MOVE "S" TO WS-ES-MAYUSCULA
195400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
195500     END-IF.
195600*    SE INCREMENTA EL ACUMULADOR WS-I
195700     ADD 1 TO WS-I.
195800*    SE DERIVA EL CONTROL A 9331-BUSCAR-DIGITO
195900     GO TO 9331-BUSCAR-DIGITO.
196000*----------------------------------------------------------------*
196100*  RUTINA:    9332-VERIFICAR                                            *
196200*  PROPOSITO: RUTINA 9332-VERIFICAR DEL PROGRAMA                        *
196300*----------------------------------------------------------------*
196400 9332-VERIFICAR.
196500     IF WS-ES-MAYUSCULA = "N"
196600        MOVE SPACES TO WS-NOMBRE-TMP
196700        GO TO 9330-EXIT.
196800*    SE TRASLADA EL VALOR INDICADO HACIA WS-NOMBRE-TMP / WS-DOMIC
196900     MOVE WS-NOMBRE-TMP TO WS-DOMICILIO-TMP.
197000*    SE NORMALIZA EL TEXTO EN WS-DOMICILIO-TMP
197100     INSPECT WS-DOMICILIO-TMP
197200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
197300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
197400*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
197500     MOVE 1 TO WS-I.
197600*----------------------------------------------------------------*
197700*  RUTINA:    9333-BUSCAR-FACTURA                                       *
197800*  PROPOSITO: BUSQUEDA DE UN PATRON EN EL TEXTO                         *
197900*----------------------------------------------------------------*
198000 9333-BUSCAR-FACTURA.
198100     IF WS-I > 30
198200        GO TO 9330-EXIT.
198300*    SE EVALUA LA CONDICION SOBRE WS-DOMICILIO-TMP / WS-I
198400     IF WS-DOMICILIO-TMP (WS-I:7) = "FACTURA"
198500        MOVE SPACES TO WS-NOMBRE-TMP
198600        COMPUTE WS-LARGO-LINEA-UTIL = WS-I - 1
198700        IF WS-LARGO-LINEA-UTIL > 0
198800           MOVE WS-DOMICILIO-TMP (1:WS-LARGO-LINEA-UTIL)
198900              TO WS-NOMBRE-TMP
199000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
199100        END-IF
199200        GO TO 9330-EXIT
199300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
199400     END-IF.
199500*    SE INCREMENTA EL ACUMULADOR WS-I
199600     ADD 1 TO WS-I.
199700*    SE DERIVA EL CONTROL A 9333-BUSCAR-FACTURA
199800     GO TO 9333-BUSCAR-FACTURA.
199900*    SALIDA DE LA RUTINA 9330
200000 9330-EXIT.
200100     EXIT.
200200
200300*    RECORTA WS-NOMBRE-TMP DESDE LA POSICION WS-I DE LA LINEA EN
200400*    CURSO HASTA EL FIN, CON BLANCOS COLAPSADOS
200500*----------------------------------------------------------------*
200600*  RUTINA:    9340-RECORTAR-DESDE                                       *
200700*  PROPOSITO: RUTINA 9340-RECORTAR-DESDE DEL PROGRAMA                   *
200800*----------------------------------------------------------------*
200900 9340-RECORTAR-DESDE.
201000     MOVE WS-LT-TEXTO (WS-IDX-LIN) TO WS-DOMICILIO-TMP.
201100*    SE TRASLADA EL VALOR INDICADO HACIA WS-NOMBRE-TMP
201200     MOVE SPACES TO WS-NOMBRE-TMP.
201300*    SE EVALUA LA CONDICION SOBRE WS-I
201400     IF WS-I <= 40
201500        MOVE WS-DOMICILIO-TMP (WS-I:(41 - WS-I)) TO WS-NOMBRE-TMP
201600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
201700     END-IF.
201800*    SE INVOCA LA RUTINA 9350-COLAPSAR-BLANCOS
201900     PERFORM 9350-COLAPSAR-BLANCOS THRU 9350-EXIT.
202000*    SALIDA DE LA RUTINA 9340
202100 9340-EXIT.
202200     EXIT.
202300
202400*    COLAPSA CORRIDAS DE BLANCOS A UNO SOLO EN WS-NOMBRE-TMP Y
202500*    DEJA EL LARGO RESULTANTE EN WS-LARGO-LINEA-UTIL
202600*----------------------------------------------------------------*
202700*  RUTINA:    9350-COLAPSAR-BLANCOS                                     *
202800*  PROPOSITO: RUTINA 9350-COLAPSAR-BLANCOS DEL PROGRAMA                 *
202900*----------------------------------------------------------------*
203000 9350-COLAPSAR-BLANCOS.
203100     MOVE WS-NOMBRE-TMP TO WS-DOMICILIO-TMP.
203200*    SE TRASLADA EL VALOR INDICADO HACIA WS-NOMBRE-TMP
203300     MOVE SPACES TO WS-NOMBRE-TMP.
203400*    SE TRASLADA EL VALOR INDICADO HACIA WS-I
203500     MOVE 1 TO WS-I.
203600*    SE TRASLADA EL VALOR INDICADO HACIA WS-J
203700     MOVE 0 TO WS-J.
203800*    SE TRASLADA EL VALOR INDICADO HACIA WS-ES-MAYUSCULA
203900     MOVE "S" TO WS-ES-MAYUSCULA.
204000*----------------------------------------------------------------*
204100*  RUTINA:    9351-COPIAR                                               *
204200*  PROPOSITO: RUTINA 9351-COPIAR DEL PROGRAMA                           *
204300*----------------------------------------------------------------*
204400 9351-COPIAR.
204500     IF WS-I > 40
204600        GO TO 9352-FIN.
204700*    SE EVALUA LA CONDICION SOBRE WS-DOMICILIO-TMP / WS-I
204800     IF WS-DOMICILIO-TMP (WS-I:1) = SPACE
204900        IF WS-ES-MAYUSCULA = "N"
205000           ADD 1 TO WS-J
205100           MOVE SPACE TO WS-NOMBRE-TMP (WS-J:1)
205200           MOVE "S" TO WS-ES-MAYUSCULA
205300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
205400        END-IF
205500*    EN CASO CONTRARIO:
205600     ELSE
205700*    SE INCREMENTA EL ACUMULADOR WS-J
205800        ADD 1 TO WS-J
205900        MOVE WS-DOMICILIO-TMP (WS-I:1) TO WS-NOMBRE-TMP (WS-J:1)
206000        MOVE "N" TO WS-ES-MAYUSCULA
206100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
206200     END-IF.
206300*    SE INCREMENTA EL ACUMULADOR WS-I
206400     ADD 1 TO WS-I.
206500*    SE DERIVA EL CONTROL A 9351-COPIAR
206600     GO TO 9351-COPIAR.
206700*----------------------------------------------------------------*
206800*  RUTINA:    9352-FIN                                                  *
206900*  PROPOSITO: CIERRE Y TERMINO DE LA CORRIDA                            *
207000*----------------------------------------------------------------*
207100 9352-FIN.
207200*    QUITA EL BLANCO FINAL DEJADO POR EL COLAPSO, SI LO HAY
207300     IF WS-J > 0 AND WS-NOMBRE-TMP (WS-J:1) = SPACE
207400        SUBTRACT 1 FROM WS-J
207500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
207600     END-IF.
207700*    SE TRASLADA EL VALOR INDICADO HACIA WS-J / WS-LARGO-LINEA-UT
207800     MOVE WS-J TO WS-LARGO-LINEA-UTIL.
207900*    SALIDA DE LA RUTINA 9350
208000 9350-EXIT.
208100     EXIT.
208200
208300*****************************************************************
208400*    5000  VALIDACION DE LA FACTURA EXTRAIDA
208500*****************************************************************
208600*----------------------------------------------------------------*
208700*  RUTINA:    5000-VALIDAR-FACTURA                                      *
208800*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
208900*----------------------------------------------------------------*
209000 5000-VALIDAR-FACTURA.
209100     MOVE "S" TO WS-FACTURA-OK.
209200*    SE TRASLADA EL VALOR INDICADO HACIA WS-LISTA-ERRORES
209300     MOVE SPACES TO WS-LISTA-ERRORES.
209400*    SE TRASLADA EL VALOR INDICADO HACIA WS-PTR-ERRORES
209500     MOVE 1 TO WS-PTR-ERRORES.
209600*    SE TRASLADA EL VALOR INDICADO HACIA WS-CANT-ERRORES-DET
209700     MOVE 0 TO WS-CANT-ERRORES-DET.
209800*    REINICIA EL CONTADOR DE REGLAS EJECUTADAS PARA LA FACTURA
209900     MOVE 0 TO WS-CANT-REGLAS-EJECUTADAS.
210000*    SE INVOCA LA RUTINA 5100-VALIDAR-CAMPOS-OBLIGATORIOS
210100     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
210200     PERFORM 5100-VALIDAR-CAMPOS-OBLIGATORIOS THRU 5100-EXIT.
210300*    SE INVOCA LA RUTINA 5200-VALIDAR-NUMERO-CORRELATIVO
210400     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
210500     PERFORM 5200-VALIDAR-NUMERO-CORRELATIVO  THRU 5200-EXIT.
210600*    SE INVOCA LA RUTINA 5300-VALIDAR-FECHA-CALENDARIO
210700     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
210800     PERFORM 5300-VALIDAR-FECHA-CALENDARIO     THRU 5300-EXIT.
210900*    SE INVOCA LA RUTINA 5400-VALIDAR-LARGOS-MINIMOS
211000     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
211100     PERFORM 5400-VALIDAR-LARGOS-MINIMOS       THRU 5400-EXIT.
211200*    SE INVOCA LA RUTINA 5500-VALIDAR-DIGITO-VERIFICADOR
211300     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
211400     PERFORM 5500-VALIDAR-DIGITO-VERIFICADOR   THRU 5500-EXIT.
211500*    SE INVOCA LA RUTINA 5600-VALIDAR-MONTO-NETO
211600     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
211700     PERFORM 5600-VALIDAR-MONTO-NETO           THRU 5600-EXIT.
211800*    SE INVOCA LA RUTINA 5700-VALIDAR-TASA-IVA
211900     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
212000     PERFORM 5700-VALIDAR-TASA-IVA             THRU 5700-EXIT.
212100*    SE INVOCA LA RUTINA 5800-VALIDAR-CONSISTENCIA-TOTAL
212200     ADD 1 TO WS-CANT-REGLAS-EJECUTADAS.
212300     PERFORM 5800-VALIDAR-CONSISTENCIA-TOTAL   THRU 5800-EXIT.
212400*    SE EVALUA LA CONDICION SOBRE WS-FACTURA-ES-VALIDA
212500     IF WS-FACTURA-ES-VALIDA
212600        MOVE WE-NUMERO-FACTURA TO WS-NUMERO-ANTERIOR
212700        MOVE "S" TO WS-EXISTE-ANTERIOR
212800     ELSE
212900        PERFORM 9520-TRACE-REGLAS THRU 9520-EXIT
213000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
213100     END-IF.
213200*    SALIDA DE LA RUTINA 5000
213300 5000-EXIT.
213400     EXIT.
213500
213600*    REGLA 1: PRESENCIA DE CAMPOS OBLIGATORIOS (CENTINELAS DEL
213700*    EXTRACTOR)
213800*----------------------------------------------------------------*
213900*  RUTINA:    5100-VALIDAR-CAMPOS-OBLIGATORIOS                          *
214000*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
214100*----------------------------------------------------------------*
214200 5100-VALIDAR-CAMPOS-OBLIGATORIOS.
214300     IF WE-NUMERO-FACTURA = 0
214400        MOVE "NUMERO_FACTURA"  TO WS-ERR-CAMPO-TMP
214500        MOVE "NUMERO DE FACTURA NO DETECTADO" TO WS-ERR-MSG-TMP
214600        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
214700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
214800     END-IF.
214900*    SE EVALUA LA CONDICION SOBRE WE-FECHA-EMISION
215000     IF WE-FECHA-EMISION = 19000101
215100        MOVE "FECHA_EMISION"   TO WS-ERR-CAMPO-TMP
215200        MOVE "FECHA DE EMISION NO DETECTADA" TO WS-ERR-MSG-TMP
215300        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
215400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
215500     END-IF.
215600*    SE EVALUA LA CONDICION SOBRE WE-EMPRESA-EMISORA
215700     IF WE-EMPRESA-EMISORA = SPACES
215800        MOVE "EMPRESA_EMISORA" TO WS-ERR-CAMPO-TMP
215900        MOVE "RAZON SOCIAL DEL EMISOR NO DETECTADA"
216000           TO WS-ERR-MSG-TMP
216100        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
216200*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
216300     END-IF.
216400*    SE EVALUA LA CONDICION SOBRE WE-EMPRESA-DESTINATARIA
216500     IF WE-EMPRESA-DESTINATARIA = SPACES
216600        MOVE "EMPRESA_DESTINATARIA" TO WS-ERR-CAMPO-TMP
216700        MOVE "RAZON SOCIAL DEL DESTINATARIO NO DETECTADA"
216800           TO WS-ERR-MSG-TMP
216900        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
217000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
217100     END-IF.
217200*    SE EVALUA LA CONDICION SOBRE WE-RUT-EMISOR
217300     IF WE-RUT-EMISOR = SPACES
217400        MOVE "RUT_EMISOR"      TO WS-ERR-CAMPO-TMP
217500        MOVE "RUT DEL EMISOR NO DETECTADO" TO WS-ERR-MSG-TMP
217600        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
217700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
217800     END-IF.
217900*    SE EVALUA LA CONDICION SOBRE WE-DOMICILIO-EMISOR
218000     IF WE-DOMICILIO-EMISOR = SPACES
218100        MOVE "DOMICILIO_EMISOR" TO WS-ERR-CAMPO-TMP
218200        MOVE "DOMICILIO DEL EMISOR NO DETECTADO"
218300           TO WS-ERR-MSG-TMP
218400        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
218500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
218600     END-IF.
218700*    SE EVALUA LA CONDICION SOBRE WE-DOMICILIO-DESTINATARIO
218800     IF WE-DOMICILIO-DESTINATARIO = SPACES
218900        MOVE "DOMICILIO_DESTINAT" TO WS-ERR-CAMPO-TMP
219000        MOVE "DOMICILIO DEL DESTINATARIO NO DETECTADO"
219100           TO WS-ERR-MSG-TMP
219200        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
219300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
219400     END-IF.
219500*    SE EVALUA LA CONDICION SOBRE WE-MONTO-NETO
219600     IF WE-MONTO-NETO = 0
219700        MOVE "MONTO_NETO"      TO WS-ERR-CAMPO-TMP
219800        MOVE "MONTO NETO NO DETECTADO O EN CERO"
219900           TO WS-ERR-MSG-TMP
220000        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
220100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
220200     END-IF.
220300*    SE EVALUA LA CONDICION SOBRE WE-TOTAL
220400     IF WE-TOTAL = 0
220500        MOVE "TOTAL"          TO WS-ERR-CAMPO-TMP
220600        MOVE "TOTAL NO DETECTADO O EN CERO" TO WS-ERR-MSG-TMP
220700        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
220800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
220900     END-IF.
221000*    SALIDA DE LA RUTINA 5100
221100 5100-EXIT.
221200     EXIT.
221300
221400*    REGLA 2: NUMERO DE FACTURA CORRELATIVO
221500*----------------------------------------------------------------*
221600*  RUTINA:    5200-VALIDAR-NUMERO-CORRELATIVO                           *
221700*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
221800*----------------------------------------------------------------*
221900 5200-VALIDAR-NUMERO-CORRELATIVO.
222000     IF WE-NUMERO-FACTURA = 0
222100        GO TO 5200-EXIT.
222200*    SE EVALUA LA CONDICION SOBRE WS-HAY-FACTURA-ANTERIOR
222300     IF WS-HAY-FACTURA-ANTERIOR
222400        IF WE-NUMERO-FACTURA NOT = WS-NUMERO-ANTERIOR + 1
222500           MOVE "NUMERO_FACTURA" TO WS-ERR-CAMPO-TMP
222600           MOVE "NUMERO DE FACTURA NO CORRELATIVO"
222700              TO WS-ERR-MSG-TMP
222800           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
222900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
223000        END-IF
223100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
223200     END-IF.
223300*    SALIDA DE LA RUTINA 5200
223400 5200-EXIT.
223500     EXIT.
223600
223700*    REGLA 3: FECHA CALENDARIO VALIDA (CON BISIESTO)
223800*----------------------------------------------------------------*
223900*  RUTINA:    5300-VALIDAR-FECHA-CALENDARIO                             *
224000*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
224100*----------------------------------------------------------------*
224200 5300-VALIDAR-FECHA-CALENDARIO.
224300     IF WE-FECHA-EMISION = 19000101
224400        GO TO 5300-EXIT.
224500*    SE OBTIENE COCIENTE Y RESTO PARA WE-FECHA-EMISION / WS-FV-AN
224600     DIVIDE WE-FECHA-EMISION BY 10000 GIVING WS-FV-ANO
224700         REMAINDER WS-FV-COCIENTE.
224800*    SE OBTIENE COCIENTE Y RESTO PARA WS-FV-COCIENTE / WS-FV-MES
224900     DIVIDE WS-FV-COCIENTE BY 100 GIVING WS-FV-MES
225000         REMAINDER WS-FV-DIA.
225100*    SE EVALUA LA CONDICION SOBRE WS-FV-MES / WS-FV-MES
225200     IF WS-FV-MES < 1 OR WS-FV-MES > 12
225300        MOVE "FECHA_EMISION" TO WS-ERR-CAMPO-TMP
225400        MOVE "MES DE EMISION FUERA DE RANGO" TO WS-ERR-MSG-TMP
225500        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
225600        GO TO 5300-EXIT
225700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
225800     END-IF.
225900*    SE INVOCA LA RUTINA 9260-DETERMINAR-BISIESTO
226000     PERFORM 9260-DETERMINAR-BISIESTO THRU 9260-EXIT.
226100*    SE TRASLADA EL VALOR INDICADO HACIA WS-TDM-DIAS / WS-FV-MES
226200     MOVE WS-TDM-DIAS (WS-FV-MES) TO WS-FV-DIAS-MES.
226300*    SE EVALUA LA CONDICION SOBRE WS-FV-MES / WS-FV-ES-BISIESTO
226400     IF WS-FV-MES = 2 AND WS-FV-ES-BISIESTO
226500        MOVE 29 TO WS-FV-DIAS-MES
226600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
226700     END-IF.
226800*    SE EVALUA LA CONDICION SOBRE WS-FV-DIA / WS-FV-DIA
226900     IF WS-FV-DIA < 1 OR WS-FV-DIA > WS-FV-DIAS-MES
227000        MOVE "FECHA_EMISION" TO WS-ERR-CAMPO-TMP
227100        MOVE "DIA DE EMISION FUERA DE RANGO PARA EL MES"
227200           TO WS-ERR-MSG-TMP
227300        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
227400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
227500     END-IF.
227600*    SALIDA DE LA RUTINA 5300
227700 5300-EXIT.
227800     EXIT.
227900
228000*    REGLA 4: LARGO MINIMO DE RAZONES SOCIALES Y DOMICILIOS
228100*    (MAYOR A 2 CARACTERES SIGNIFICATIVOS)
228200*----------------------------------------------------------------*
228300*  RUTINA:    5400-VALIDAR-LARGOS-MINIMOS                               *
228400*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
228500*----------------------------------------------------------------*
228600 5400-VALIDAR-LARGOS-MINIMOS.
228700     IF WE-EMPRESA-EMISORA NOT = SPACES
228800        MOVE WE-EMPRESA-EMISORA TO WS-DOMICILIO-TMP
228900        PERFORM 9270-CALCULAR-LARGO-TRIM THRU 9270-EXIT
229000        IF WS-LARGO-LINEA-UTIL <= 2
229100           MOVE "EMPRESA_EMISORA" TO WS-ERR-CAMPO-TMP
229200           MOVE "RAZON SOCIAL DEL EMISOR DEMASIADO CORTA"
229300              TO WS-ERR-MSG-TMP
229400           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
229500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
229600        END-IF
229700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
229800     END-IF.
229900*    SE EVALUA LA CONDICION SOBRE WE-EMPRESA-DESTINATARIA
230000     IF WE-EMPRESA-DESTINATARIA NOT = SPACES
230100        MOVE WE-EMPRESA-DESTINATARIA TO WS-DOMICILIO-TMP
230200        PERFORM 9270-CALCULAR-LARGO-TRIM THRU 9270-EXIT
230300        IF WS-LARGO-LINEA-UTIL <= 2
230400           MOVE "EMPRESA_DESTINATARIA" TO WS-ERR-CAMPO-TMP
230500           MOVE "RAZON SOCIAL DEL DESTINATARIO DEMASIADO CORTA"
230600              TO WS-ERR-MSG-TMP
230700           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
230800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
230900        END-IF
231000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
231100     END-IF.
231200*    SE EVALUA LA CONDICION SOBRE WE-DOMICILIO-EMISOR
231300     IF WE-DOMICILIO-EMISOR NOT = SPACES
231400        MOVE WE-DOMICILIO-EMISOR TO WS-DOMICILIO-TMP
231500        PERFORM 9270-CALCULAR-LARGO-TRIM THRU 9270-EXIT
231600        IF WS-LARGO-LINEA-UTIL <= 2
231700           MOVE "DOMICILIO_EMISOR" TO WS-ERR-CAMPO-TMP
231800           MOVE "DOMICILIO DEL EMISOR DEMASIADO CORTO"
231900              TO WS-ERR-MSG-TMP
232000           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
232100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
232200        END-IF
232300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
232400     END-IF.
232500*    SE EVALUA LA CONDICION SOBRE WE-DOMICILIO-DESTINATARIO
232600     IF WE-DOMICILIO-DESTINATARIO NOT = SPACES
232700        MOVE WE-DOMICILIO-DESTINATARIO TO WS-DOMICILIO-TMP
232800        PERFORM 9270-CALCULAR-LARGO-TRIM THRU 9270-EXIT
232900        IF WS-LARGO-LINEA-UTIL <= 2
233000           MOVE "DOMICILIO_DESTINAT" TO WS-ERR-CAMPO-TMP
233100           MOVE "DOMICILIO DEL DESTINATARIO DEMASIADO CORTO"
233200              TO WS-ERR-MSG-TMP
233300           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
233400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
233500        END-IF
233600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
233700     END-IF.
233800*    SALIDA DE LA RUTINA 5400
233900 5400-EXIT.
234000     EXIT.
234100
234200*    REGLA 5: DIGITO VERIFICADOR DE RUT POR MODULO 11
234300*----------------------------------------------------------------*
234400*  RUTINA:    5500-VALIDAR-DIGITO-VERIFICADOR                           *
234500*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
234600*----------------------------------------------------------------*
234700 5500-VALIDAR-DIGITO-VERIFICADOR.
234800     IF WE-RUT-EMISOR NOT = SPACES
234900        MOVE WS-RE-LIMPIO (1) TO WS-RUT-LIMPIO-TMP
235000        PERFORM 9280-VERIFICAR-MODULO-11 THRU 9280-EXIT
235100        IF NOT WS-VR-ES-VALIDO
235200           MOVE "RUT_EMISOR" TO WS-ERR-CAMPO-TMP
235300           MOVE "DIGITO VERIFICADOR DEL RUT EMISOR NO VALIDA"
235400              TO WS-ERR-MSG-TMP
235500           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
235600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
235700        END-IF
235800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
235900     END-IF.
236000*    SE EVALUA LA CONDICION SOBRE WE-RUT-DESTINATARIO
236100     IF WE-RUT-DESTINATARIO NOT = SPACES
236200        MOVE WS-RE-LIMPIO (2) TO WS-RUT-LIMPIO-TMP
236300        PERFORM 9280-VERIFICAR-MODULO-11 THRU 9280-EXIT
236400        IF NOT WS-VR-ES-VALIDO
236500           MOVE "RUT_DESTINATARIO" TO WS-ERR-CAMPO-TMP
236600           MOVE "DIGITO VERIFICADOR DEL RUT DESTINATARIO NO VALIDA"
236700              TO WS-ERR-MSG-TMP
236800           PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
236900*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
237000        END-IF
237100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
237200     END-IF.
237300*    SALIDA DE LA RUTINA 5500
237400 5500-EXIT.
237500     EXIT.
237600
237700*    REGLA 6: MONTO NETO DEBE SER MAYOR A CERO
237800*----------------------------------------------------------------*
237900*  RUTINA:    5600-VALIDAR-MONTO-NETO                                   *
238000*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
238100*----------------------------------------------------------------*
238200 5600-VALIDAR-MONTO-NETO.
238300     IF WE-MONTO-NETO <= 0
238400        MOVE "MONTO_NETO" TO WS-ERR-CAMPO-TMP
238500        MOVE "EL MONTO NETO DEBE SER MAYOR A CERO"
238600           TO WS-ERR-MSG-TMP
238700        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
238800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
238900     END-IF.
239000*    SALIDA DE LA RUTINA 5600
239100 5600-EXIT.
239200     EXIT.
239300
239400*    REGLA 7: LA TASA DE IVA CONFIGURADA PARA LA CORRIDA DEBE
239500*    QUEDAR ENTRE 0 Y 1 (REQ-0204: YA NO SE RECALCULA UNA TASA
239600*    IMPLICITA POR FACTURA; UNA TASA DISTINTA A LA CONFIGURADA ES
239700*    SOLO ADVERTENCIA Y NO INVALIDA LA FACTURA)
239800*----------------------------------------------------------------*
239900*  RUTINA:    5700-VALIDAR-TASA-IVA                                     *
240000*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
240100*----------------------------------------------------------------*
240200 5700-VALIDAR-TASA-IVA.
240300     IF WS-TASA-IVA-CONFIG < 0 OR WS-TASA-IVA-CONFIG > 1
240400        MOVE "IVA" TO WS-ERR-CAMPO-TMP
240500        MOVE "TASA DE IVA CONFIGURADA FUERA DE RANGO 0-1"
240600           TO WS-ERR-MSG-TMP
240700        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
240800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
240900     END-IF.
241000*    SALIDA DE LA RUTINA 5700
241100 5700-EXIT.
241200     EXIT.
241300
241400*    REGLA 8: EL TOTAL DEBE SER CONSISTENTE CON NETO MAS NETO POR
241500*    LA TASA DE IVA CONFIGURADA, CON TOLERANCIA DE 0.01 (REQ-0204:
241600*    EL IMPUESTO ADICIONAL QUEDA FUERA DE ESTE CALCULO)
241700*----------------------------------------------------------------*
241800*  RUTINA:    5800-VALIDAR-CONSISTENCIA-TOTAL                           *
241900*  PROPOSITO: VALIDACION DE UNA REGLA DE NEGOCIO                        *
242000*----------------------------------------------------------------*
242100 5800-VALIDAR-CONSISTENCIA-TOTAL.
242200     IF WE-MONTO-NETO = 0
242300        GO TO 5800-EXIT.
242400*    SE CALCULA WS-TOTAL-ESPERADO CON LA EXPRESION SIGUIENTE
242500     COMPUTE WS-TOTAL-ESPERADO =
242600             WE-MONTO-NETO + (WE-MONTO-NETO * WS-TASA-IVA-CONFIG).
242700*    SE CALCULA WS-DIFERENCIA / WE-TOTAL CON LA EXPRESION SIGUIEN
242800     COMPUTE WS-DIFERENCIA = WE-TOTAL - WS-TOTAL-ESPERADO.
242900*    SE EVALUA LA CONDICION SOBRE WS-DIFERENCIA
243000     IF WS-DIFERENCIA < 0
243100        COMPUTE WS-DIFERENCIA = WS-DIFERENCIA * -1
243200*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
243300     END-IF.
243400*    SE EVALUA LA CONDICION SOBRE WS-DIFERENCIA
243500     IF WS-DIFERENCIA > 0.01
243600        MOVE "TOTAL" TO WS-ERR-CAMPO-TMP
243700        MOVE "EL TOTAL NO ES CONSISTENTE CON NETO MAS IVA"
243800           TO WS-ERR-MSG-TMP
243900        PERFORM 9500-REGISTRAR-ERROR THRU 9500-EXIT
244000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
244100     END-IF.
244200*    SALIDA DE LA RUTINA 5800
244300 5800-EXIT.
244400     EXIT.
244500
244600*****************************************************************
244700*    6000  GRABACION DEL RESULTADO DE LA FACTURA PROCESADA
244800*****************************************************************
244900*----------------------------------------------------------------*
245000*  RUTINA:    6000-ESCRIBIR-RESULTADO                                   *
245100*  PROPOSITO: ESCRITURA DEL REGISTRO DE SALIDA                          *
245200*----------------------------------------------------------------*
245300 6000-ESCRIBIR-RESULTADO.
245400     INITIALIZE IM-RECORD.
245500*    SE TRASLADA EL VALOR INDICADO HACIA WS-ID-GRUPO-ACTUAL / IM-
245600     MOVE WS-ID-GRUPO-ACTUAL         TO IM-ID.
245700*    SE TRASLADA EL VALOR INDICADO HACIA WE-NUMERO-FACTURA / IM-N
245800     MOVE WE-NUMERO-FACTURA          TO IM-NUMERO-FACTURA.
245900*    SE TRASLADA EL VALOR INDICADO HACIA WE-FECHA-EMISION / IM-FE
246000     MOVE WE-FECHA-EMISION           TO IM-FECHA-EMISION.
246100*    SE TRASLADA EL VALOR INDICADO HACIA WE-TIPO-FACTURA / IM-TIP
246200     MOVE WE-TIPO-FACTURA            TO IM-TIPO-FACTURA.
246300*    SE TRASLADA EL VALOR INDICADO HACIA WE-EMPRESA-EMISORA / IM-
246400     MOVE WE-EMPRESA-EMISORA         TO IM-EMPRESA-EMISORA.
246500*    SE TRASLADA EL VALOR INDICADO HACIA WE-RUT-EMISOR / IM-RUT-E
246600     MOVE WE-RUT-EMISOR              TO IM-RUT-EMISOR.
246700*    SE TRASLADA EL VALOR INDICADO HACIA WE-DOMICILIO-EMISOR / IM
246800     MOVE WE-DOMICILIO-EMISOR        TO IM-DOMICILIO-EMISOR.
246900*    SE TRASLADA EL VALOR INDICADO HACIA WE-EMPRESA-DESTINATARIA 
247000     MOVE WE-EMPRESA-DESTINATARIA    TO IM-EMPRESA-DESTINATARIA.
247100*    SE TRASLADA EL VALOR INDICADO HACIA WE-RUT-DESTINATARIO / IM
247200     MOVE WE-RUT-DESTINATARIO        TO IM-RUT-DESTINATARIO.
247300*    SE TRASLADA EL VALOR INDICADO HACIA WE-DOMICILIO-DESTINATARI
247400     MOVE WE-DOMICILIO-DESTINATARIO  TO IM-DOMICILIO-DESTINATARIO.
247500*    SE TRASLADA EL VALOR INDICADO HACIA WE-MONTO-NETO / IM-MONTO
247600     MOVE WE-MONTO-NETO              TO IM-MONTO-NETO.
247700*    SE TRASLADA EL VALOR INDICADO HACIA WE-IVA / IM-IVA
247800     MOVE WE-IVA                     TO IM-IVA.
247900*    SE TRASLADA EL VALOR INDICADO HACIA WE-IMPUESTO-ADICIONAL / 
248000     MOVE WE-IMPUESTO-ADICIONAL      TO IM-IMPUESTO-ADICIONAL.
248100*    SE TRASLADA EL VALOR INDICADO HACIA WE-TOTAL / IM-TOTAL
248200     MOVE WE-TOTAL                   TO IM-TOTAL.
248300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LISTA-ERRORES / IM-ER
248400     MOVE WS-LISTA-ERRORES           TO IM-ERROR-FIELDS.
248500*    SE EVALUA LA CONDICION SOBRE WS-FACTURA-ES-VALIDA
248600     IF WS-FACTURA-ES-VALIDA
248700        MOVE "COMPLETED " TO IM-STATUS
248800        ADD 1 TO WS-CONT-COMPLETAS
248900*    EN CASO CONTRARIO:
249000     ELSE
249100*    SE TRASLADA EL VALOR INDICADO HACIA IM-STATUS
249200        MOVE "FAILED    " TO IM-STATUS
249300        ADD 1 TO WS-CONT-FALLIDAS
249400*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
249500     END-IF.
249600*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
249700     WRITE IM-RECORD.
249800*    SE EVALUA LA CONDICION SOBRE WS-FACTURA-ES-VALIDA
249900     IF NOT WS-FACTURA-ES-VALIDA
250000        PERFORM 6100-ESCRIBIR-ERRORES THRU 6100-EXIT
250100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
250200     END-IF.
250300*    SALIDA DE LA RUTINA 6000
250400 6000-EXIT.
250500     EXIT.
250600
250700*----------------------------------------------------------------*
250800*  RUTINA:    6100-ESCRIBIR-ERRORES                                     *
250900*  PROPOSITO: ESCRITURA DEL REGISTRO DE SALIDA                          *
251000*----------------------------------------------------------------*
251100 6100-ESCRIBIR-ERRORES.
251200     PERFORM 6110-ESCRIBIR-UN-ERROR
251300*    INDICE DE CONTROL DEL CICLO
251400         VARYING WS-IDX-ERR FROM 1 BY 1
251500*    CONDICION DE TERMINO DEL CICLO
251600         UNTIL WS-IDX-ERR > WS-CANT-ERRORES-DET.
251700*    SALIDA DE LA RUTINA 6100
251800 6100-EXIT.
251900     EXIT.
252000
252100*----------------------------------------------------------------*
252200*  RUTINA:    6110-ESCRIBIR-UN-ERROR                                    *
252300*  PROPOSITO: ESCRITURA DEL REGISTRO DE SALIDA                          *
252400*----------------------------------------------------------------*
252500 6110-ESCRIBIR-UN-ERROR.
252600     MOVE WS-ID-GRUPO-ACTUAL          TO ER-INVOICE-ID.
252700*    SE TRASLADA EL VALOR INDICADO HACIA WS-ERR-CAMPO / WS-IDX-ER
252800     MOVE WS-ERR-CAMPO (WS-IDX-ERR)   TO ER-FIELD.
252900*    SE TRASLADA EL VALOR INDICADO HACIA WS-ERR-MENSAJE / WS-IDX-
253000     MOVE WS-ERR-MENSAJE (WS-IDX-ERR) TO ER-MESSAGE.
253100*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
253200     WRITE ER-RECORD.
253300
253400*****************************************************************
253500*    9260/9270/9280  UTILITARIOS DE VALIDACION
253600*****************************************************************
253700*    DETERMINA SI WS-FV-ANO ES BISIESTO (DIVISIBLE POR 4, NO
253800*    POR 100 SALVO QUE TAMBIEN LO SEA POR 400)
253900*----------------------------------------------------------------*
254000*  RUTINA:    9260-DETERMINAR-BISIESTO                                  *
254100*  PROPOSITO: RUTINA 9260-DETERMINAR-BISIESTO DEL PROGRAMA              *
254200*----------------------------------------------------------------*
254300 9260-DETERMINAR-BISIESTO.
254400     MOVE "N" TO WS-FV-BISIESTO.
254500*    SE OBTIENE COCIENTE Y RESTO PARA WS-FV-ANO / WS-FV-COCIENTE
254600     DIVIDE WS-FV-ANO BY 4 GIVING WS-FV-COCIENTE
254700         REMAINDER WS-FV-RESTO.
254800*    SE EVALUA LA CONDICION SOBRE WS-FV-RESTO
254900     IF WS-FV-RESTO NOT = 0
255000        GO TO 9260-EXIT.
255100*    SE TRASLADA EL VALOR INDICADO HACIA WS-FV-BISIESTO
255200     MOVE "S" TO WS-FV-BISIESTO.
255300*    SE OBTIENE COCIENTE Y RESTO PARA WS-FV-ANO / WS-FV-COCIENTE
255400     DIVIDE WS-FV-ANO BY 100 GIVING WS-FV-COCIENTE
255500         REMAINDER WS-FV-RESTO.
255600*    SE EVALUA LA CONDICION SOBRE WS-FV-RESTO
255700     IF WS-FV-RESTO NOT = 0
255800        GO TO 9260-EXIT.
255900*    SE OBTIENE COCIENTE Y RESTO PARA WS-FV-ANO / WS-FV-COCIENTE
256000     DIVIDE WS-FV-ANO BY 400 GIVING WS-FV-COCIENTE
256100         REMAINDER WS-FV-RESTO.
256200*    SE EVALUA LA CONDICION SOBRE WS-FV-RESTO
256300     IF WS-FV-RESTO NOT = 0
256400        MOVE "N" TO WS-FV-BISIESTO
256500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
256600     END-IF.
256700*    SALIDA DE LA RUTINA 9260
256800 9260-EXIT.
256900     EXIT.
257000
257100*    CALCULA EL LARGO SIGNIFICATIVO (SIN BLANCOS DE COLA) DE
257200*    WS-DOMICILIO-TMP, DEJANDOLO EN WS-LARGO-LINEA-UTIL
257300*----------------------------------------------------------------*
257400*  RUTINA:    9270-CALCULAR-LARGO-TRIM                                  *
257500*  PROPOSITO: RUTINA 9270-CALCULAR-LARGO-TRIM DEL PROGRAMA              *
257600*----------------------------------------------------------------*
257700 9270-CALCULAR-LARGO-TRIM.
257800     MOVE 40 TO WS-I.
257900*----------------------------------------------------------------*
258000*  RUTINA:    9271-BUSCAR-FIN-TRIM                                      *
258100*  PROPOSITO: CIERRE Y TERMINO DE LA CORRIDA                            *
258200*----------------------------------------------------------------*
258300 9271-BUSCAR-FIN-TRIM.
258400     IF WS-I = 0
258500        MOVE 0 TO WS-LARGO-LINEA-UTIL
258600        GO TO 9270-EXIT.
258700*    SE EVALUA LA CONDICION SOBRE WS-DOMICILIO-TMP / WS-I
258800     IF WS-DOMICILIO-TMP (WS-I:1) NOT = SPACE
258900        MOVE WS-I TO WS-LARGO-LINEA-UTIL
259000        GO TO 9270-EXIT.
259100*    SE DESCUENTA DEL ACUMULADOR WS-I
259200     SUBTRACT 1 FROM WS-I.
259300*    SE DERIVA EL CONTROL A 9271-BUSCAR-FIN-TRIM
259400     GO TO 9271-BUSCAR-FIN-TRIM.
259500*    SALIDA DE LA RUTINA 9270
259600 9270-EXIT.
259700     EXIT.
259800
259900*    VERIFICA EL DIGITO VERIFICADOR DE WS-RUT-LIMPIO-TMP (8
260000*    DIGITOS DE CUERPO + 1 DIGITO VERIFICADOR) POR MODULO 11
260100*----------------------------------------------------------------*
260200*  RUTINA:    9280-VERIFICAR-MODULO-11                                  *
260300*  PROPOSITO: RUTINA 9280-VERIFICAR-MODULO-11 DEL PROGRAMA              *
260400*----------------------------------------------------------------*
260500 9280-VERIFICAR-MODULO-11.
260600     MOVE WS-RUT-LIMPIO-TMP (1:8) TO WS-VR-CUERPO.
260700*    SE TRASLADA EL VALOR INDICADO HACIA WS-RUT-LIMPIO-TMP / WS-V
260800     MOVE WS-RUT-LIMPIO-TMP (9:1) TO WS-VR-DV-INGRESADO.
260900*    SE TRASLADA EL VALOR INDICADO HACIA WS-VR-SUMA
261000     MOVE 0 TO WS-VR-SUMA.
261100*    SE TRASLADA EL VALOR INDICADO HACIA WS-VR-MULTIPLICADOR
261200     MOVE 2 TO WS-VR-MULTIPLICADOR.
261300*    SE INVOCA LA RUTINA 9281-SUMAR-DIGITO-RUT
261400     PERFORM 9281-SUMAR-DIGITO-RUT
261500*    INDICE DE CONTROL DEL CICLO
261600         VARYING WS-VR-I FROM 8 BY -1 UNTIL WS-VR-I < 1.
261700*    SE OBTIENE COCIENTE Y RESTO PARA WS-VR-SUMA / WS-VR-COCIENTE
261800     DIVIDE WS-VR-SUMA BY 11 GIVING WS-VR-COCIENTE
261900         REMAINDER WS-VR-MODULO.
262000*    SE EVALUA LA CONDICION SOBRE WS-VR-MODULO
262100     IF WS-VR-MODULO = 0
262200        MOVE 0 TO WS-VR-RESTA
262300*    EN CASO CONTRARIO:
262400     ELSE
262500*    SE CALCULA WS-VR-RESTA / WS-VR-MODULO CON LA EXPRESION SIGUI
262600        COMPUTE WS-VR-RESTA = 11 - WS-VR-MODULO
262700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
262800     END-IF.
262900*    SE EVALUA LA CONDICION SOBRE WS-VR-RESTA
263000     IF WS-VR-RESTA = 10
263100        MOVE "K" TO WS-VR-DV-CALCULADO
263200*    EN CASO CONTRARIO:
263300     ELSE
263400*    SE TRASLADA EL VALOR INDICADO HACIA WS-VR-RESTA / WS-VR-REST
263500        MOVE WS-VR-RESTA TO WS-VR-RESTA-EDIT
263600        MOVE WS-VR-RESTA-EDIT TO WS-VR-DV-CALCULADO
263700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
263800     END-IF.
263900*    SE EVALUA LA CONDICION SOBRE WS-VR-DV-CALCULADO / WS-VR-DV-I
264000     IF WS-VR-DV-CALCULADO = WS-VR-DV-INGRESADO
264100        MOVE "S" TO WS-VR-RUT-VALIDO
264200*    EN CASO CONTRARIO:
264300     ELSE
264400*    SE TRASLADA EL VALOR INDICADO HACIA WS-VR-RUT-VALIDO
264500        MOVE "N" TO WS-VR-RUT-VALIDO
264600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
264700     END-IF.
264800*    SALIDA DE LA RUTINA 9280
264900 9280-EXIT.
265000     EXIT.
265100
265200*----------------------------------------------------------------*
265300*  RUTINA:    9281-SUMAR-DIGITO-RUT                                     *
265400*  PROPOSITO: TRATAMIENTO DEL RUT DEL CLIENTE                           *
265500*----------------------------------------------------------------*
265600 9281-SUMAR-DIGITO-RUT.
265700     COMPUTE WS-VR-SUMA = WS-VR-SUMA
265800             + WS-VR-DIGITO (WS-VR-I) * WS-VR-MULTIPLICADOR.
265900*    SE EVALUA LA CONDICION SOBRE WS-VR-MULTIPLICADOR
266000     IF WS-VR-MULTIPLICADOR = 7
266100        MOVE 2 TO WS-VR-MULTIPLICADOR
266200*    EN CASO CONTRARIO:
266300     ELSE
266400*    SE INCREMENTA EL ACUMULADOR WS-VR-MULTIPLICADOR
266500        ADD 1 TO WS-VR-MULTIPLICADOR
266600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
266700     END-IF.
266800
266900*    REGISTRA UN CAMPO RECHAZADO: MARCA LA FACTURA COMO
267000*    INVALIDA, GUARDA EL DETALLE PARA EL ARCHIVO DE ERRORES Y
267100*    LO AGREGA A LA LISTA RESUMIDA DEL MAESTRO
267200*----------------------------------------------------------------*
267300*  RUTINA:    9500-REGISTRAR-ERROR                                      *
267400*  PROPOSITO: RUTINA 9500-REGISTRAR-ERROR DEL PROGRAMA                  *
267500*----------------------------------------------------------------*
267600 9500-REGISTRAR-ERROR.
267700     MOVE "N" TO WS-FACTURA-OK.
267800*    SE EVALUA LA CONDICION SOBRE WS-CANT-ERRORES-DET
267900     IF WS-CANT-ERRORES-DET < 12
268000        ADD 1 TO WS-CANT-ERRORES-DET
268100        MOVE WS-ERR-CAMPO-TMP TO WS-ERR-CAMPO (WS-CANT-ERRORES-DET)
268200        MOVE WS-ERR-MSG-TMP   TO WS-ERR-MENSAJE (WS-CANT-ERRORES-DET)
268300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
268400     END-IF.
268500*    SE INVOCA LA RUTINA 9510-AGREGAR-A-LISTA
268600     PERFORM 9510-AGREGAR-A-LISTA THRU 9510-EXIT.
268700*    SALIDA DE LA RUTINA 9500
268800 9500-EXIT.
268900     EXIT.
269000
269100*----------------------------------------------------------------*
269200*  RUTINA:    9510-AGREGAR-A-LISTA                                      *
269300*  PROPOSITO: RUTINA 9510-AGREGAR-A-LISTA DEL PROGRAMA                  *
269400*----------------------------------------------------------------*
269500 9510-AGREGAR-A-LISTA.
269600     MOVE WS-ERR-CAMPO-TMP TO WS-DOMICILIO-TMP.
269700*    SE INVOCA LA RUTINA 9270-CALCULAR-LARGO-TRIM
269800     PERFORM 9270-CALCULAR-LARGO-TRIM THRU 9270-EXIT.
269900*    SE EVALUA LA CONDICION SOBRE WS-LARGO-LINEA-UTIL
270000     IF WS-LARGO-LINEA-UTIL = 0
270100        GO TO 9510-EXIT.
270200*    SE EVALUA LA CONDICION SOBRE WS-PTR-ERRORES / WS-PTR-ERRORES
270300     IF WS-PTR-ERRORES > 1 AND WS-PTR-ERRORES + 1 <= 60
270400        STRING ", " DELIMITED BY SIZE
270500           INTO WS-LISTA-ERRORES
270600           WITH POINTER WS-PTR-ERRORES
270700*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
270800     END-IF.
270900*    SE EVALUA LA CONDICION SOBRE WS-PTR-ERRORES / WS-LARGO-LINEA
271000     IF WS-PTR-ERRORES + WS-LARGO-LINEA-UTIL - 1 <= 60
271100        STRING WS-ERR-CAMPO-TMP (1:WS-LARGO-LINEA-UTIL)
271200               DELIMITED BY SIZE
271300           INTO WS-LISTA-ERRORES
271400           WITH POINTER WS-PTR-ERRORES
271500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
271600     END-IF.
271700*    SALIDA DE LA RUTINA 9510
271800 9510-EXIT.
271900     EXIT.
272000
272100*    DIAGNOSTICO DE APOYO PARA EL OPERADOR: CUANTAS DE LAS 8
272200*    REGLAS DEL PARRAFO 5000 ALCANZARON A CORRER ANTES DE QUE
272300*    LA FACTURA SE MARCARA COMO INVALIDA (NO TODAS CORREN SI EL
272400*    VOLUMEN DE TEXTO FALTANTE HACE ABORTAR EL EXTRACTOR ANTES)
272500*----------------------------------------------------------------*
272600*  RUTINA:    9520-TRACE-REGLAS                                         *
272700*  PROPOSITO: REGISTRO DE DIAGNOSTICO DE VALIDACION                     *
272800*----------------------------------------------------------------*
272900 9520-TRACE-REGLAS.
273000     DISPLAY "OPCION-1 - FACTURA RECHAZADA, REGLAS EJECUTADAS: "
273100         WS-CANT-REGLAS-EJECUTADAS.
273200 9520-EXIT.
273300     EXIT.
273400
273500*****************************************************************
273600*    9000  CIERRE DEL PROCESO
273700*****************************************************************
273800*----------------------------------------------------------------*
273900*  RUTINA:    9000-FIN-PROCESO                                          *
274000*  PROPOSITO: CIERRE Y TERMINO DE LA CORRIDA                            *
274100*----------------------------------------------------------------*
274200 9000-FIN-PROCESO.
274300     CLOSE RAW-TEXTO MAESTRO-FACTURAS ARCHIVO-ERRORES.
274400*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
274500     DISPLAY "OPCION-1 - FACTURAS LEIDAS    : " WS-CONT-LEIDAS.
274600*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
274700     DISPLAY "OPCION-1 - FACTURAS COMPLETAS  : " WS-CONT-COMPLETAS.
274800*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
274900     DISPLAY "OPCION-1 - FACTURAS FALLIDAS   : " WS-CONT-FALLIDAS.
275000*    SALIDA DE LA RUTINA 9000
275100 9000-EXIT.
275200     EXIT.
275300
275400*----------------------------------------------------------------*
275500*  RUTINA:    9900-ABORTAR                                              *
275600*  PROPOSITO: ABORTO DE LA CORRIDA POR ERROR GRAVE                      *
275700*----------------------------------------------------------------*
275800 9900-ABORTAR.
275900     DISPLAY "OPCION-1 - PROCESO ABORTADO".
276000     GOBACK.
276100

000100*****************************************************************
000200*    COPY MEMBER . . . . . FACREG02
000300*    SYSTEM . . . . . . .  FACTURACION - CONTROL DE FACTURAS
000400*    DESCRIPCION . . . .  LAYOUT DEL REGISTRO DE ERRORES DE
000500*                         VALIDACION (ARCHIVO ERRORES-FACTURAS).
000600*                         UN REGISTRO POR CAMPO RECHAZADO DE
000700*                         UNA FACTURA CON IM-STATUS = FAILED.
000800*-----------------------------------------------------------------
000900*    HISTORIA DE CAMBIOS
001000*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
001100*    1988-02-09  CRR   INIC-001  VERSION INICIAL DEL LAYOUT       INIC-001
001200*    1993-09-02  MSV   REQ-0145  SE AMPLIA ER-MESSAGE DE 40 A 60  REQ-0145
001300*                                POSICIONES (MENSAJES DE
001400*                                CONSISTENCIA DE TOTAL NO CABIAN)
001500*****************************************************************
001600 01  ER-RECORD.
001700*    IDENTIFICADOR DEL GRUPO DE ENTRADA, IGUAL A IM-ID
001800     05  ER-INVOICE-ID           PIC 9(06).
001900*    NOMBRE DEL CAMPO QUE FALLO LA VALIDACION
002000     05  ER-FIELD                PIC X(25).
002100*    MOTIVO DEL RECHAZO, EN TEXTO LEGIBLE
002200     05  ER-MESSAGE              PIC X(60).
002300     05  FILLER                  PIC X(04).
002400

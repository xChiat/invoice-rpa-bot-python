000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       OPCION-2.
000300 AUTHOR.           C. RUZ.
000400 INSTALLATION.     DEPTO. DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN.     1988-03-21.
000600 DATE-COMPILED.
000700 SECURITY.         USO INTERNO. NO DISTRIBUIR FUERA DEL DEPTO.
000800*****************************************************************
000900*    PROGRAMA . . . . . .  OPCION-2  (FAC4-OP2)
001000*    SISTEMA  . . . . . .  FACTURACION - CONTROL DE FACTURAS
001100*    FUNCION  . . . . . .  FASE 2 DEL PROCESO BATCH DE FACTURAS.
001200*                          LEE EL MAESTRO DE FACTURAS (ESCRITO
001300*                          POR LA OPCION-1) Y EMITE EL REPORTE
001400*                          DE FACTURAS PROCESADAS, CON UNA LINEA
001500*                          DE DETALLE POR FACTURA Y LOS TOTALES
001600*                          DE NETO, IVA, IMPUESTO ADICIONAL Y
001700*                          TOTAL GENERAL AL PIE DEL REPORTE.
001800*-----------------------------------------------------------------
001900*    HISTORIA DE CAMBIOS
002000*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
002100*    1988-03-21  CRR   INIC-001  VERSION INICIAL. TOMADA DEL      INIC-001
002200*                                ESQUELETO DE LECTURA Y
002300*                                DESPLIEGUE DE MEDICAMENTOS;
002400*                                LA PANTALLA DE CONSULTA SE
002500*                                REEMPLAZA POR IMPRESION A
002600*                                ARCHIVO DE REPORTE
002700*    1990-02-02  CRR   REQ-0081  SE AGREGA EL QUIEBRE DE PAGINA   REQ-0081
002800*                                CADA 50 LINEAS DE DETALLE
002900*    1993-09-02  MSV   REQ-0145  SE AGREGA LA COLUMNA DE          REQ-0145
003000*                                IMPUESTO ADICIONAL AL DETALLE Y
003100*                                A LOS TOTALES
003200*    1998-11-30  MSV   Y2K-007   LA FECHA DE EMISION SE IMPRIME    Y2K-007
003300*                                CON EL ANO EN CUATRO DIGITOS
003400*    2001-04-19  JPR   REQ-0190  SE AGREGA AL ENCABEZADO EL       REQ-0190
003500*                                CONTADOR DE FACTURAS FALLIDAS
003600*                                APARTE DE LAS COMPLETAS
003700*    2004-06-11  JPR   REQ-0211  SE AGREGA AL DETALLE DE LAS      REQ-0211
003800*                                FACTURAS FALLIDAS LA LISTA DE
003900*                                CAMPOS RECHAZADOS (IM-ERROR-
004000*                                FIELDS), TOMADA DEL MAESTRO
004100*    2009-08-17  HGT   REQ-0244  SE ELIMINA EL SWITCH UPSI-0 QUE REQ-0244
004200*                                OMITIA LAS FACTURAS FALLIDAS DEL
004300*                                REPORTE; CONTRADECIA A REQ-0211,
004400*                                TODA FACTURA DEBE QUEDAR IMPRESA
004500*    2012-05-03  HGT   REQ-0268  SE AGREGA LA HORA DE GENERACION REQ-0268
004600*                                DEL REPORTE AL ENCABEZADO 2
004700*    2016-09-12  DCS   INC-0207  SE AGREGA EL CONTADOR DE LINEAS  INC-0207
004800*                                DE DETALLE Y LA RAYA DE
004900*                                SEPARACION ANTES DE LOS TOTALES;
005000*                                SE AGREGA AL CIERRE EL STATUS
005100*                                COMBINADO DE AMBOS ARCHIVOS PARA
005200*                                EL DIAGNOSTICO DE OPERACIONES
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT MAESTRO-FACTURAS  ASSIGN TO DISK
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-FS-MAESTRO.
006300
006400     SELECT REPORTE-FACTURAS  ASSIGN TO DISK
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-FS-REPORTE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MAESTRO-FACTURAS
007100     LABEL RECORD IS STANDARD
007200     VALUE OF FILE-ID IS "MAESTRO.DAT".
007300     COPY FACREG01.
007400
007500 FD  REPORTE-FACTURAS
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "REPORTE.DAT".
007800*    LINEA DE TRABAJO RF-LINEA
007900 01  RF-LINEA                 PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200     COPY FACDATE.
008300
008400*    CONTADOR DE LINEAS FISICAS DE DETALLE Y LINEA DE RAYADO
008500*    PARA SEPARAR EL BLOQUE DE TOTALES DEL DETALLE (REQ-0268)
008600 77  WS-NRO-LINEA-DETALLE      PIC 9(06) COMP VALUE ZERO.
008700 77  WS-LINEA-SEPARADORA       PIC X(132) VALUE ALL "-".
008800
008900*    GRUPO DE TRABAJO WS-STATUS-ARCHIVOS
009000 01  WS-STATUS-ARCHIVOS.
009100*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-MAESTRO
009200     05  WS-FS-MAESTRO        PIC X(02).
009300*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-REPORTE
009400     05  WS-FS-REPORTE        PIC X(02).
009500     05  FILLER               PIC X(04).
009600*    VISTA REDEFINIDA CON AMBOS STATUS JUNTOS, PARA EL AVISO DE
009700*    CIERRE DE CONSOLA (INC-0207)
009800 01  WS-STATUS-ARCHIVOS-R REDEFINES WS-STATUS-ARCHIVOS.
009900*    CODIGO DE ESTADO DEL ARCHIVO WS-FS-AMBOS
010000     05  WS-FS-AMBOS          PIC X(04).
010100     05  FILLER               PIC X(04).
010200
010300*    GRUPO DE TRABAJO WS-INDICADORES
010400 01  WS-INDICADORES.
010500*    CAMPO DE TRABAJO WS-FIN-ARCHIVO
010600     05  WS-FIN-ARCHIVO       PIC X(01) VALUE "N".
010700*    CONDICION WS-NO-HAY-MAS-REGISTROS
010800         88  WS-NO-HAY-MAS-REGISTROS  VALUE "S".
010900     05  FILLER               PIC X(01).
011000
011100*    GRUPO DE TRABAJO WS-CONTADORES
011200 01  WS-CONTADORES.
011300*    CONTADOR DE WS-CONT-LEIDAS
011400     05  WS-CONT-LEIDAS       PIC 9(06) COMP VALUE ZERO.
011500*    CONTADOR DE WS-CONT-COMPLETAS
011600     05  WS-CONT-COMPLETAS    PIC 9(06) COMP VALUE ZERO.
011700*    CONTADOR DE WS-CONT-FALLIDAS
011800     05  WS-CONT-FALLIDAS     PIC 9(06) COMP VALUE ZERO.
011900*    LINEA DE TRABAJO WS-LINEAS-PAGINA
012000     05  WS-LINEAS-PAGINA     PIC 9(02) COMP VALUE ZERO.
012100*    CAMPO DE TRABAJO WS-NRO-PAGINA
012200     05  WS-NRO-PAGINA        PIC 9(04) COMP VALUE ZERO.
012300     05  FILLER               PIC X(04).
012400
012500*    ACUMULADORES DE LOS MONTOS DEL REPORTE, EN PESOS CHILENOS
012600*    ENTEROS (SIN CENTAVOS), IGUAL QUE EL MAESTRO
012700 01  WS-ACUMULADORES.
012800*    ACUMULADOR DE WS-TOTAL-NETO
012900     05  WS-TOTAL-NETO        PIC 9(13) VALUE ZERO.
013000*    ACUMULADOR DE WS-TOTAL-IVA
013100     05  WS-TOTAL-IVA         PIC 9(13) VALUE ZERO.
013200*    ACUMULADOR DE WS-TOTAL-IMP-AD
013300     05  WS-TOTAL-IMP-AD      PIC 9(13) VALUE ZERO.
013400*    ACUMULADOR DE WS-TOTAL-GENERAL
013500     05  WS-TOTAL-GENERAL     PIC 9(13) VALUE ZERO.
013600     05  FILLER               PIC X(04).
013700
013800*    AREA DE TRABAJO PARA EL FORMATEO DE MONTOS CON PUNTO DE
013900*    MILES (NO SE USA DECIMAL-POINT IS COMMA EN ESTE DEPTO)
014000 01  WS-FORMATEAR-MONTO.
014100*    CAMPO DE TRABAJO WS-FM-ENTRADA
014200     05  WS-FM-ENTRADA        PIC 9(13).
014300     05  WS-FM-ENTRADA-R REDEFINES WS-FM-ENTRADA.
014400         10  WS-FM-DIGITO OCCURS 13 TIMES PIC 9.
014500*    CAMPO DE TRABAJO WS-FM-SALIDA
014600     05  WS-FM-SALIDA         PIC X(17).
014700*    CAMPO DE TRABAJO WS-FM-I
014800     05  WS-FM-I              PIC 9(02) COMP.
014900*    CAMPO DE TRABAJO WS-FM-J
015000     05  WS-FM-J              PIC 9(02) COMP.
015100*    CAMPO DE TRABAJO WS-FM-GRUPO
015200     05  WS-FM-GRUPO          PIC 9(01) COMP.
015300*    CAMPO DE TRABAJO WS-FM-ARRANCO
015400     05  WS-FM-ARRANCO        PIC X(01) VALUE "N".
015500*    CONDICION WS-FM-YA-ARRANCO
015600         88  WS-FM-YA-ARRANCO VALUE "S".
015700     05  FILLER               PIC X(02).
015800
015900*    AREA DE TRABAJO PARA EL FORMATEO DE LA FECHA DE EMISION
016000 01  WS-FORMATEAR-FECHA.
016100*    CAMPO DE TRABAJO WS-FF-ENTRADA
016200     05  WS-FF-ENTRADA        PIC 9(08).
016300     05  WS-FF-ENTRADA-R REDEFINES WS-FF-ENTRADA.
016400*    COMPONENTE ANO WS-FF-ANO
016500         10  WS-FF-ANO        PIC 9(04).
016600*    COMPONENTE MES WS-FF-MES
016700         10  WS-FF-MES        PIC 9(02).
016800*    COMPONENTE DIA WS-FF-DIA
016900         10  WS-FF-DIA        PIC 9(02).
017000*    CAMPO DE TRABAJO WS-FF-SALIDA
017100     05  WS-FF-SALIDA         PIC X(10).
017200     05  FILLER               PIC X(02).
017300
017400*    AREA DE TRABAJO PARA EL FORMATEO DEL NUMERO DE FACTURA
017500 01  WS-FORMATEAR-NUMERO.
017600*    CAMPO DE TRABAJO WS-FN-ENTRADA
017700     05  WS-FN-ENTRADA        PIC 9(08).
017800*    CAMPO DE TRABAJO WS-FN-EDITADO
017900     05  WS-FN-EDITADO        PIC Z(07)9.
018000*    CAMPO DE TRABAJO WS-FN-SALIDA
018100     05  WS-FN-SALIDA         PIC X(08).
018200     05  FILLER               PIC X(02).
018300
018400*    LINEAS DE ENCABEZADO DEL REPORTE
018500 01  WS-LINEA-TITULO1.
018600     05  FILLER               PIC X(01) VALUE SPACE.
018700     05  FILLER               PIC X(40)
018800         VALUE "SISTEMA DE FACTURACION - CONTROL DE FAC".
018900     05  FILLER               PIC X(16)
019000         VALUE "TURAS - REPORTE ".
019100     05  FILLER               PIC X(08) VALUE "PAGINA: ".
019200*    CAMPO DE TRABAJO WS-LT1-PAGINA
019300     05  WS-LT1-PAGINA        PIC ZZZ9.
019400     05  FILLER               PIC X(63).
019500
019600*    GRUPO DE TRABAJO WS-LINEA-TITULO2
019700 01  WS-LINEA-TITULO2.
019800     05  FILLER               PIC X(01) VALUE SPACE.
019900     05  FILLER               PIC X(12) VALUE "GENERADO EL:".
020000     05  FILLER               PIC X(01) VALUE SPACE.
020100*    COMPONENTE DIA WS-LT2-DIA
020200     05  WS-LT2-DIA           PIC Z9.
020300     05  FILLER               PIC X(01) VALUE "/".
020400*    COMPONENTE MES WS-LT2-MES
020500     05  WS-LT2-MES           PIC Z9.
020600     05  FILLER               PIC X(01) VALUE "/".
020700*    COMPONENTE ANO WS-LT2-ANO
020800     05  WS-LT2-ANO           PIC 9(04).
020900     05  FILLER               PIC X(01) VALUE SPACE.
021000*    CAMPO DE TRABAJO WS-LT2-HORA
021100     05  WS-LT2-HORA          PIC Z9.
021200     05  FILLER               PIC X(01) VALUE ":".
021300*    CAMPO DE TRABAJO WS-LT2-MINUTO
021400     05  WS-LT2-MINUTO        PIC 09.
021500     05  FILLER               PIC X(83).
021600
021700*    GRUPO DE TRABAJO WS-LINEA-ENCABEZADO-COL
021800 01  WS-LINEA-ENCABEZADO-COL.
021900     05  FILLER               PIC X(01) VALUE SPACE.
022000     05  FILLER               PIC X(10) VALUE "ID-GRUPO  ".
022100     05  FILLER               PIC X(10) VALUE "N-FACTURA ".
022200     05  FILLER               PIC X(12) VALUE "FECHA EMIS. ".
022300     05  FILLER               PIC X(22) VALUE "EMPRESA EMISORA      ".
022400     05  FILLER               PIC X(15) VALUE "MONTO NETO    ".
022500     05  FILLER               PIC X(15) VALUE "IVA           ".
022600     05  FILLER               PIC X(15) VALUE "TOTAL         ".
022700     05  FILLER               PIC X(10) VALUE "ESTADO    ".
022800     05  FILLER               PIC X(22).
022900
023000*    LINEA DE DETALLE DEL REPORTE (UNA POR FACTURA LEIDA)
023100 01  WS-LINEA-DETALLE.
023200     05  FILLER               PIC X(01) VALUE SPACE.
023300*    CAMPO DE TRABAJO WS-LD-ID
023400     05  WS-LD-ID             PIC 9(06).
023500     05  FILLER               PIC X(04) VALUE SPACES.
023600*    CAMPO DE TRABAJO WS-LD-NUMERO
023700     05  WS-LD-NUMERO         PIC X(08).
023800     05  FILLER               PIC X(02) VALUE SPACES.
023900*    CAMPO DE TRABAJO WS-LD-FECHA
024000     05  WS-LD-FECHA          PIC X(10).
024100     05  FILLER               PIC X(02) VALUE SPACES.
024200*    CAMPO DE TRABAJO WS-LD-EMPRESA
024300     05  WS-LD-EMPRESA        PIC X(20).
024400     05  FILLER               PIC X(02) VALUE SPACES.
024500*    CAMPO DE TRABAJO WS-LD-NETO
024600     05  WS-LD-NETO           PIC X(17).
024700*    CAMPO DE TRABAJO WS-LD-IVA
024800     05  WS-LD-IVA            PIC X(17).
024900*    ACUMULADOR DE WS-LD-TOTAL
025000     05  WS-LD-TOTAL          PIC X(17).
025100*    CAMPO DE TRABAJO WS-LD-ESTADO
025200     05  WS-LD-ESTADO         PIC X(10).
025300     05  FILLER               PIC X(04).
025400
025500*    LINEA ADICIONAL CON LA LISTA DE CAMPOS RECHAZADOS DE UNA
025600*    FACTURA FALLIDA (REQ-0211)
025700 01  WS-LINEA-ERRORES.
025800     05  FILLER               PIC X(11) VALUE SPACES.
025900     05  FILLER               PIC X(18) VALUE "CAMPOS RECHAZADOS:".
026000*    CAMPO DE TRABAJO WS-LE-LISTA
026100     05  WS-LE-LISTA          PIC X(60).
026200     05  FILLER               PIC X(43).
026300
026400*    LINEAS DE TOTALES AL PIE DEL REPORTE
026500 01  WS-LINEA-TOTALES.
026600     05  FILLER               PIC X(01) VALUE SPACE.
026700*    CAMPO DE TRABAJO WS-LTOT-ETIQUETA
026800     05  WS-LTOT-ETIQUETA     PIC X(20).
026900*    CAMPO DE TRABAJO WS-LTOT-VALOR
027000     05  WS-LTOT-VALOR        PIC X(17).
027100     05  FILLER               PIC X(94).
027200
027300*    GRUPO DE TRABAJO WS-LINEA-RESUMEN
027400 01  WS-LINEA-RESUMEN.
027500     05  FILLER               PIC X(01) VALUE SPACE.
027600     05  FILLER               PIC X(22) VALUE "FACTURAS LEIDAS . . .".
027700*    CAMPO DE TRABAJO WS-LR-LEIDAS
027800     05  WS-LR-LEIDAS         PIC ZZZ,ZZ9.
027900     05  FILLER               PIC X(04) VALUE SPACES.
028000     05  FILLER               PIC X(22) VALUE "FACTURAS COMPLETAS .".
028100*    CAMPO DE TRABAJO WS-LR-COMPLETAS
028200     05  WS-LR-COMPLETAS      PIC ZZZ,ZZ9.
028300     05  FILLER               PIC X(04) VALUE SPACES.
028400     05  FILLER               PIC X(20) VALUE "FACTURAS FALLIDAS .".
028500*    CAMPO DE TRABAJO WS-LR-FALLIDAS
028600     05  WS-LR-FALLIDAS       PIC ZZZ,ZZ9.
028700     05  FILLER               PIC X(34).
028800
028900*    CAMPOS VARIOS DE USO GENERAL
029000 01  WS-VARIOS.
029100*    CAMPO DE TRABAJO WS-I
029200     05  WS-I                 PIC 9(02) COMP.
029300     05  FILLER               PIC X(04).
029400
029500 LINKAGE SECTION.
029600*    GRUPO DE TRABAJO LK-FECHA-SISTEMA
029700 01  LK-FECHA-SISTEMA.
029800*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-ANO
029900     05  LK-FS-ANO            PIC 9(02).
030000*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-MES
030100     05  LK-FS-MES            PIC 9(02).
030200*    CODIGO DE ESTADO DEL ARCHIVO LK-FS-DIA
030300     05  LK-FS-DIA            PIC 9(02).
030400*    GRUPO DE TRABAJO LK-HORA-SISTEMA
030500 01  LK-HORA-SISTEMA.
030600*    CAMPO DE TRABAJO LK-HS-HORA
030700     05  LK-HS-HORA           PIC 9(02).
030800*    CAMPO DE TRABAJO LK-HS-MINUTO
030900     05  LK-HS-MINUTO         PIC 9(02).
031000
031100 PROCEDURE DIVISION USING LK-FECHA-SISTEMA LK-HORA-SISTEMA.
031200*****************************************************************
031300*    0000  CONTROL GENERAL DEL REPORTE
031400*****************************************************************
031500*----------------------------------------------------------------*
031600*  RUTINA:    0000-INICIO                                               *
031700*  PROPOSITO: ARRANQUE DEL PROGRAMA                                     *
031800*----------------------------------------------------------------*
031900 0000-INICIO.
032000     MOVE LK-FS-DIA           TO WS-FP-DIA.
032100*    SE TRASLADA EL VALOR INDICADO HACIA LK-FS-MES / WS-FP-MES
032200     MOVE LK-FS-MES           TO WS-FP-MES.
032300*    SE TRASLADA EL VALOR INDICADO HACIA LK-FS-ANO / WS-FP-ANO
032400     MOVE LK-FS-ANO           TO WS-FP-ANO.
032500*    SE TRASLADA EL VALOR INDICADO HACIA LK-HS-HORA / WS-HP-HORA
032600     MOVE LK-HS-HORA          TO WS-HP-HORA.
032700*    SE TRASLADA EL VALOR INDICADO HACIA LK-HS-MINUTO / WS-HP-MIN
032800     MOVE LK-HS-MINUTO        TO WS-HP-MINUTO.
032900*    SE INVOCA LA RUTINA 0100-ABRIR-ARCHIVOS
033000     PERFORM 0100-ABRIR-ARCHIVOS       THRU 0100-EXIT.
033100*    SE INVOCA LA RUTINA 0200-IMPRIMIR-ENCABEZADO
033200     PERFORM 0200-IMPRIMIR-ENCABEZADO  THRU 0200-EXIT.
033300*    SE INVOCA LA RUTINA 0300-LEER-MAESTRO
033400     PERFORM 0300-LEER-MAESTRO         THRU 0300-EXIT.
033500*    SE INVOCA LA RUTINA 1000-PROCESO-PRINCIPAL
033600     PERFORM 1000-PROCESO-PRINCIPAL    THRU 1000-EXIT
033700*    CONDICION DE TERMINO DEL CICLO
033800         UNTIL WS-NO-HAY-MAS-REGISTROS.
033900*    SE INVOCA LA RUTINA 2000-IMPRIMIR-TOTALES
034000     PERFORM 2000-IMPRIMIR-TOTALES     THRU 2000-EXIT.
034100*    SE INVOCA LA RUTINA 9000-FIN-PROCESO
034200     PERFORM 9000-FIN-PROCESO          THRU 9000-EXIT.
034300     GOBACK.
034400
034500*----------------------------------------------------------------*
034600*  RUTINA:    0100-ABRIR-ARCHIVOS                                       *
034700*  PROPOSITO: APERTURA DE ARCHIVOS DE LA FASE                           *
034800*----------------------------------------------------------------*
034900 0100-ABRIR-ARCHIVOS.
035000     OPEN INPUT  MAESTRO-FACTURAS.
035100*    SE EVALUA LA CONDICION SOBRE WS-FS-MAESTRO
035200     IF WS-FS-MAESTRO NOT = "00"
035300        DISPLAY "OPCION-2 - ERROR AL ABRIR MAESTRO-FACTURAS: "
035400                WS-FS-MAESTRO
035500        PERFORM 9900-ABORTAR THRU 9900-EXIT
035600*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
035700     END-IF.
035800*    SE ABRE EL ARCHIVO PARA LA FASE
035900     OPEN OUTPUT REPORTE-FACTURAS.
036000*    SE EVALUA LA CONDICION SOBRE WS-FS-REPORTE
036100     IF WS-FS-REPORTE NOT = "00"
036200        DISPLAY "OPCION-2 - ERROR AL ABRIR REPORTE-FACTURAS: "
036300                WS-FS-REPORTE
036400        PERFORM 9900-ABORTAR THRU 9900-EXIT
036500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
036600     END-IF.
036700*    SALIDA DE LA RUTINA 0100
036800 0100-EXIT.
036900     EXIT.
037000
037100*----------------------------------------------------------------*
037200*  RUTINA:    0200-IMPRIMIR-ENCABEZADO                                  *
037300*  PROPOSITO: RUTINA 0200-IMPRIMIR-ENCABEZADO DEL PROGRAMA              *
037400*----------------------------------------------------------------*
037500 0200-IMPRIMIR-ENCABEZADO.
037600     ADD 1 TO WS-NRO-PAGINA.
037700*    SE TRASLADA EL VALOR INDICADO HACIA WS-NRO-PAGINA / WS-LT1-P
037800     MOVE WS-NRO-PAGINA       TO WS-LT1-PAGINA.
037900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TITULO1 / RF-LI
038000     MOVE WS-LINEA-TITULO1    TO RF-LINEA.
038100*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
038200     WRITE RF-LINEA.
038300*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-DIA / WS-LT2-DIA
038400     MOVE WS-FPR-DIA          TO WS-LT2-DIA.
038500*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-MES / WS-LT2-MES
038600     MOVE WS-FPR-MES          TO WS-LT2-MES.
038700*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-ANO-SIGLO / WS-LT
038800     MOVE WS-FPR-ANO-SIGLO    TO WS-LT2-ANO (1:2).
038900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FPR-ANO-CORTO / WS-LT
039000     MOVE WS-FPR-ANO-CORTO    TO WS-LT2-ANO (3:2).
039100*    SE TRASLADA EL VALOR INDICADO HACIA WS-HP-HORA / WS-LT2-HORA
039200     MOVE WS-HP-HORA          TO WS-LT2-HORA.
039300*    SE TRASLADA EL VALOR INDICADO HACIA WS-HP-MINUTO / WS-LT2-MI
039400     MOVE WS-HP-MINUTO        TO WS-LT2-MINUTO.
039500*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TITULO2 / RF-LI
039600     MOVE WS-LINEA-TITULO2    TO RF-LINEA.
039700*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
039800     WRITE RF-LINEA.
039900*    SE TRASLADA EL VALOR INDICADO HACIA RF-LINEA
040000     MOVE SPACES              TO RF-LINEA.
040100*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
040200     WRITE RF-LINEA.
040300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-ENCABEZADO-COL 
040400     MOVE WS-LINEA-ENCABEZADO-COL TO RF-LINEA.
040500*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
040600     WRITE RF-LINEA.
040700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEAS-PAGINA
040800     MOVE ZERO TO WS-LINEAS-PAGINA.
040900*    SALIDA DE LA RUTINA 0200
041000 0200-EXIT.
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400*  RUTINA:    0300-LEER-MAESTRO                                         *
041500*  PROPOSITO: LECTURA DEL ARCHIVO DE ENTRADA                            *
041600*----------------------------------------------------------------*
041700 0300-LEER-MAESTRO.
041800     READ MAESTRO-FACTURAS
041900*    SI SE LLEGO AL FIN DEL ARCHIVO
042000         AT END
042100             MOVE "S" TO WS-FIN-ARCHIVO
042200*    SI EL ARCHIVO AUN TIENE REGISTROS
042300         NOT AT END
042400             ADD 1 TO WS-CONT-LEIDAS
042500     END-READ.
042600*    SALIDA DE LA RUTINA 0300
042700 0300-EXIT.
042800     EXIT.
042900
043000*****************************************************************
043100*    1000  PROCESAMIENTO DE CADA FACTURA DEL MAESTRO
043200*****************************************************************
043300*----------------------------------------------------------------*
043400*  RUTINA:    1000-PROCESO-PRINCIPAL                                    *
043500*  PROPOSITO: CICLO PRINCIPAL DE LA CORRIDA                             *
043600*----------------------------------------------------------------*
043700 1000-PROCESO-PRINCIPAL.
043800     IF WS-LINEAS-PAGINA > 50
043900        PERFORM 0200-IMPRIMIR-ENCABEZADO THRU 0200-EXIT
044000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
044100     END-IF.
044200*    SE INVOCA LA RUTINA 1100-ARMAR-LINEA-DETALLE
044300     PERFORM 1100-ARMAR-LINEA-DETALLE THRU 1100-EXIT.
044400*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-DETALLE / RF-LI
044500     MOVE WS-LINEA-DETALLE TO RF-LINEA.
044600*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
044700     WRITE RF-LINEA.
044800*    SE INCREMENTA EL ACUMULADOR WS-LINEAS-PAGINA
044900     ADD 1 TO WS-LINEAS-PAGINA.
045000*    SE INCREMENTA EL ACUMULADOR WS-NRO-LINEA-DETALLE
045100     ADD 1 TO WS-NRO-LINEA-DETALLE.
045200*    SE EVALUA LA CONDICION SOBRE IM-ESTADO-COMPLETO
045300     IF IM-ESTADO-COMPLETO
045400        ADD 1 TO WS-CONT-COMPLETAS
045500*    EN CASO CONTRARIO:
045600     ELSE
045700*    SE INCREMENTA EL ACUMULADOR WS-CONT-FALLIDAS
045800        ADD 1 TO WS-CONT-FALLIDAS
045900        MOVE IM-ERROR-FIELDS TO WS-LE-LISTA
046000        MOVE WS-LINEA-ERRORES TO RF-LINEA
046100        WRITE RF-LINEA
046200        ADD 1 TO WS-LINEAS-PAGINA
046300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
046400     END-IF.
046500*    SE INCREMENTA EL ACUMULADOR IM-MONTO-NETO / WS-TOTAL-NETO
046600     ADD IM-MONTO-NETO         TO WS-TOTAL-NETO.
046700*    SE INCREMENTA EL ACUMULADOR IM-IVA / WS-TOTAL-IVA
046800     ADD IM-IVA                TO WS-TOTAL-IVA.
046900*    SE INCREMENTA EL ACUMULADOR IM-IMPUESTO-ADICIONAL / WS-TOTAL
047000     ADD IM-IMPUESTO-ADICIONAL TO WS-TOTAL-IMP-AD.
047100*    SE INCREMENTA EL ACUMULADOR IM-TOTAL / WS-TOTAL-GENERAL
047200     ADD IM-TOTAL              TO WS-TOTAL-GENERAL.
047300*----------------------------------------------------------------*
047400*  RUTINA:    1000-SIGUIENTE                                            *
047500*  PROPOSITO: RUTINA 1000-SIGUIENTE DEL PROGRAMA                        *
047600*----------------------------------------------------------------*
047700 1000-SIGUIENTE.
047800     PERFORM 0300-LEER-MAESTRO THRU 0300-EXIT.
047900*    SALIDA DE LA RUTINA 1000
048000 1000-EXIT.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400*  RUTINA:    1100-ARMAR-LINEA-DETALLE                                  *
048500*  PROPOSITO: RUTINA 1100-ARMAR-LINEA-DETALLE DEL PROGRAMA              *
048600*----------------------------------------------------------------*
048700 1100-ARMAR-LINEA-DETALLE.
048800     MOVE IM-ID               TO WS-LD-ID.
048900*    SE TRASLADA EL VALOR INDICADO HACIA IM-NUMERO-FACTURA / WS-F
049000     MOVE IM-NUMERO-FACTURA   TO WS-FN-ENTRADA.
049100*    SE INVOCA LA RUTINA 3300-FORMATEAR-NUMERO-FACTURA
049200     PERFORM 3300-FORMATEAR-NUMERO-FACTURA THRU 3300-EXIT.
049300*    SE TRASLADA EL VALOR INDICADO HACIA WS-FN-SALIDA / WS-LD-NUM
049400     MOVE WS-FN-SALIDA        TO WS-LD-NUMERO.
049500*    SE TRASLADA EL VALOR INDICADO HACIA IM-FECHA-EMISION / WS-FF
049600     MOVE IM-FECHA-EMISION    TO WS-FF-ENTRADA.
049700*    SE INVOCA LA RUTINA 3200-FORMATEAR-FECHA-DETALLE
049800     PERFORM 3200-FORMATEAR-FECHA-DETALLE  THRU 3200-EXIT.
049900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FF-SALIDA / WS-LD-FEC
050000     MOVE WS-FF-SALIDA        TO WS-LD-FECHA.
050100*    SE TRASLADA EL VALOR INDICADO HACIA IM-EMPRESA-EMISORA / WS-
050200     MOVE IM-EMPRESA-EMISORA (1:20) TO WS-LD-EMPRESA.
050300*    SE TRASLADA EL VALOR INDICADO HACIA IM-MONTO-NETO / WS-FM-EN
050400     MOVE IM-MONTO-NETO       TO WS-FM-ENTRADA.
050500*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
050600     PERFORM 3100-FORMATEAR-MONTO          THRU 3100-EXIT.
050700*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LD-NET
050800     MOVE WS-FM-SALIDA (1:17) TO WS-LD-NETO.
050900*    SE TRASLADA EL VALOR INDICADO HACIA IM-IVA / WS-FM-ENTRADA
051000     MOVE IM-IVA              TO WS-FM-ENTRADA.
051100*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
051200     PERFORM 3100-FORMATEAR-MONTO          THRU 3100-EXIT.
051300*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LD-IVA
051400     MOVE WS-FM-SALIDA (1:17) TO WS-LD-IVA.
051500*    SE TRASLADA EL VALOR INDICADO HACIA IM-TOTAL / WS-FM-ENTRADA
051600     MOVE IM-TOTAL            TO WS-FM-ENTRADA.
051700*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
051800     PERFORM 3100-FORMATEAR-MONTO          THRU 3100-EXIT.
051900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LD-TOT
052000     MOVE WS-FM-SALIDA (1:17) TO WS-LD-TOTAL.
052100*    SE EVALUA LA CONDICION SOBRE IM-ESTADO-COMPLETO
052200     IF IM-ESTADO-COMPLETO
052300        MOVE "COMPLETED " TO WS-LD-ESTADO
052400*    EN CASO CONTRARIO:
052500     ELSE
052600*    SE TRASLADA EL VALOR INDICADO HACIA WS-LD-ESTADO
052700        MOVE "FAILED    " TO WS-LD-ESTADO
052800*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
052900     END-IF.
053000*    SALIDA DE LA RUTINA 1100
053100 1100-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500*    2000  TOTALES AL PIE DEL REPORTE
053600*****************************************************************
053700*----------------------------------------------------------------*
053800*  RUTINA:    2000-IMPRIMIR-TOTALES                                     *
053900*  PROPOSITO: CALCULO O CONTROL DE TOTALES                              *
054000*----------------------------------------------------------------*
054100 2000-IMPRIMIR-TOTALES.
054200     MOVE WS-LINEA-SEPARADORA TO RF-LINEA.
054300*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
054400     WRITE RF-LINEA.
054500*    SE TRASLADA EL VALOR INDICADO HACIA RF-LINEA
054600     MOVE SPACES TO RF-LINEA.
054700*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
054800     WRITE RF-LINEA.
054900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LTOT-ETIQUETA
055000     MOVE "TOTAL NETO . . . . ." TO WS-LTOT-ETIQUETA.
055100*    SE TRASLADA EL VALOR INDICADO HACIA WS-TOTAL-NETO / WS-FM-EN
055200     MOVE WS-TOTAL-NETO       TO WS-FM-ENTRADA.
055300*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
055400     PERFORM 3100-FORMATEAR-MONTO THRU 3100-EXIT.
055500*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LTOT-V
055600     MOVE WS-FM-SALIDA (1:17) TO WS-LTOT-VALOR.
055700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TOTALES / RF-LI
055800     MOVE WS-LINEA-TOTALES    TO RF-LINEA.
055900*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
056000     WRITE RF-LINEA.
056100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LTOT-ETIQUETA
056200     MOVE "TOTAL IVA  . . . . ." TO WS-LTOT-ETIQUETA.
056300*    SE TRASLADA EL VALOR INDICADO HACIA WS-TOTAL-IVA / WS-FM-ENT
056400     MOVE WS-TOTAL-IVA        TO WS-FM-ENTRADA.
056500*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
056600     PERFORM 3100-FORMATEAR-MONTO THRU 3100-EXIT.
056700*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LTOT-V
056800     MOVE WS-FM-SALIDA (1:17) TO WS-LTOT-VALOR.
056900*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TOTALES / RF-LI
057000     MOVE WS-LINEA-TOTALES    TO RF-LINEA.
057100*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
057200     WRITE RF-LINEA.
057300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LTOT-ETIQUETA
057400     MOVE "TOTAL IMP.ADICIONAL " TO WS-LTOT-ETIQUETA.
057500*    SE TRASLADA EL VALOR INDICADO HACIA WS-TOTAL-IMP-AD / WS-FM-
057600     MOVE WS-TOTAL-IMP-AD     TO WS-FM-ENTRADA.
057700*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
057800     PERFORM 3100-FORMATEAR-MONTO THRU 3100-EXIT.
057900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LTOT-V
058000     MOVE WS-FM-SALIDA (1:17) TO WS-LTOT-VALOR.
058100*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TOTALES / RF-LI
058200     MOVE WS-LINEA-TOTALES    TO RF-LINEA.
058300*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
058400     WRITE RF-LINEA.
058500*    SE TRASLADA EL VALOR INDICADO HACIA WS-LTOT-ETIQUETA
058600     MOVE "TOTAL GENERAL  . . ." TO WS-LTOT-ETIQUETA.
058700*    SE TRASLADA EL VALOR INDICADO HACIA WS-TOTAL-GENERAL / WS-FM
058800     MOVE WS-TOTAL-GENERAL    TO WS-FM-ENTRADA.
058900*    SE INVOCA LA RUTINA 3100-FORMATEAR-MONTO
059000     PERFORM 3100-FORMATEAR-MONTO THRU 3100-EXIT.
059100*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-SALIDA / WS-LTOT-V
059200     MOVE WS-FM-SALIDA (1:17) TO WS-LTOT-VALOR.
059300*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-TOTALES / RF-LI
059400     MOVE WS-LINEA-TOTALES    TO RF-LINEA.
059500*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
059600     WRITE RF-LINEA.
059700*    SE TRASLADA EL VALOR INDICADO HACIA RF-LINEA
059800     MOVE SPACES TO RF-LINEA.
059900*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
060000     WRITE RF-LINEA.
060100*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-LEIDAS / WS-LR-L
060200     MOVE WS-CONT-LEIDAS      TO WS-LR-LEIDAS.
060300*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-COMPLETAS / WS-L
060400     MOVE WS-CONT-COMPLETAS   TO WS-LR-COMPLETAS.
060500*    SE TRASLADA EL VALOR INDICADO HACIA WS-CONT-FALLIDAS / WS-LR
060600     MOVE WS-CONT-FALLIDAS    TO WS-LR-FALLIDAS.
060700*    SE TRASLADA EL VALOR INDICADO HACIA WS-LINEA-RESUMEN / RF-LI
060800     MOVE WS-LINEA-RESUMEN    TO RF-LINEA.
060900*    SE GRABA EL REGISTRO EN SU ARCHIVO DE SALIDA
061000     WRITE RF-LINEA.
061100*    SALIDA DE LA RUTINA 2000
061200 2000-EXIT.
061300     EXIT.
061400
061500*****************************************************************
061600*    3100/3200/3300  FORMATEADORES DE DESPLIEGUE DE LA FACTURA
061700*****************************************************************
061800*    FORMATEA WS-FM-ENTRADA EN WS-FM-SALIDA CON PUNTO DE MILES,
061900*    DE DERECHA A IZQUIERDA, CADA TRES DIGITOS (SIN DECIMAL-
062000*    POINT IS COMMA, QUE NO SE USA EN ESTE DEPTO)
062100*----------------------------------------------------------------*
062200*  RUTINA:    3100-FORMATEAR-MONTO                                      *
062300*  PROPOSITO: RUTINA 3100-FORMATEAR-MONTO DEL PROGRAMA                  *
062400*----------------------------------------------------------------*
062500 3100-FORMATEAR-MONTO.
062600     MOVE SPACES TO WS-FM-SALIDA.
062700*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-ARRANCO
062800     MOVE "N" TO WS-FM-ARRANCO.
062900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-GRUPO
063000     MOVE 0 TO WS-FM-GRUPO.
063100*    SE TRASLADA EL VALOR INDICADO HACIA WS-FM-J
063200     MOVE 17 TO WS-FM-J.
063300*    SE INVOCA LA RUTINA 3110-COPIAR-DIGITO
063400     PERFORM 3110-COPIAR-DIGITO
063500*    INDICE DE CONTROL DEL CICLO
063600         VARYING WS-FM-I FROM 13 BY -1 UNTIL WS-FM-I < 1.
063700*    SE EVALUA LA CONDICION SOBRE WS-FM-YA-ARRANCO
063800     IF NOT WS-FM-YA-ARRANCO
063900        MOVE "0" TO WS-FM-SALIDA (17:1)
064000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
064100     END-IF.
064200*    SALIDA DE LA RUTINA 3100
064300 3100-EXIT.
064400     EXIT.
064500
064600*----------------------------------------------------------------*
064700*  RUTINA:    3110-COPIAR-DIGITO                                        *
064800*  PROPOSITO: RUTINA 3110-COPIAR-DIGITO DEL PROGRAMA                    *
064900*----------------------------------------------------------------*
065000 3110-COPIAR-DIGITO.
065100     IF WS-FM-DIGITO (WS-FM-I) NOT = 0 OR WS-FM-YA-ARRANCO
065200        OR WS-FM-I = 1
065300        MOVE "S" TO WS-FM-ARRANCO
065400        MOVE WS-FM-DIGITO (WS-FM-I) TO WS-FM-SALIDA (WS-FM-J:1)
065500        SUBTRACT 1 FROM WS-FM-J
065600        ADD 1 TO WS-FM-GRUPO
065700        IF WS-FM-GRUPO = 3 AND WS-FM-I NOT = 1
065800           MOVE "." TO WS-FM-SALIDA (WS-FM-J:1)
065900           SUBTRACT 1 FROM WS-FM-J
066000           MOVE 0 TO WS-FM-GRUPO
066100*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
066200        END-IF
066300*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
066400     END-IF.
066500
066600*    FORMATEA LA FECHA DE EMISION AAAAMMDD EN DD/MM/AAAA
066700*----------------------------------------------------------------*
066800*  RUTINA:    3200-FORMATEAR-FECHA-DETALLE                              *
066900*  PROPOSITO: TRATAMIENTO DE LA FECHA DE LA FACTURA                     *
067000*----------------------------------------------------------------*
067100 3200-FORMATEAR-FECHA-DETALLE.
067200     IF WS-FF-ENTRADA = 19000101
067300        MOVE SPACES TO WS-FF-SALIDA
067400        GO TO 3200-EXIT
067500*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
067600     END-IF.
067700*    SE TRASLADA EL VALOR INDICADO HACIA WS-FF-DIA / WS-FF-SALIDA
067800     MOVE WS-FF-DIA TO WS-FF-SALIDA (1:2).
067900*    SE TRASLADA EL VALOR INDICADO HACIA WS-FF-SALIDA
068000     MOVE "/"       TO WS-FF-SALIDA (3:1).
068100*    SE TRASLADA EL VALOR INDICADO HACIA WS-FF-MES / WS-FF-SALIDA
068200     MOVE WS-FF-MES TO WS-FF-SALIDA (4:2).
068300*    SE TRASLADA EL VALOR INDICADO HACIA WS-FF-SALIDA
068400     MOVE "/"       TO WS-FF-SALIDA (6:1).
068500*    SE TRASLADA EL VALOR INDICADO HACIA WS-FF-ANO / WS-FF-SALIDA
068600     MOVE WS-FF-ANO TO WS-FF-SALIDA (7:4).
068700*    SALIDA DE LA RUTINA 3200
068800 3200-EXIT.
068900     EXIT.
069000
069100*    FORMATEA EL NUMERO DE FACTURA CON CEROS SUPRIMIDOS
069200*----------------------------------------------------------------*
069300*  RUTINA:    3300-FORMATEAR-NUMERO-FACTURA                             *
069400*  PROPOSITO: RUTINA 3300-FORMATEAR-NUMERO-FACTURA DEL PROGRAMA         *
069500*----------------------------------------------------------------*
069600 3300-FORMATEAR-NUMERO-FACTURA.
069700     IF WS-FN-ENTRADA = 0
069800        MOVE SPACES TO WS-FN-SALIDA
069900        GO TO 3300-EXIT
070000*    FIN DEL BLOQUE CONDICIONAL ANTERIOR
070100     END-IF.
070200*    SE TRASLADA EL VALOR INDICADO HACIA WS-FN-ENTRADA / WS-FN-ED
070300     MOVE WS-FN-ENTRADA TO WS-FN-EDITADO.
070400*    SE TRASLADA EL VALOR INDICADO HACIA WS-FN-EDITADO / WS-FN-SA
070500     MOVE WS-FN-EDITADO TO WS-FN-SALIDA.
070600*    SALIDA DE LA RUTINA 3300
070700 3300-EXIT.
070800     EXIT.
070900
071000*****************************************************************
071100*    9000  CIERRE DEL PROCESO
071200*****************************************************************
071300*----------------------------------------------------------------*
071400*  RUTINA:    9000-FIN-PROCESO                                          *
071500*  PROPOSITO: CIERRE Y TERMINO DE LA CORRIDA                            *
071600*----------------------------------------------------------------*
071700 9000-FIN-PROCESO.
071800     CLOSE MAESTRO-FACTURAS REPORTE-FACTURAS.
071900*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
072000     DISPLAY "OPCION-2 - REPORTE GENERADO. PAGINAS: "
072100             WS-NRO-PAGINA.
072200*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
072300     DISPLAY "OPCION-2 - LINEAS DE DETALLE IMPRESAS: "
072400             WS-NRO-LINEA-DETALLE.
072500*    SE DESPLIEGA EN CONSOLA EL AVISO DE SEGUIMIENTO
072600     DISPLAY "OPCION-2 - STATUS FINAL ARCHIVOS (MAE/REP): "
072700             WS-FS-AMBOS.
072800*    SALIDA DE LA RUTINA 9000
072900 9000-EXIT.
073000     EXIT.
073100
073200*----------------------------------------------------------------*
073300*  RUTINA:    9900-ABORTAR                                              *
073400*  PROPOSITO: ABORTO DE LA CORRIDA POR ERROR GRAVE                      *
073500*----------------------------------------------------------------*
073600 9900-ABORTAR.
073700     DISPLAY "OPCION-2 - PROCESO ABORTADO".
073800     GOBACK.
073900

000100*****************************************************************
000200*    COPY MEMBER . . . . . FACREG01
000300*    SYSTEM . . . . . . .  FACTURACION - CONTROL DE FACTURAS
000400*    DESCRIPCION . . . .  LAYOUT DEL REGISTRO MAESTRO DE
000500*                         FACTURAS (ARCHIVO MAESTRO-FACTURAS).
000600*                         ES ESCRITO POR LA FASE 1 (OPCION-1,
000700*                         EXTRACCION Y VALIDACION) Y LEIDO POR
000800*                         LAS FASES 2 Y 3 (REPORTE Y
000900*                         ESTADISTICAS). SE BAJA A COPY PORQUE
001000*                         LOS TRES PROGRAMAS LO NECESITAN
001100*                         IDENTICO; ANTES CADA OPCION TRAIA SU
001200*                         PROPIA COPIA DEL REGISTRO PEGADA A
001300*                         MANO Y SE DESCUADRABAN ENTRE SI.
001400*-----------------------------------------------------------------
001500*    HISTORIA DE CAMBIOS
001600*    AAAA-MM-DD  PROG  TICKET    DESCRIPCION
001700*    1988-02-09  CRR   INIC-001  VERSION INICIAL DEL LAYOUT       INIC-001
001800*    1988-05-03  CRR   REQ-0042  SE AGREGA IM-TIPO-FACTURA PARA   REQ-0042
001900*                                DISTINGUIR FACTURA ESCANEADA
002000*                                DE FACTURA DIGITAL
002100*    1990-01-17  CRR   REQ-0077  SE AMPLIA IM-EMPRESA-EMISORA Y   REQ-0077
002200*                                IM-EMPRESA-DESTINATARIA DE 30 A
002300*                                40 POSICIONES (RAZONES SOCIALES
002400*                                LARGAS SE VENIAN TRUNCANDO)
002500*    1993-09-02  MSV   REQ-0145  SE AGREGA IM-IMPUESTO-ADICIONAL  REQ-0145
002600*                                (PRODUCTOS SUNTUARIOS / BEBIDAS)
002700*    1998-11-30  MSV   Y2K-007   IM-FECHA-EMISION PASA A TENER     Y2K-007
002800*                                EL SIGLO INCLUIDO (AAAAMMDD);
002900*                                EL VALOR CENTINELA "NO
003000*                                DETECTADO" PASA A 19000101
003100*    2004-06-11  JPR   REQ-0211  SE AGREGA IM-ERROR-FIELDS PARA   REQ-0211
003200*                                QUE EL REPORTE DE EXCEPCIONES
003300*                                PUEDA MOSTRAR LA LISTA DE
003400*                                CAMPOS RECHAZADOS SIN TENER QUE
003500*                                RELEER EL ARCHIVO DE ERRORES
003600*****************************************************************
003700 01  IM-RECORD.
003800*    IDENTIFICADOR DEL GRUPO DE ENTRADA (RT-INVOICE-ID)
003900     05  IM-ID                   PIC 9(06).
004000*    NUMERO DE FACTURA EXTRAIDO DEL TEXTO; CERO = NO DETECTADO
004100     05  IM-NUMERO-FACTURA       PIC 9(08).
004200*    FECHA DE EMISION, FORMATO AAAAMMDD; 19000101 = NO DETECTADA
004300     05  IM-FECHA-EMISION        PIC 9(08).
004400*    VISTA REDEFINIDA DE LA FECHA DE EMISION, USADA POR LAS
004500*    RUTINAS DE VALIDACION DE CALENDARIO Y POR EL ACUMULADOR DE
004600*    FACTURAS POR MES DE LA FASE DE ESTADISTICAS (Y2K-007)
004700     05  IM-FECHA-EMISION-R REDEFINES IM-FECHA-EMISION.
004800         10  IM-FE-ANO           PIC 9(04).
004900         10  IM-FE-MES           PIC 9(02).
005000         10  IM-FE-DIA           PIC 9(02).
005100*    TIPO DE FACTURA, VER REQ-0042
005200     05  IM-TIPO-FACTURA         PIC 9(01).
005300         88  IM-TIPO-ESCANEADA   VALUE 1.
005400         88  IM-TIPO-DIGITAL     VALUE 2.
005500     05  IM-EMPRESA-EMISORA      PIC X(40).
005600*    RUT DEL EMISOR, NORMALIZADO NN.NNN.NNN-D
005700     05  IM-RUT-EMISOR           PIC X(12).
005800*    VISTA REDEFINIDA DEL RUT DEL EMISOR, SEPARANDO EL CUERPO
005900*    DEL DIGITO VERIFICADOR PARA LA RUTINA DE MODULO 11
006000     05  IM-RUT-EMISOR-R REDEFINES IM-RUT-EMISOR.
006100         10  IM-RE-CUERPO        PIC X(10).
006200         10  IM-RE-GUION         PIC X(01).
006300         10  IM-RE-DV            PIC X(01).
006400     05  IM-DOMICILIO-EMISOR     PIC X(40).
006500     05  IM-EMPRESA-DESTINATARIA PIC X(40).
006600     05  IM-RUT-DESTINATARIO     PIC X(12).
006700     05  IM-DOMICILIO-DESTINATARIO PIC X(40).
006800*    MONTOS EN PESOS CHILENOS ENTEROS (SIN CENTAVOS)
006900     05  IM-MONTO-NETO           PIC 9(11).
007000     05  IM-IVA                  PIC 9(11).
007100     05  IM-IMPUESTO-ADICIONAL   PIC 9(11).
007200     05  IM-TOTAL                PIC 9(11).
007300*    RESULTADO DEL PROCESO DE VALIDACION
007400     05  IM-STATUS               PIC X(10).
007500         88  IM-ESTADO-COMPLETO  VALUE "COMPLETED ".
007600         88  IM-ESTADO-FALLIDO   VALUE "FAILED    ".
007700*    LISTA DE CAMPOS RECHAZADOS, SEPARADOS POR COMA Y ESPACIO;
007800*    EN BLANCO CUANDO IM-STATUS ES COMPLETED (REQ-0211)
007900     05  IM-ERROR-FIELDS         PIC X(60).
008000*    RELLENO DE RESGUARDO PARA FUTURAS AMPLIACIONES SIN TENER
008100*    QUE MOVER EL REGISTRO COMPLETO (HABITO DEL AREA DESDE LOS
008200*    TIEMPOS DE COMPRAS.DAT Y VENTAS.DAT)
008300     05  FILLER                  PIC X(04).
008400
